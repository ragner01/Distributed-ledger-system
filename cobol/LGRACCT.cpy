000100************************************************************
000200* LGRACCT - WALLET ACCOUNT MASTER RECORD LAYOUT
000300*           ONE ROW PER WALLET ACCOUNT; FULL FILE IS READ
000400*           INTO WK-T-ACCT-TABLE BY LGRPOST/LGRRECON AND
000500*           REWRITTEN AFTER EACH POSTING BATCH.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG0002 TMPSYW 19/02/1998 - ADDED ACCT-VERSION FOR THE NEW
001000*                             OPTIMISTIC-LOCK FIELD CARRIED
001100*                             OVER FROM THE ONLINE WALLET
001200*                             SERVICE FEED
001300* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001400************************************************************
001500    05  LGRACCT-RECORD              PIC X(120).
001600    05  LGRACCT-REC REDEFINES LGRACCT-RECORD.
001700        10  ACCT-ID                 PIC 9(09).
001800*                                     ACCOUNT SURROGATE KEY
001900        10  ACCT-NAME                PIC X(60).
002000*                                     UNIQUE ACCOUNT NAME
002100        10  ACCT-BALANCE-AMOUNT      PIC S9(11)V9(18) COMP-3.
002200*                                     CURRENT STORED BALANCE
002300        10  ACCT-BALANCE-CURRENCY    PIC X(03).
002400*                                     ISO-4217 CURRENCY CODE
002500        10  ACCT-STATUS              PIC X(06).
002600            88  ACCT-ACTIVE               VALUE "ACTIVE".
002700            88  ACCT-FROZEN               VALUE "FROZEN".
002800            88  ACCT-CLOSED               VALUE "CLOSED".
002900        10  ACCT-VERSION             PIC 9(09).
003000*                                     OPTIMISTIC LOCK VERSION
003100*                                     (INFORMATIONAL IN BATCH)
003200        10  FILLER                   PIC X(18).
