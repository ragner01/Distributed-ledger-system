000100************************************************************
000200* LGRACTB - IN-MEMORY ACCOUNT TABLE
000300*           THE ENTIRE ACCOUNT FILE, LOADED ONCE AT THE
000400*           START OF A POSTING OR RECONCILIATION RUN AND
000500*           SEARCHED/UPDATED IN PLACE; THE ACCOUNT FILE
000600*           HAS NO NATIVE INDEXED ACCESS SO EVERY LOOKUP
000700*           IS A TABLE SEARCH, NOT A KEYED READ.
000800************************************************************
000900* AMENDMENT HISTORY:
001000************************************************************
001100* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001200************************************************************
001300    01  WK-T-ACCT-TABLE.
001400        05  WK-T-ACCT-COUNT         PIC S9(05) COMP-3.
001500        05  WK-T-ACCT-ENTRY OCCURS 5000 TIMES
001600                      INDEXED BY WK-T-ACCT-IX.
001700            10  WK-T-ACCT-ID            PIC 9(09).
001800            10  WK-T-ACCT-NAME          PIC X(60).
001900            10  WK-T-ACCT-BALANCE       PIC S9(11)V9(18)
002000                                                      COMP-3.
002100            10  WK-T-ACCT-CURRENCY      PIC X(03).
002200            10  WK-T-ACCT-STATUS        PIC X(06).
002300                88  WK-T-ACCT-IS-ACTIVE      VALUE "ACTIVE".
002400                88  WK-T-ACCT-IS-FROZEN      VALUE "FROZEN".
002500                88  WK-T-ACCT-IS-CLOSED      VALUE "CLOSED".
002600            10  WK-T-ACCT-VERSION       PIC 9(09).
