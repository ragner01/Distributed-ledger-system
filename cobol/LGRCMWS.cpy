000100************************************************************
000200* LGRCMWS - LEDGER COMMON WORK STORAGE
000300*           FILE-STATUS CONDITION NAMES AND RUN SWITCHES
000400*           SHARED BY EVERY LGR* PROGRAM IN THE POSTING AND
000500*           RECONCILIATION BATCH SUITE.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG1A1 TMPKYW 04/01/1999 - Y2K REMEDIATION
001000*               - EXPANDED WK-C-TODAY-CCYY TO 4 DIGITS
001100*                 THROUGHOUT THE COMMON AREA
001200* LDG0001 TMPKYW 11/07/1991 - INITIAL VERSION
001300************************************************************
001400    05  WK-C-FILE-STATUS            PIC X(02).
001500        88  WK-C-SUCCESSFUL              VALUE "00" "02".
001600        88  WK-C-DUPLICATE-KEY           VALUE "02" "22".
001700        88  WK-C-END-OF-FILE             VALUE "10".
001800        88  WK-C-RECORD-NOT-FOUND        VALUE "23" "35" "46".
001900        88  WK-C-FILE-NOT-OPEN           VALUE "41" "47" "48".
002000    05  WK-C-SYSTEM-HALTED          PIC X(01) VALUE "N".
002100        88  WK-C-SYSTEM-IS-HALTED        VALUE "Y".
002200    05  WK-C-TODAY-DATE.
002300        10  WK-C-TODAY-CCYY          PIC 9(04).
002400        10  WK-C-TODAY-MM            PIC 9(02).
002500        10  WK-C-TODAY-DD            PIC 9(02).
002600    05  WK-N-REC-COUNT              PIC S9(07)     COMP-3.
002700    05  WK-N-SUBSCRIPT-1            PIC S9(04)     COMP.
002800    05  WK-N-SUBSCRIPT-2            PIC S9(04)     COMP.
