000100************************************************************
000200* LGRFXTB - STATIC FX RATE TABLE
000300*           SMALL FIXED SET OF CURRENCY-PAIR RATES HELD
000400*           IN MEMORY; NO EXTERNAL FILE.  LOOKED UP BY
000500*           LGRXFXRT VIA C100-LOOKUP-RATE.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001000************************************************************
001100    05  WK-T-FXRATE-TABLE.
001200        10  WK-T-FXRATE-ENTRY OCCURS 2 TIMES
001300                      INDEXED BY WK-T-FXRATE-IX.
001400            15  FX-SOURCE-CCY       PIC X(03).
001500            15  FX-TARGET-CCY       PIC X(03).
001600            15  FX-RATE             PIC S9(03)V9(10) COMP-3.
001700        10  FILLER                  PIC X(01).
