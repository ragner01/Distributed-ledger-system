000100************************************************************
000200* LGRIDEM - TRANSACTION IDEMPOTENCY RECORD LAYOUT
000300*           READ IN FULL AT THE START OF THE POSTING RUN
000400*           INTO WK-T-IDEM-TABLE AND APPENDED TO AS NEW
000500*           ENTRIES ARE POSTED.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001000************************************************************
001100    05  LGRIDEM-RECORD              PIC X(80).
001200    05  LGRIDEM-REC REDEFINES LGRIDEM-RECORD.
001300        10  IDEM-KEY                PIC X(64).
001400*                                     UNIQUE IDEMPOTENCY KEY
001500*                                     (UUID TEXT, BATCH WIDTH)
001600        10  IDEM-JE-ID              PIC 9(09).
001700*                                     JOURNAL ENTRY CREATED
001800*                                     FOR THIS KEY
001900        10  FILLER                  PIC X(07).
