000100************************************************************
000200* LGRIDTB - IN-MEMORY IDEMPOTENCY TABLE
000300*           THE ENTIRE IDEMPOTENCY FILE, LOADED ONCE AT THE
000400*           START OF A POSTING RUN AND APPENDED TO (IN
000500*           MEMORY AND ON THE FILE) AS NEW ENTRIES POST.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001000************************************************************
001100    01  WK-T-IDEM-TABLE.
001200        05  WK-T-IDEM-COUNT         PIC S9(07) COMP-3.
001300        05  WK-T-IDEM-ENTRY OCCURS 20000 TIMES
001400                      INDEXED BY WK-T-IDEM-IX.
001500            10  WK-T-IDEM-KEY           PIC X(64).
001600            10  WK-T-IDEM-JE-ID         PIC 9(09).
