000100************************************************************
000200* LGRJOUR - JOURNAL ENTRY HEADER RECORD LAYOUT
000300*           ONE ROW WRITTEN PER POSTED TRANSACTION.
000400************************************************************
000500* AMENDMENT HISTORY:
000600************************************************************
000700* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000800************************************************************
000900    05  LGRJOUR-RECORD              PIC X(520).
001000    05  LGRJOUR-REC REDEFINES LGRJOUR-RECORD.
001100        10  JE-ID                   PIC 9(09).
001200*                                     JOURNAL ENTRY IDENTIFIER
001300*                                     ASSIGNED SEQUENTIALLY BY
001400*                                     THE POSTING BATCH RUN
001500        10  JE-DESCRIPTION          PIC X(500).
001600*                                     FREE-TEXT DESCRIPTION
001700        10  JE-LINE-COUNT           PIC 9(03).
001800*                                     NUMBER OF LINES ATTACHED
001900*                                     (2 THRU 100)
002000        10  FILLER                  PIC X(08).
