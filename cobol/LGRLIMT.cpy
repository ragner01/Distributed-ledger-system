000100************************************************************
000200* LGRLIMT - USER DAILY TRANSACTION LIMIT RECORD LAYOUT
000300*           ONE ROW PER (USER, DATE, CURRENCY); READ IN FULL
000400*           INTO WK-T-LIMIT-TABLE AT START OF RUN AND
000500*           REWRITTEN AT END OF RUN BY LGRVLIMT.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG0003 TMPKYW 14/05/1999 - RAISED DEFAULT DAILY COUNT LIMIT
001000*                             FROM 25 TO 100 PER ONLINE-WALLET
001100*                             VOLUME GROWTH REQUEST
001200* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001300************************************************************
001400    05  LGRLIMT-RECORD              PIC X(80).
001500    05  LGRLIMT-REC REDEFINES LGRLIMT-RECORD.
001600        10  LIM-USER-ID             PIC X(40).
001700        10  LIM-DATE.
001800            15  LIM-DATE-CCYY       PIC 9(04).
001900            15  LIM-DATE-MM         PIC 9(02).
002000            15  LIM-DATE-DD         PIC 9(02).
002100        10  LIM-CURRENCY            PIC X(03).
002200        10  LIM-TXN-COUNT           PIC 9(05).
002300*                                     TRANSACTIONS POSTED SO
002400*                                     FAR TODAY, THIS CCY
002500        10  LIM-TOTAL-AMOUNT        PIC S9(11)V9(18) COMP-3.
002600*                                     AMOUNT POSTED SO FAR
002700*                                     TODAY, THIS CCY
002800        10  FILLER                  PIC X(09).
