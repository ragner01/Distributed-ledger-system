000100************************************************************
000200* LGRLINE - TRANSACTION LINE (JOURNAL DETAIL) RECORD LAYOUT
000300*           APPEND-ONLY LEDGER OF RECORD; ALSO RE-READ BY
000400*           LGRRECON FOR THE HOURLY INTEGRITY CHECK.
000500************************************************************
000600* AMENDMENT HISTORY:
000700************************************************************
000800* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000900************************************************************
001000    05  LGRLINE-RECORD              PIC X(50).
001100    05  LGRLINE-REC REDEFINES LGRLINE-RECORD.
001200        10  TL-JE-ID                PIC 9(09).
001300*                                     OWNING JOURNAL ENTRY ID
001400        10  TL-ACCT-ID              PIC 9(09).
001500*                                     ACCOUNT THIS LEG POSTS TO
001600        10  TL-TYPE                 PIC X(06).
001700            88  TL-DEBIT                 VALUE "DEBIT ".
001800            88  TL-CREDIT                VALUE "CREDIT".
001900        10  TL-AMOUNT               PIC S9(11)V9(18) COMP-3.
002000*                                     LEG AMOUNT MAGNITUDE,
002100*                                     ALWAYS NON-NEGATIVE INPUT
002200        10  TL-CURRENCY             PIC X(03).
002300        10  FILLER                  PIC X(08).
