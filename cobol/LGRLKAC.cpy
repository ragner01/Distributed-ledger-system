000100************************************************************
000200* LGRLKAC - LINKAGE RECORD FOR CALL "LGRVACCT"
000300*           LOOKS UP AN ACCOUNT BY ID AND REPORTS ITS
000400*           STATUS/CURRENCY/BALANCE TO THE CALLER.
000500************************************************************
000600* AMENDMENT HISTORY:
000700************************************************************
000800* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000900************************************************************
001000    01  WK-C-LKAC-RECORD.
001100        05  WK-C-LKAC-INPUT.
001200            10  WK-C-LKAC-ACCT-ID       PIC 9(09).
001300        05  WK-C-LKAC-OUTPUT.
001400            10  WK-C-LKAC-FOUND         PIC X(01).
001500                88  WK-C-LKAC-IS-FOUND       VALUE "Y".
001600            10  WK-C-LKAC-NAME          PIC X(60).
001700            10  WK-C-LKAC-BALANCE       PIC S9(11)V9(18) COMP-3.
001800            10  WK-C-LKAC-CURRENCY      PIC X(03).
001900            10  WK-C-LKAC-STATUS        PIC X(06).
002000            10  WK-C-LKAC-TABLE-IX      PIC S9(04) COMP.
002100*                                         SUBSCRIPT OF THE
002200*                                         MATCHED ROW IN
002300*                                         WK-T-ACCT-TABLE, SO
002400*                                         THE CALLER CAN
002500*                                         REWRITE THE BALANCE
002600            10  FILLER                  PIC X(10).
