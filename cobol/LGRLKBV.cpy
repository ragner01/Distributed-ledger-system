000100************************************************************
000200* LGRLKBV - LINKAGE RECORD FOR CALL "LGRVBALV"
000300*           VALIDATES THE DOUBLE-ENTRY BALANCE OF A
000400*           JOURNAL ENTRY (SUM DEBITS = SUM CREDITS).
000500************************************************************
000600* AMENDMENT HISTORY:
000700************************************************************
000800* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000900************************************************************
001000    01  WK-C-LKBV-RECORD.
001100        05  WK-C-LKBV-INPUT.
001200            10  WK-C-LKBV-LINE-COUNT    PIC 9(03).
001300            10  WK-C-LKBV-DEBIT-TOTAL   PIC S9(11)V9(18)
001400                                                      COMP-3.
001500            10  WK-C-LKBV-CREDIT-TOTAL  PIC S9(11)V9(18)
001600                                                      COMP-3.
001700        05  WK-C-LKBV-OUTPUT.
001800            10  WK-C-LKBV-BALANCED      PIC X(01).
001900                88  WK-C-LKBV-IS-BALANCED    VALUE "Y".
002000            10  FILLER                  PIC X(16).
