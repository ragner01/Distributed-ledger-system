000100************************************************************
000200* LGRLKFR - LINKAGE RECORD FOR CALL "LGRVFRPL"
000300*           EVALUATES THE ANTI-FRAUD RULE PIPELINE FOR A
000400*           TRANSACTION CONTEXT.
000500************************************************************
000600* AMENDMENT HISTORY:
000700************************************************************
000800* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000900************************************************************
001000    01  WK-C-LKFR-RECORD.
001100        05  WK-C-LKFR-INPUT.
001200            10  WK-C-LKFR-USER-ID       PIC X(40).
001300            10  WK-C-LKFR-ACCT-ID       PIC 9(09).
001400            10  WK-C-LKFR-AMOUNT        PIC S9(11)V9(18)
001500                                                      COMP-3.
001600        05  WK-C-LKFR-OUTPUT.
001700            10  WK-C-LKFR-RESULT        PIC X(18).
001800                88  WK-C-LKFR-PASSED         VALUE "PASSED".
001900                88  WK-C-LKFR-REJ-SANCTION
002000                                   VALUE "REJECTED-SANCTION".
002100            10  FILLER                  PIC X(10).
