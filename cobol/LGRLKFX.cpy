000100************************************************************
000200* LGRLKFX - LINKAGE RECORD FOR CALL "LGRXFXRT"
000300*           REUSES THE SHAPE OF THE TREASURY VTF2 RATE
000400*           LINKAGE RECORD: SOURCE/TARGET CURRENCY AND
000500*           AMOUNT IN, CONVERTED AMOUNT AND RATE OUT.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG0002 TMPDSA 14/03/2011 - E-REQUEST #15230
001000*                            - ADDED THE SOURCE/TARGET ACCOUNT ID
001100*                              AND NEW JOURNAL ENTRY ID FIELDS SO
001200*                              THIS RECORD CAN DOUBLE AS THE
001300*                              LINKAGE FOR THE CROSS-BORDER LEG
001400*                              BUILD AND POST, NOT JUST THE RATE
001500*                              LOOKUP
001600* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001700************************************************************
001800    01  WK-C-LKFX.
001900        05  WK-C-LKFX-INPUT.
002000            10  WK-C-LKFX-SOURCE-CCY    PIC X(03).
002100            10  WK-C-LKFX-TARGET-CCY    PIC X(03).
002200            10  WK-C-LKFX-SOURCE-AMT    PIC S9(11)V9(18)
002300                                                      COMP-3.
002400            10  WK-C-LKFX-SOURCE-ACCT   PIC 9(09).
002500            10  WK-C-LKFX-TARGET-ACCT   PIC 9(09).
002600        05  WK-C-LKFX-OUTPUT.
002700            10  WK-C-LKFX-NO-ERROR      PIC X(01).
002800                88  WK-C-LKFX-RATE-OK        VALUE "Y".
002900            10  WK-C-LKFX-RATE          PIC S9(03)V9(10)
003000                                                      COMP-3.
003100            10  WK-C-LKFX-TARGET-AMT    PIC S9(11)V9(18)
003200                                                      COMP-3.
003300            10  WK-C-LKFX-POSTED        PIC X(01).
003400                88  WK-C-LKFX-WAS-POSTED     VALUE "Y".
003500            10  WK-C-LKFX-REASON        PIC X(20).
003600            10  WK-C-LKFX-NEW-JE-ID     PIC 9(09).
003700            10  WK-C-LKFX-DESCRIPTION   PIC X(500).
003800*                                         THE GENERATED "FX TRANSFER
003900*                                         XXX TO YYY" TEXT, NOT
004000*                                         SUPPLIED BY THE CALLER
004100            10  WK-C-LKFX-LEGS OCCURS 4 TIMES
004200                          INDEXED BY WK-C-LKFX-LEG-IX.
004300*                                         THE FOUR BALANCED LEGS
004400*                                         LGRXFXRT BUILT, MIRRORED
004500*                                         BACK SO LGRPOST CAN WRITE
004600*                                         THE JOURNAL/LINE RECORDS
004700                15  WK-C-LKFX-LEG-ACCT-ID   PIC 9(09).
004800                15  WK-C-LKFX-LEG-TYPE      PIC X(06).
004900                15  WK-C-LKFX-LEG-AMOUNT    PIC S9(11)V9(18)
005000                                                      COMP-3.
005100                15  WK-C-LKFX-LEG-CCY       PIC X(03).
005200
