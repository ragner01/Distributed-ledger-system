000100************************************************************
000200* LGRLKLG - LINKAGE RECORD FOR CALL "LGRVLEGS"
000300*           VALIDATES DESCRIPTION, LEG COUNT AND LEG
000400*           AMOUNT BOUNDS FOR ONE TRANSACTION REQUEST.
000500************************************************************
000600* AMENDMENT HISTORY:
000700************************************************************
000800* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000900************************************************************
001000    01  WK-C-LKLG-RECORD.
001100        05  WK-C-LKLG-INPUT.
001200            10  WK-C-LKLG-DESCRIPTION   PIC X(500).
001300            10  WK-C-LKLG-LEG-COUNT     PIC 9(03).
001400            10  WK-C-LKLG-LEGS OCCURS 100 TIMES
001500                          INDEXED BY WK-C-LKLG-IX.
001600                15  WK-C-LKLG-LEG-AMOUNT   PIC S9(11)V9(18)
001700                                                      COMP-3.
001800        05  WK-C-LKLG-OUTPUT.
001900            10  WK-C-LKLG-VALID         PIC X(01).
002000                88  WK-C-LKLG-IS-VALID       VALUE "Y".
002100            10  WK-C-LKLG-REASON        PIC X(20).
002200                88  WK-C-LKLG-BAD-DESCRIPTION
002300                                             VALUE "BAD-DESCRIPTION".
002400                88  WK-C-LKLG-BAD-LEG-COUNT
002500                                             VALUE "BAD-LEG-COUNT".
002600                88  WK-C-LKLG-BAD-AMOUNT
002700                                             VALUE "BAD-AMOUNT".
002800            10  FILLER                  PIC X(09).
