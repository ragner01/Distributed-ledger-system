000100************************************************************
000200* LGRLKLM - LINKAGE RECORD FOR CALL "LGRVLIMT"
000300*           CHECKS AND UPDATES THE DAILY PER-USER,
000400*           PER-CURRENCY TRANSACTION COUNT/AMOUNT LIMIT.
000500************************************************************
000600* AMENDMENT HISTORY:
000700************************************************************
000800* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000900************************************************************
001000    01  WK-C-LKLM-RECORD.
001100        05  WK-C-LKLM-INPUT.
001200            10  WK-C-LKLM-USER-ID       PIC X(40).
001300            10  WK-C-LKLM-CURRENCY      PIC X(03).
001400            10  WK-C-LKLM-AMOUNT        PIC S9(11)V9(18)
001500                                                      COMP-3.
001600        05  WK-C-LKLM-OUTPUT.
001700            10  WK-C-LKLM-STATUS        PIC X(02).
001800                88  WK-C-LKLM-WITHIN-LIMIT   VALUE "A0".
001900                88  WK-C-LKLM-OVER-LIMIT     VALUE "AA".
002000            10  FILLER                  PIC X(15).
