000100************************************************************
000200* LGRLKSG - LINKAGE RECORD FOR CALL "LGRSAGA"
000300*           RESERVE-VERIFY-COMMIT TRANSFER ORCHESTRATION
000400*           WITH COMPENSATION ON FAILURE.
000500************************************************************
000600* AMENDMENT HISTORY:
000700************************************************************
000800* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
000900************************************************************
001000    01  WK-C-LKSG-RECORD.
001100        05  WK-C-LKSG-INPUT.
001200            10  WK-C-LKSG-FROM-ACCT-ID  PIC 9(09).
001300            10  WK-C-LKSG-TO-ACCT-ID    PIC 9(09).
001400            10  WK-C-LKSG-AMOUNT        PIC S9(11)V9(18)
001500                                                      COMP-3.
001600            10  WK-C-LKSG-CURRENCY      PIC X(03).
001700            10  WK-C-LKSG-USER-ID       PIC X(40).
001800        05  WK-C-LKSG-OUTPUT.
001900            10  WK-C-LKSG-RESULT        PIC X(10).
002000                88  WK-C-LKSG-SUCCESS        VALUE "SUCCESS".
002100                88  WK-C-LKSG-FAILED         VALUE "FAILED".
002200            10  WK-C-LKSG-FAIL-STEP     PIC X(08).
002300                88  WK-C-LKSG-FAIL-RESERVE   VALUE "RESERVE".
002400                88  WK-C-LKSG-FAIL-VERIFY    VALUE "VERIFY".
002500                88  WK-C-LKSG-FAIL-COMMIT    VALUE "COMMIT".
002600            10  WK-C-LKSG-NEW-JE-ID     PIC 9(09).
002700            10  FILLER                  PIC X(09).
