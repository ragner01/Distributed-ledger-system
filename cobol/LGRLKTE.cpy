000100************************************************************
000200* LGRLKTE - LINKAGE RECORD FOR CALL "LGRTENGN"
000300*           THE TRANSACTION ENGINE: CARRIES ONE FULL
000400*           TRANSACTION REQUEST IN, AND THE POSTING
000500*           RESULT (STATUS/REASON/NEW JOURNAL ENTRY ID)
000600*           OUT.
000700************************************************************
000800* AMENDMENT HISTORY:
000900************************************************************
001000* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001100************************************************************
001200    01  WK-C-LKTE-RECORD.
001300        05  WK-C-LKTE-INPUT.
001400            10  WK-C-LKTE-DESCRIPTION   PIC X(500).
001500            10  WK-C-LKTE-LEG-COUNT     PIC 9(03).
001600            10  WK-C-LKTE-LEGS OCCURS 100 TIMES
001700                          INDEXED BY WK-C-LKTE-IX.
001800                15  WK-C-LKTE-LEG-ACCT-ID  PIC 9(09).
001900                15  WK-C-LKTE-LEG-TYPE     PIC X(06).
002000                15  WK-C-LKTE-LEG-AMOUNT   PIC S9(11)V9(18)
002100                                                      COMP-3.
002200                15  WK-C-LKTE-LEG-CCY      PIC X(03).
002300        05  WK-C-LKTE-OUTPUT.
002400            10  WK-C-LKTE-STATUS        PIC X(10).
002500                88  WK-C-LKTE-POSTED         VALUE "POSTED".
002600                88  WK-C-LKTE-REJECTED       VALUE "REJECTED".
002700            10  WK-C-LKTE-REASON        PIC X(20).
002800            10  WK-C-LKTE-NEW-JE-ID     PIC 9(09).
002900            10  WK-C-LKTE-BAD-ACCT-ID   PIC 9(09).
003000*                                         ACCT ID NAMED IN THE
003100*                                         REJECTION MESSAGE
003200            10  WK-C-LKTE-BAD-BALANCE   PIC S9(11)V9(18)
003300                                                      COMP-3.
003400*                                         WOULD-BE BALANCE
003500*                                         REPORTED ON AN
003600*                                         INSUFFICIENT-FUNDS
003700*                                         REJECTION
003800            10  FILLER                  PIC X(09).
