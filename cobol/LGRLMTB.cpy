000100************************************************************
000200* LGRLMTB - IN-MEMORY DAILY LIMIT TABLE
000300*           THE ENTIRE USER-LIMIT FILE, LOADED ONCE AT THE
000400*           START OF A POSTING RUN AND REWRITTEN AT END OF
000500*           RUN BY LGRVLIMT.
000600************************************************************
000700* AMENDMENT HISTORY:
000800************************************************************
000900* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001000************************************************************
001100    01  WK-T-LIMIT-TABLE.
001200        05  WK-T-LIMIT-COUNT        PIC S9(05) COMP-3.
001300        05  WK-T-LIMIT-ENTRY OCCURS 3000 TIMES
001400                      INDEXED BY WK-T-LIMIT-IX.
001500            10  WK-T-LIMIT-USER-ID      PIC X(40).
001600            10  WK-T-LIMIT-DATE         PIC 9(08).
001700            10  WK-T-LIMIT-CURRENCY     PIC X(03).
001800            10  WK-T-LIMIT-TXN-COUNT    PIC 9(05).
001900            10  WK-T-LIMIT-TOTAL-AMOUNT PIC S9(11)V9(18)
002000                                                      COMP-3.
