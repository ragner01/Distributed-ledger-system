000100************************************************************
000200* LGRLNTB - IN-MEMORY TRANSACTION LINE TABLE
000300*           THE ENTIRE TRANSACTION LINE FILE, LOADED ONCE AT
000400*           THE START OF AN HOURLY RECONCILIATION RUN SO THE
000500*           CALCULATED BALANCE FOR EACH ACCOUNT CAN BE BUILT
000600*           BY A TABLE SCAN RATHER THAN BY RE-READING THE
000700*           LINE FILE ONCE PER ACCOUNT.
000800************************************************************
000900* AMENDMENT HISTORY:
001000************************************************************
001100* LDG0001 TMPSYW 25/07/1991 - INITIAL VERSION
001200************************************************************
001300    01  WK-T-LINE-TABLE.
001400        05  WK-T-LINE-COUNT         PIC S9(07) COMP-3.
001500        05  WK-T-LINE-ENTRY OCCURS 50000 TIMES
001600                      INDEXED BY WK-T-LINE-IX.
001700            10  WK-T-LINE-ACCT-ID       PIC 9(09).
001800            10  WK-T-LINE-TYPE          PIC X(06).
001900                88  WK-T-LINE-IS-DEBIT       VALUE "DEBIT ".
002000                88  WK-T-LINE-IS-CREDIT      VALUE "CREDIT".
002100            10  WK-T-LINE-AMOUNT        PIC S9(11)V9(18)
002200                                                      COMP-3.
