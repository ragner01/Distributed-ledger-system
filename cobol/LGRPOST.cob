000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRPOST.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   01 AUG 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  BATCH MAIN FOR THE TRANSACTION POSTING RUN.
001100      *               LOADS THE ACCOUNT, IDEMPOTENCY AND DAILY LIMIT
001200      *               FILES INTO WORKING STORAGE TABLES, THEN READS
001300      *               THE TRANSACTION REQUEST FILE ONE REQUEST AT A
001400      *               TIME AND DRIVES IT THROUGH LEG VALIDATION
001500      *               (LGRVLEGS), THE DAILY LIMIT CHECK (LGRVLIMT),
001600      *               AN IDEMPOTENCY-KEY LOOKUP AGAINST THE IN-MEMORY
001700      *               TABLE, AND THE POSTING ENGINE (LGRTENGN).  A
001800      *               POSTED REQUEST WRITES THE JOURNAL ENTRY HEADER,
001900      *               ITS TRANSACTION LINES, AND A NEW IDEMPOTENCY
002000      *               ROW; A REJECTED OR DUPLICATE REQUEST WRITES
002100      *               NOTHING.  THE ACCOUNT AND DAILY LIMIT FILES ARE
002200      *               REWRITTEN IN FULL AT END OF RUN FROM THE
002300      *               UPDATED TABLES, AND A BATCH POSTING SUMMARY IS
002400      *               PRINTED.  A CROSS-BORDER REQUEST (REQ-TYPE OF
002500      *               "X") IS ROUTED STRAIGHT TO LGRXFXRT INSTEAD OF
002600      *               LGRVLEGS/LGRTENGN - IT BUILDS AND POSTS ITS OWN
002700      *               FOUR-LEG FX TRANSFER AND HANDS THE RESULT BACK
002800      *               ON THE WK-C-LKFX LINKAGE RECORD.
002900      *----------------------------------------------------------------*
003000      * HISTORY OF MODIFICATION:
003100      *----------------------------------------------------------------*
003200      * MOD.#   INIT    DATE        DESCRIPTION
003300* ------- ------- ----------  -----------------------------------
003400* LDG0015  TMPDSA  02/05/2012 - E-REQUEST #16110
003500*                            - REMOVED THREE INERT EOF/FOUND FLAG
003600*                              REDEFINES AND THE REQUEST-NUMBER LOW
003700*                              BYTE VIEW LEFT OVER FROM AN EARLIER
003800*                              CLEANUP; ADDED A HUNDRED-REQUEST
003900*                              CHECKPOINT MESSAGE, A POSTING-RATE
004000*                              FIGURE ON THE SUMMARY, AND A LEGS-
004100*                              POSTED OVERFLOW SANITY CHECK
004200* LDG0014  TMPDSA  14/03/2011 - E-REQUEST #15230
004300      *                            - A REQ-TYPE-XBORDER REQUEST NOW POSTS
004400      *                              THROUGH LGRXFXRT (D105-POST-CROSS-
004500      *                              BORDER-TRANSFER), WHICH BUILDS AND
004600      *                              VALIDATES THE FOUR TRANSFER LEGS
004700      *                              ITSELF BEFORE CALLING LGRTENGN; THE
004800      *                              BATCH SUMMARY PICKS UP A NEW REJECT
004900      *                              BUCKET FOR A MISSING FX RATE
005000      * LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
005100      *                            - TODAY-DATE FIELDS PULLED FROM
005200      *                              LGRCMWS EXPANDED TO 4-DIGIT
005300      *                              YEAR; NO OTHER CHANGE TO THIS
005400      *                              DRIVER REQUIRED
005500      * LDG0013  TMPRSK  30/11/2005 - E-REQUEST #12480
005600      *                            - A DUPLICATE REQUEST NOW SHOWS THE
005700      *                              ORIGINAL JOURNAL ENTRY ID ON THE
005800      *                              SUMMARY LINE INSTEAD OF BLANKS, SO
005900      *                              RECONCILING A RERUN DOES NOT NEED
006000      *                              A SEPARATE LOOKUP AGAINST THE
006100      *                              JOURNAL ENTRY FILE
006200      * LDG0009  TMPJSM  04/02/2001 - E-REQUEST #08810
006300      *                            - USER-LIMIT FILE IS NOW REWRITTEN
006400      *                              IN FULL AT END OF RUN EVEN WHEN
006500      *                              THE RUN POSTS NOTHING, SO A RUN
006600      *                              THAT ONLY REJECTS TRANSACTIONS
006700      *                              DOES NOT LEAVE A STALE COPY OF
006800      *                              THE LIMIT FILE BEHIND
006900      * LDG0004  TMPSYW  19/03/1993 - E-REQUEST #02410
007000      *                            - ADDED THE PER-REASON REJECTION
007100      *                              BREAKDOWN TO THE BATCH SUMMARY;
007200      *                              TREASURY WAS ASKING OPERATIONS TO
007300      *                              RE-RUN A REPORT PROGRAM JUST TO
007400      *                              SEE WHY A BATCH HAD FAILED
007500      * LDG0001  TMPSYW  01/08/1991 - INITIAL VERSION
007600      *----------------------------------------------------------------*
007700              EJECT
007800      **********************
007900       ENVIRONMENT DIVISION.
008000      **********************
008100       CONFIGURATION SECTION.
008200       SOURCE-COMPUTER.  IBM-AS400.
008300       OBJECT-COMPUTER.  IBM-AS400.
008400       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
008500               UPSI-0 IS UPSI-SWITCH-0
008600               ON STATUS IS U0-ON
008700               OFF STATUS IS U0-OFF
008800               UPSI-2 IS UPSI-SWITCH-2
008900               ON STATUS IS U2-ON
009000               OFF STATUS IS U2-OFF.
009100       INPUT-OUTPUT SECTION.
009200       FILE-CONTROL.
009300           SELECT LGRACCT   ASSIGN TO DATABASE-LGRACCT
009400               ORGANIZATION IS SEQUENTIAL
009500               FILE STATUS  IS WK-C-FILE-STATUS.
009600           SELECT LGRREQT   ASSIGN TO DATABASE-LGRREQT
009700               ORGANIZATION IS SEQUENTIAL
009800               FILE STATUS  IS WK-C-FILE-STATUS.
009900           SELECT LGRLINE   ASSIGN TO DATABASE-LGRLINE
010000               ORGANIZATION IS SEQUENTIAL
010100               FILE STATUS  IS WK-C-FILE-STATUS.
010200           SELECT LGRJOUR   ASSIGN TO DATABASE-LGRJOUR
010300               ORGANIZATION IS SEQUENTIAL
010400               FILE STATUS  IS WK-C-FILE-STATUS.
010500           SELECT LGRIDEM   ASSIGN TO DATABASE-LGRIDEM
010600               ORGANIZATION IS SEQUENTIAL
010700               FILE STATUS  IS WK-C-FILE-STATUS.
010800           SELECT LGRLIMT   ASSIGN TO DATABASE-LGRLIMT
010900               ORGANIZATION IS SEQUENTIAL
011000               FILE STATUS  IS WK-C-FILE-STATUS.
011100      ***************
011200       DATA DIVISION.
011300      ***************
011400       FILE SECTION.
011500      *************************
011600       FD  LGRACCT
011700           LABEL RECORDS ARE OMITTED
011800           DATA RECORD IS FD-ACCT-RECORD.
011900       01  FD-ACCT-RECORD.
012000           COPY LGRACCT.
012100
012200       FD  LGRREQT
012300           LABEL RECORDS ARE OMITTED
012400           DATA RECORD IS FD-REQT-RECORD.
012500       01  FD-REQT-RECORD.
012600           COPY LGRREQT.
012700
012800       FD  LGRLINE
012900           LABEL RECORDS ARE OMITTED
013000           DATA RECORD IS FD-LINE-RECORD.
013100       01  FD-LINE-RECORD.
013200           COPY LGRLINE.
013300
013400       FD  LGRJOUR
013500           LABEL RECORDS ARE OMITTED
013600           DATA RECORD IS FD-JOUR-RECORD.
013700       01  FD-JOUR-RECORD.
013800           COPY LGRJOUR.
013900
014000       FD  LGRIDEM
014100           LABEL RECORDS ARE OMITTED
014200           DATA RECORD IS FD-IDEM-RECORD.
014300       01  FD-IDEM-RECORD.
014400           COPY LGRIDEM.
014500
014600       FD  LGRLIMT
014700           LABEL RECORDS ARE OMITTED
014800           DATA RECORD IS FD-LIMT-RECORD.
014900       01  FD-LIMT-RECORD.
015000           COPY LGRLIMT.
015100
015200      *************************
015300       WORKING-STORAGE SECTION.
015400      *************************
015500       01  FILLER                          PIC X(24)        VALUE
015600           "** PROGRAM LGRPOST   **".
015700      * ------------------ PROGRAM WORKING STORAGE -------------------*
015800       01    WK-C-COMMON.
015900       COPY LGRCMWS.
016000
016100       COPY LGRACTB.
016200       COPY LGRIDTB.
016300       COPY LGRLMTB.
016400
016500       COPY LGRLKLG.
016600       COPY LGRLKLM.
016700       COPY LGRLKTE.
016800       COPY LGRLKAC.
016900       COPY LGRLKBV.
017000       COPY LGRLKFX.
017100
017200       01  WK-C-REQUEST-EOF            PIC X(01) VALUE "N".
017300           88  WK-C-REQUEST-IS-EOF         VALUE "Y".
017400
017500       01  WK-C-LOAD-EOF               PIC X(01) VALUE "N".
017600           88  WK-C-LOAD-IS-EOF            VALUE "Y".
017700
017800       01  WK-C-IDEM-FOUND              PIC X(01) VALUE "N".
017900           88  WK-C-IDEM-WAS-FOUND          VALUE "Y".
018000
018100       01  WK-C-DUP-JE-ID               PIC 9(09) VALUE ZERO.
018200
018300       01  WK-N-REQUEST-NUMBER          PIC S9(07) COMP-3 VALUE ZERO.
018400
018500*LDG0015 - CHECKPOINT ECHO OF THE REQUEST NUMBER SO OPERATIONS
018600*          GETS A PROGRESS LINE EVERY HUNDRED REQUESTS ON A
018700*          LONG RUN WITHOUT WATCHING THE DETAIL LINES SCROLL BY
018800       01  WK-C-REQUEST-NUMBER-ECHO    PIC 9(07) VALUE ZERO.
018900       01  WK-C-REQUEST-NUMBER-PARTS REDEFINES WK-C-REQUEST-NUMBER-ECHO.
019000           05  WK-C-REQUEST-NUMBER-HUNDREDS  PIC 9(05).
019100           05  WK-C-REQUEST-NUMBER-REMAINDER PIC 9(02).
019200
019300*LDG0015 - ECHO OF THE RUN'S POSTED LEG COUNT DECOMPOSED SO THE
019400*          MILLIONS DIGIT CAN BE SANITY-CHECKED AGAINST THE
019500*          WIDTH OF THE SUMMARY DISPLAY LINE BELOW
019600       01  WK-C-LEGS-POSTED-ECHO       PIC 9(07) VALUE ZERO.
019700       01  WK-C-LEGS-POSTED-PARTS REDEFINES WK-C-LEGS-POSTED-ECHO.
019800           05  WK-C-LEGS-POSTED-MILLIONS   PIC 9(01).
019900           05  WK-C-LEGS-POSTED-REMAINDER  PIC 9(06).
020000
020100*LDG0015 - POSTING RATE FOR THE SUMMARY LINE, CARRIED AS WHOLE
020200*          PERCENT AND ONE DECIMAL SO IT CAN BE STRUNG TOGETHER
020300*          "NN.N%" WITHOUT AN INTRINSIC FUNCTION
020400       01  WK-N-POST-RATE-PCT          PIC 9(03)V9(01) VALUE ZERO.
020500       01  WK-N-POST-RATE-PARTS REDEFINES WK-N-POST-RATE-PCT.
020600           05  WK-N-POST-RATE-WHOLE    PIC 9(03).
020700           05  WK-N-POST-RATE-TENTH    PIC 9(01).
020800
020900       01  WK-C-BATCH-TOTALS.
021000           05  WK-N-TOT-READ               PIC S9(07) COMP-3 VALUE ZERO.
021100           05  WK-N-TOT-POSTED              PIC S9(07) COMP-3 VALUE ZERO.
021200           05  WK-N-TOT-DUPLICATE           PIC S9(07) COMP-3 VALUE ZERO.
021300           05  WK-N-TOT-REJ-VALIDATION      PIC S9(07) COMP-3 VALUE ZERO.
021400           05  WK-N-TOT-REJ-CURRENCY        PIC S9(07) COMP-3 VALUE ZERO.
021500           05  WK-N-TOT-REJ-FUNDS           PIC S9(07) COMP-3 VALUE ZERO.
021600           05  WK-N-TOT-REJ-FROZEN          PIC S9(07) COMP-3 VALUE ZERO.
021700           05  WK-N-TOT-REJ-CLOSED          PIC S9(07) COMP-3 VALUE ZERO.
021800           05  WK-N-TOT-REJ-NOTFOUND        PIC S9(07) COMP-3 VALUE ZERO.
021900           05  WK-N-TOT-REJ-LIMIT           PIC S9(07) COMP-3 VALUE ZERO.
022000           05  WK-N-TOT-REJ-UNBALANCED      PIC S9(07) COMP-3 VALUE ZERO.
022100           05  WK-N-TOT-REJ-NORATE          PIC S9(07) COMP-3 VALUE ZERO.
022200           05  WK-N-TOT-LEGS-POSTED         PIC S9(07) COMP-3 VALUE ZERO.
022300           05  FILLER                       PIC X(04).
022400
022500       01  WK-C-REPORT-LINE.
022600           05  FILLER                  PIC X(01) VALUE SPACE.
022700           05  RPT-REQUEST-NO          PIC ZZZZZZ9.
022800           05  FILLER                  PIC X(02) VALUE SPACE.
022900           05  RPT-IDEM-KEY            PIC X(20).
023000           05  FILLER                  PIC X(02) VALUE SPACE.
023100           05  RPT-STATUS              PIC X(24).
023200           05  FILLER                  PIC X(02) VALUE SPACE.
023300           05  RPT-JE-ID                PIC Z(9).
023400
023500      *****************
023600       LINKAGE SECTION.
023700      *****************
023800      *    NONE - THIS IS A STAND-ALONE BATCH MAIN.
023900
024000              EJECT
024100      ***************************
024200       PROCEDURE DIVISION.
024300      ***************************
024400       MAIN-MODULE.
024500           PERFORM A000-OPEN-AND-LOAD-TABLES
024600               THRU A099-OPEN-AND-LOAD-TABLES-EX.
024700           PERFORM B000-PRINT-REPORT-HEADER
024800               THRU B099-PRINT-REPORT-HEADER-EX.
024900           PERFORM C100-READ-NEXT-REQUEST
025000               THRU C199-READ-NEXT-REQUEST-EX.
025100           PERFORM D100-PROCESS-ONE-REQUEST
025200               THRU D199-PROCESS-ONE-REQUEST-EX
025300               UNTIL WK-C-REQUEST-IS-EOF.
025400           PERFORM Y000-FINALIZE-RUN
025500               THRU Y099-FINALIZE-RUN-EX.
025600           GOBACK.
025700
025800      *----------------------------------------------------------------*
025900       A000-OPEN-AND-LOAD-TABLES.
026000      *----------------------------------------------------------------*
026100           OPEN INPUT LGRACCT.
026200           IF NOT WK-C-SUCCESSFUL
026300               DISPLAY "LGRPOST - OPEN ERROR - LGRACCT  "
026400                        WK-C-FILE-STATUS
026500               GO TO Y900-ABNORMAL-TERMINATION
026600           END-IF.
026700           PERFORM A100-LOAD-ACCOUNT-TABLE
026800               THRU A199-LOAD-ACCOUNT-TABLE-EX.
026900           CLOSE LGRACCT.
027000
027100           MOVE ZERO              TO WK-T-IDEM-COUNT.
027200           OPEN INPUT LGRIDEM.
027300           IF WK-C-SUCCESSFUL
027400               PERFORM A200-LOAD-IDEMPOTENCY-TABLE
027500                   THRU A299-LOAD-IDEMPOTENCY-TABLE-EX
027600               CLOSE LGRIDEM
027700           ELSE
027800               IF NOT WK-C-RECORD-NOT-FOUND
027900                   DISPLAY "LGRPOST - OPEN ERROR - LGRIDEM  "
028000                            WK-C-FILE-STATUS
028100                   GO TO Y900-ABNORMAL-TERMINATION
028200               END-IF
028300           END-IF.
028400
028500           MOVE ZERO              TO WK-T-LIMIT-COUNT.
028600           OPEN INPUT LGRLIMT.
028700           IF WK-C-SUCCESSFUL
028800               PERFORM A300-LOAD-LIMIT-TABLE
028900                   THRU A399-LOAD-LIMIT-TABLE-EX
029000               CLOSE LGRLIMT
029100           ELSE
029200               IF NOT WK-C-RECORD-NOT-FOUND
029300                   DISPLAY "LGRPOST - OPEN ERROR - LGRLIMT  "
029400                            WK-C-FILE-STATUS
029500                   GO TO Y900-ABNORMAL-TERMINATION
029600               END-IF
029700           END-IF.
029800
029900           OPEN INPUT  LGRREQT.
030000           IF NOT WK-C-SUCCESSFUL
030100               DISPLAY "LGRPOST - OPEN ERROR - LGRREQT  "
030200                        WK-C-FILE-STATUS
030300               GO TO Y900-ABNORMAL-TERMINATION
030400           END-IF.
030500           OPEN OUTPUT LGRJOUR.
030600           OPEN OUTPUT LGRLINE.
030700           OPEN EXTEND LGRIDEM.
030800           IF WK-C-RECORD-NOT-FOUND
030900               OPEN OUTPUT LGRIDEM
031000           END-IF.
031100       A099-OPEN-AND-LOAD-TABLES-EX.
031200       EXIT.
031300
031400      *----------------------------------------------------------------*
031500       A100-LOAD-ACCOUNT-TABLE.
031600      *----------------------------------------------------------------*
031700           MOVE ZERO               TO WK-T-ACCT-COUNT.
031800           MOVE "N"                TO WK-C-LOAD-EOF.
031900           PERFORM A110-READ-ACCOUNT-ROW
032000               THRU A119-READ-ACCOUNT-ROW-EX
032100               UNTIL WK-C-LOAD-IS-EOF.
032200       A199-LOAD-ACCOUNT-TABLE-EX.
032300       EXIT.
032400
032500       A110-READ-ACCOUNT-ROW.
032600           READ LGRACCT
032700               AT END
032800                   MOVE "Y"        TO WK-C-LOAD-EOF
032900                   GO TO A119-READ-ACCOUNT-ROW-EX
033000           END-READ.
033100           ADD  1                  TO WK-T-ACCT-COUNT.
033200           SET  WK-T-ACCT-IX       TO WK-T-ACCT-COUNT.
033300           MOVE ACCT-ID            TO WK-T-ACCT-ID (WK-T-ACCT-IX).
033400           MOVE ACCT-NAME          TO WK-T-ACCT-NAME (WK-T-ACCT-IX).
033500           MOVE ACCT-BALANCE-AMOUNT
033600                                    TO WK-T-ACCT-BALANCE (WK-T-ACCT-IX).
033700           MOVE ACCT-BALANCE-CURRENCY
033800                                    TO WK-T-ACCT-CURRENCY (WK-T-ACCT-IX).
033900           MOVE ACCT-STATUS        TO WK-T-ACCT-STATUS (WK-T-ACCT-IX).
034000           MOVE ACCT-VERSION       TO WK-T-ACCT-VERSION (WK-T-ACCT-IX).
034100       A119-READ-ACCOUNT-ROW-EX.
034200       EXIT.
034300
034400      *----------------------------------------------------------------*
034500       A200-LOAD-IDEMPOTENCY-TABLE.
034600      *----------------------------------------------------------------*
034700           MOVE "N"                TO WK-C-LOAD-EOF.
034800           PERFORM A210-READ-IDEMPOTENCY-ROW
034900               THRU A219-READ-IDEMPOTENCY-ROW-EX
035000               UNTIL WK-C-LOAD-IS-EOF.
035100       A299-LOAD-IDEMPOTENCY-TABLE-EX.
035200       EXIT.
035300
035400       A210-READ-IDEMPOTENCY-ROW.
035500           READ LGRIDEM
035600               AT END
035700                   MOVE "Y"        TO WK-C-LOAD-EOF
035800                   GO TO A219-READ-IDEMPOTENCY-ROW-EX
035900           END-READ.
036000           ADD  1                  TO WK-T-IDEM-COUNT.
036100           SET  WK-T-IDEM-IX       TO WK-T-IDEM-COUNT.
036200           MOVE IDEM-KEY           TO WK-T-IDEM-KEY (WK-T-IDEM-IX).
036300           MOVE IDEM-JE-ID         TO WK-T-IDEM-JE-ID (WK-T-IDEM-IX).
036400       A219-READ-IDEMPOTENCY-ROW-EX.
036500       EXIT.
036600
036700      *----------------------------------------------------------------*
036800       A300-LOAD-LIMIT-TABLE.
036900      *----------------------------------------------------------------*
037000           MOVE "N"                TO WK-C-LOAD-EOF.
037100           PERFORM A310-READ-LIMIT-ROW
037200               THRU A319-READ-LIMIT-ROW-EX
037300               UNTIL WK-C-LOAD-IS-EOF.
037400       A399-LOAD-LIMIT-TABLE-EX.
037500       EXIT.
037600
037700       A310-READ-LIMIT-ROW.
037800           READ LGRLIMT
037900               AT END
038000                   MOVE "Y"        TO WK-C-LOAD-EOF
038100                   GO TO A319-READ-LIMIT-ROW-EX
038200           END-READ.
038300           ADD  1                  TO WK-T-LIMIT-COUNT.
038400           SET  WK-T-LIMIT-IX      TO WK-T-LIMIT-COUNT.
038500           MOVE LIM-USER-ID        TO WK-T-LIMIT-USER-ID (WK-T-LIMIT-IX).
038600           MOVE LIM-DATE           TO WK-T-LIMIT-DATE (WK-T-LIMIT-IX).
038700           MOVE LIM-CURRENCY       TO WK-T-LIMIT-CURRENCY (WK-T-LIMIT-IX).
038800           MOVE LIM-TXN-COUNT      TO WK-T-LIMIT-TXN-COUNT (WK-T-LIMIT-IX).
038900           MOVE LIM-TOTAL-AMOUNT
039000                               TO WK-T-LIMIT-TOTAL-AMOUNT (WK-T-LIMIT-IX).
039100       A319-READ-LIMIT-ROW-EX.
039200       EXIT.
039300
039400      *----------------------------------------------------------------*
039500       B000-PRINT-REPORT-HEADER.
039600      *----------------------------------------------------------------*
039700           DISPLAY "LGRPOST - TRANSACTION POSTING BATCH RUN".
039800           DISPLAY "------------------------------------------------------".
039900           DISPLAY " REQUEST# IDEM-KEY             STATUS               JE-ID".
040000       B099-PRINT-REPORT-HEADER-EX.
040100       EXIT.
040200
040300      *----------------------------------------------------------------*
040400       C100-READ-NEXT-REQUEST.
040500*----------------------------------------------------------------*
040600           READ LGRREQT
040700               AT END
040800                   MOVE "Y"        TO WK-C-REQUEST-EOF
040900               NOT AT END
041000                   ADD 1           TO WK-N-REQUEST-NUMBER
041100                   ADD 1           TO WK-N-TOT-READ
041200                   PERFORM C105-PRINT-CHECKPOINT
041300                       THRU C109-PRINT-CHECKPOINT-EX
041400           END-READ.
041500       C199-READ-NEXT-REQUEST-EX.
041600       EXIT.
041700
041800*----------------------------------------------------------------*
041900       C105-PRINT-CHECKPOINT.
042000*LDG0015 - OPERATIONS ASKED FOR A PROGRESS LINE EVERY HUNDRED
042100*          REQUESTS SO A LONG RUN CAN BE WATCHED WITHOUT
042200*          SCROLLING THROUGH EVERY DETAIL LINE.
042300*----------------------------------------------------------------*
042400           MOVE WK-N-REQUEST-NUMBER TO WK-C-REQUEST-NUMBER-ECHO.
042500           IF WK-C-REQUEST-NUMBER-REMAINDER = ZERO
042600              AND WK-N-REQUEST-NUMBER > ZERO
042700               DISPLAY "LGRPOST - CHECKPOINT - "
042800                   WK-C-REQUEST-NUMBER-HUNDREDS " HUNDRED REQUESTS READ"
042900           END-IF.
043000       C109-PRINT-CHECKPOINT-EX.
043100       EXIT.
043200
043300      *----------------------------------------------------------------*
043400       D100-PROCESS-ONE-REQUEST.
043500      *----------------------------------------------------------------*
043600           MOVE SPACES             TO WK-C-REPORT-LINE.
043700           MOVE WK-N-REQUEST-NUMBER TO RPT-REQUEST-NO.
043800           MOVE REQ-IDEM-KEY       TO RPT-IDEM-KEY.
043900           MOVE ZERO               TO RPT-JE-ID.
044000
044100           IF REQ-TYPE-XBORDER
044200               PERFORM D105-POST-CROSS-BORDER-TRANSFER
044300                   THRU D109-POST-CROSS-BORDER-TRANSFER-EX
044400               GO TO D190-WRITE-REPORT-LINE
044500           END-IF.
044600
044700           PERFORM D110-VALIDATE-LEGS
044800               THRU D119-VALIDATE-LEGS-EX.
044900           IF NOT WK-C-LKLG-IS-VALID
045000               ADD  1              TO WK-N-TOT-REJ-VALIDATION
045100               MOVE "REJECTED-VALIDATION" TO RPT-STATUS
045200               GO TO D190-WRITE-REPORT-LINE
045300           END-IF.
045400
045500           IF REQ-USER-ID NOT = SPACES
045600               PERFORM D120-CHECK-DAILY-LIMIT
045700                   THRU D129-CHECK-DAILY-LIMIT-EX
045800               IF WK-C-LKLM-OVER-LIMIT
045900                   ADD  1          TO WK-N-TOT-REJ-LIMIT
046000                   MOVE "REJECTED-LIMIT-EXCEEDED" TO RPT-STATUS
046100                   GO TO D190-WRITE-REPORT-LINE
046200               END-IF
046300           END-IF.
046400
046500           PERFORM D130-CHECK-IDEMPOTENCY-KEY
046600               THRU D139-CHECK-IDEMPOTENCY-KEY-EX.
046700           IF WK-C-IDEM-WAS-FOUND
046800               ADD  1              TO WK-N-TOT-DUPLICATE
046900               MOVE "DUPLICATE"    TO RPT-STATUS
047000               MOVE WK-C-DUP-JE-ID TO RPT-JE-ID
047100               GO TO D190-WRITE-REPORT-LINE
047200           END-IF.
047300
047400           PERFORM D140-POST-TRANSACTION
047500               THRU D149-POST-TRANSACTION-EX.
047600           IF WK-C-LKTE-POSTED
047700               ADD  1                  TO WK-N-TOT-POSTED
047800               ADD  REQ-LEG-COUNT      TO WK-N-TOT-LEGS-POSTED
047900               PERFORM D150-WRITE-POSTED-RECORDS
048000                   THRU D159-WRITE-POSTED-RECORDS-EX
048100               MOVE "POSTED"           TO RPT-STATUS
048200               MOVE WK-C-LKTE-NEW-JE-ID TO RPT-JE-ID
048300           ELSE
048400               PERFORM D160-TALLY-REJECTION-REASON
048500                   THRU D169-TALLY-REJECTION-REASON-EX
048600           END-IF.
048700
048800       D190-WRITE-REPORT-LINE.
048900           DISPLAY WK-C-REPORT-LINE.
049000
049100       D199-PROCESS-ONE-REQUEST-EX.
049200           PERFORM C100-READ-NEXT-REQUEST
049300               THRU C199-READ-NEXT-REQUEST-EX.
049400       EXIT.
049500
049600      *----------------------------------------------------------------*
049700       D105-POST-CROSS-BORDER-TRANSFER.
049800      *    LDG0014 - A REQ-TYPE-XBORDER REQUEST CARRIES SOURCE PARAMETERS
049900      *    IN LEG (1) AND TARGET PARAMETERS IN LEG (2) - NOT A REAL
050000      *    DEBIT/CREDIT PAIR - SO THE GENERIC LEG SHAPE CHECK IN
050100      *    D110-VALIDATE-LEGS IS SKIPPED FOR THIS REQUEST TYPE.  LGRXFXRT
050200      *    BUILDS THE FOUR REAL LEGS ITSELF AND RUNS ITS OWN LGRVLEGS
050300      *    CALL AGAINST THEM BEFORE POSTING THROUGH LGRTENGN.
050400      *----------------------------------------------------------------*
050500           IF REQ-USER-ID NOT = SPACES
050600               MOVE REQ-USER-ID        TO WK-C-LKLM-USER-ID
050700               MOVE LEG-CURRENCY (1)   TO WK-C-LKLM-CURRENCY
050800               MOVE LEG-AMOUNT (1)     TO WK-C-LKLM-AMOUNT
050900               CALL "LGRVLIMT" USING WK-C-LKLM-RECORD, WK-T-LIMIT-TABLE
051000               IF WK-C-LKLM-OVER-LIMIT
051100                   ADD  1              TO WK-N-TOT-REJ-LIMIT
051200                   MOVE "REJECTED-LIMIT-EXCEEDED" TO RPT-STATUS
051300                   GO TO D109-POST-CROSS-BORDER-TRANSFER-EX
051400               END-IF
051500           END-IF.
051600
051700           PERFORM D130-CHECK-IDEMPOTENCY-KEY
051800               THRU D139-CHECK-IDEMPOTENCY-KEY-EX.
051900           IF WK-C-IDEM-WAS-FOUND
052000               ADD  1                  TO WK-N-TOT-DUPLICATE
052100               MOVE "DUPLICATE"        TO RPT-STATUS
052200               MOVE WK-C-DUP-JE-ID     TO RPT-JE-ID
052300               GO TO D109-POST-CROSS-BORDER-TRANSFER-EX
052400           END-IF.
052500
052600           MOVE LEG-CURRENCY (1)       TO WK-C-LKFX-SOURCE-CCY.
052700           MOVE LEG-CURRENCY (2)       TO WK-C-LKFX-TARGET-CCY.
052800           MOVE LEG-AMOUNT (1)         TO WK-C-LKFX-SOURCE-AMT.
052900           MOVE LEG-ACCT-ID (1)        TO WK-C-LKFX-SOURCE-ACCT.
053000           MOVE LEG-ACCT-ID (2)        TO WK-C-LKFX-TARGET-ACCT.
053100           CALL "LGRXFXRT" USING WK-C-LKFX, WK-T-ACCT-TABLE.
053200
053300           IF WK-C-LKFX-WAS-POSTED
053400               ADD  1                   TO WK-N-TOT-POSTED
053500               ADD  4                   TO WK-N-TOT-LEGS-POSTED
053600               PERFORM D300-WRITE-XBORDER-POSTED-RECORDS
053700                   THRU D309-WRITE-XBORDER-POSTED-RECORDS-EX
053800               MOVE "POSTED"            TO RPT-STATUS
053900               MOVE WK-C-LKFX-NEW-JE-ID  TO RPT-JE-ID
054000           ELSE
054100               MOVE WK-C-LKFX-REASON    TO WK-C-LKTE-REASON
054200               PERFORM D160-TALLY-REJECTION-REASON
054300                   THRU D169-TALLY-REJECTION-REASON-EX
054400           END-IF.
054500       D109-POST-CROSS-BORDER-TRANSFER-EX.
054600       EXIT.
054700
054800      *----------------------------------------------------------------*
054900       D110-VALIDATE-LEGS.
055000      *    COPIES ONLY WHAT LGRVLEGS NEEDS (DESCRIPTION, LEG COUNT AND
055100      *    LEG AMOUNTS) OUT OF THE FLATTENED REQUEST RECORD.
055200      *----------------------------------------------------------------*
055300           MOVE REQ-DESCRIPTION    TO WK-C-LKLG-DESCRIPTION.
055400           MOVE REQ-LEG-COUNT      TO WK-C-LKLG-LEG-COUNT.
055500           PERFORM D115-COPY-ONE-LEG-AMOUNT
055600               THRU D118-COPY-ONE-LEG-AMOUNT-EX
055700               VARYING WK-C-LKLG-IX FROM 1 BY 1
055800               UNTIL WK-C-LKLG-IX > REQ-LEG-COUNT.
055900           CALL "LGRVLEGS" USING WK-C-LKLG-RECORD.
056000       D119-VALIDATE-LEGS-EX.
056100       EXIT.
056200
056300       D115-COPY-ONE-LEG-AMOUNT.
056400           MOVE LEG-AMOUNT (WK-C-LKLG-IX)
056500                               TO WK-C-LKLG-LEG-AMOUNT (WK-C-LKLG-IX).
056600       D118-COPY-ONE-LEG-AMOUNT-EX.
056700       EXIT.
056800
056900      *----------------------------------------------------------------*
057000       D120-CHECK-DAILY-LIMIT.
057100      *    ONLY THE FIRST LEG'S AMOUNT AND CURRENCY ARE USED, PER THE
057200      *    SIMPLIFYING RULE CARRIED OVER FROM THE ONLINE WALLET SIDE.
057300      *----------------------------------------------------------------*
057400           MOVE REQ-USER-ID        TO WK-C-LKLM-USER-ID.
057500           MOVE LEG-CURRENCY (1)   TO WK-C-LKLM-CURRENCY.
057600           MOVE LEG-AMOUNT (1)     TO WK-C-LKLM-AMOUNT.
057700           CALL "LGRVLIMT" USING WK-C-LKLM-RECORD, WK-T-LIMIT-TABLE.
057800       D129-CHECK-DAILY-LIMIT-EX.
057900       EXIT.
058000
058100      *----------------------------------------------------------------*
058200       D130-CHECK-IDEMPOTENCY-KEY.
058300      *    THIS LOOKUP HAPPENS HERE, NOT INSIDE A CALLED MODULE,
058400      *    BECAUSE IT GATES THE WHOLE POSTING RUN BEFORE ANY ACCOUNT
058500      *    IS EVER TOUCHED.
058600      *----------------------------------------------------------------*
058700           MOVE "N"                TO WK-C-IDEM-FOUND.
058800           MOVE ZERO               TO WK-C-DUP-JE-ID.
058900           SET  WK-T-IDEM-IX       TO 1.
059000           SEARCH WK-T-IDEM-ENTRY
059100               AT END
059200                   CONTINUE
059300               WHEN WK-T-IDEM-KEY (WK-T-IDEM-IX) = REQ-IDEM-KEY
059400                   MOVE "Y"        TO WK-C-IDEM-FOUND
059500                   MOVE WK-T-IDEM-JE-ID (WK-T-IDEM-IX) TO WK-C-DUP-JE-ID
059600           END-SEARCH.
059700       D139-CHECK-IDEMPOTENCY-KEY-EX.
059800       EXIT.
059900
060000      *----------------------------------------------------------------*
060100       D140-POST-TRANSACTION.
060200      *----------------------------------------------------------------*
060300           MOVE REQ-DESCRIPTION    TO WK-C-LKTE-DESCRIPTION.
060400           MOVE REQ-LEG-COUNT      TO WK-C-LKTE-LEG-COUNT.
060500           PERFORM D145-COPY-ONE-LEG
060600               THRU D148-COPY-ONE-LEG-EX
060700               VARYING WK-C-LKTE-IX FROM 1 BY 1
060800               UNTIL WK-C-LKTE-IX > REQ-LEG-COUNT.
060900           CALL "LGRTENGN" USING WK-C-LKTE-RECORD, WK-T-ACCT-TABLE,
061000                                  WK-C-LKAC-RECORD, WK-C-LKBV-RECORD.
061100       D149-POST-TRANSACTION-EX.
061200       EXIT.
061300
061400       D145-COPY-ONE-LEG.
061500           MOVE LEG-ACCT-ID (WK-C-LKTE-IX)
061600                           TO WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX).
061700           MOVE LEG-TYPE (WK-C-LKTE-IX)
061800                           TO WK-C-LKTE-LEG-TYPE (WK-C-LKTE-IX).
061900           MOVE LEG-AMOUNT (WK-C-LKTE-IX)
062000                           TO WK-C-LKTE-LEG-AMOUNT (WK-C-LKTE-IX).
062100           MOVE LEG-CURRENCY (WK-C-LKTE-IX)
062200                           TO WK-C-LKTE-LEG-CCY (WK-C-LKTE-IX).
062300       D148-COPY-ONE-LEG-EX.
062400       EXIT.
062500
062600      *----------------------------------------------------------------*
062700       D150-WRITE-POSTED-RECORDS.
062800      *----------------------------------------------------------------*
062900           MOVE WK-C-LKTE-NEW-JE-ID TO JE-ID.
063000           MOVE REQ-DESCRIPTION     TO JE-DESCRIPTION.
063100           MOVE REQ-LEG-COUNT       TO JE-LINE-COUNT.
063200           WRITE FD-JOUR-RECORD.
063300
063400           PERFORM D155-WRITE-ONE-LINE
063500               THRU D158-WRITE-ONE-LINE-EX
063600               VARYING REQ-LEG-IX FROM 1 BY 1
063700               UNTIL REQ-LEG-IX > REQ-LEG-COUNT.
063800
063900           MOVE REQ-IDEM-KEY        TO IDEM-KEY.
064000           MOVE WK-C-LKTE-NEW-JE-ID TO IDEM-JE-ID.
064100           WRITE FD-IDEM-RECORD.
064200
064300           ADD  1                   TO WK-T-IDEM-COUNT.
064400           SET  WK-T-IDEM-IX        TO WK-T-IDEM-COUNT.
064500           MOVE REQ-IDEM-KEY        TO WK-T-IDEM-KEY (WK-T-IDEM-IX).
064600           MOVE WK-C-LKTE-NEW-JE-ID TO WK-T-IDEM-JE-ID (WK-T-IDEM-IX).
064700       D159-WRITE-POSTED-RECORDS-EX.
064800       EXIT.
064900
065000       D155-WRITE-ONE-LINE.
065100           MOVE WK-C-LKTE-NEW-JE-ID         TO TL-JE-ID.
065200           MOVE LEG-ACCT-ID (REQ-LEG-IX)    TO TL-ACCT-ID.
065300           MOVE LEG-TYPE (REQ-LEG-IX)       TO TL-TYPE.
065400           MOVE LEG-AMOUNT (REQ-LEG-IX)     TO TL-AMOUNT.
065500           MOVE LEG-CURRENCY (REQ-LEG-IX)   TO TL-CURRENCY.
065600           WRITE FD-LINE-RECORD.
065700       D158-WRITE-ONE-LINE-EX.
065800       EXIT.
065900
066000      *----------------------------------------------------------------*
066100       D160-TALLY-REJECTION-REASON.
066200      *----------------------------------------------------------------*
066300           STRING "REJECTED-" WK-C-LKTE-REASON DELIMITED BY SIZE
066400               INTO RPT-STATUS.
066500           IF WK-C-LKTE-REASON = "CURRENCY-MISMATCH"
066600               ADD 1 TO WK-N-TOT-REJ-CURRENCY
066700           END-IF.
066800           IF WK-C-LKTE-REASON = "INSUFFICIENT-FUNDS"
066900               ADD 1 TO WK-N-TOT-REJ-FUNDS
067000           END-IF.
067100           IF WK-C-LKTE-REASON = "ACCOUNT-FROZEN"
067200               ADD 1 TO WK-N-TOT-REJ-FROZEN
067300           END-IF.
067400           IF WK-C-LKTE-REASON = "ACCOUNT-CLOSED"
067500               ADD 1 TO WK-N-TOT-REJ-CLOSED
067600           END-IF.
067700           IF WK-C-LKTE-REASON = "ACCOUNT-NOT-FOUND"
067800               ADD 1 TO WK-N-TOT-REJ-NOTFOUND
067900           END-IF.
068000           IF WK-C-LKTE-REASON = "UNBALANCED-ENTRY"
068100               ADD 1 TO WK-N-TOT-REJ-UNBALANCED
068200           END-IF.
068300           IF WK-C-LKTE-REASON = "VALIDATION"
068400               ADD 1 TO WK-N-TOT-REJ-VALIDATION
068500           END-IF.
068600           IF WK-C-LKTE-REASON = "NO-RATE-FOUND"
068700               ADD 1 TO WK-N-TOT-REJ-NORATE
068800           END-IF.
068900       D169-TALLY-REJECTION-REASON-EX.
069000       EXIT.
069100
069200      *----------------------------------------------------------------*
069300       D300-WRITE-XBORDER-POSTED-RECORDS.
069400      *    LDG0014 - MIRRORS D150-WRITE-POSTED-RECORDS ABOVE, BUT THE
069500      *    FOUR LEGS AND THE GENERATED DESCRIPTION FOR A CROSS-BORDER
069600      *    TRANSFER COME BACK FROM LGRXFXRT ON WK-C-LKFX, NOT FROM THE
069700      *    FLAT TRANSACTION REQUEST RECORD.
069800      *----------------------------------------------------------------*
069900           MOVE WK-C-LKFX-NEW-JE-ID TO JE-ID.
070000           MOVE WK-C-LKFX-DESCRIPTION TO JE-DESCRIPTION.
070100           MOVE 4                   TO JE-LINE-COUNT.
070200           WRITE FD-JOUR-RECORD.
070300
070400           PERFORM D305-WRITE-ONE-XBORDER-LINE
070500               THRU D308-WRITE-ONE-XBORDER-LINE-EX
070600               VARYING WK-C-LKFX-LEG-IX FROM 1 BY 1
070700               UNTIL WK-C-LKFX-LEG-IX > 4.
070800
070900           MOVE REQ-IDEM-KEY        TO IDEM-KEY.
071000           MOVE WK-C-LKFX-NEW-JE-ID TO IDEM-JE-ID.
071100           WRITE FD-IDEM-RECORD.
071200
071300           ADD  1                   TO WK-T-IDEM-COUNT.
071400           SET  WK-T-IDEM-IX        TO WK-T-IDEM-COUNT.
071500           MOVE REQ-IDEM-KEY        TO WK-T-IDEM-KEY (WK-T-IDEM-IX).
071600           MOVE WK-C-LKFX-NEW-JE-ID TO WK-T-IDEM-JE-ID (WK-T-IDEM-IX).
071700       D309-WRITE-XBORDER-POSTED-RECORDS-EX.
071800       EXIT.
071900
072000       D305-WRITE-ONE-XBORDER-LINE.
072100           MOVE WK-C-LKFX-NEW-JE-ID  TO TL-JE-ID.
072200           MOVE WK-C-LKFX-LEG-ACCT-ID (WK-C-LKFX-LEG-IX) TO TL-ACCT-ID.
072300           MOVE WK-C-LKFX-LEG-TYPE (WK-C-LKFX-LEG-IX)    TO TL-TYPE.
072400           MOVE WK-C-LKFX-LEG-AMOUNT (WK-C-LKFX-LEG-IX)  TO TL-AMOUNT.
072500           MOVE WK-C-LKFX-LEG-CCY (WK-C-LKFX-LEG-IX)     TO TL-CURRENCY.
072600           WRITE FD-LINE-RECORD.
072700       D308-WRITE-ONE-XBORDER-LINE-EX.
072800       EXIT.
072900
073000      *----------------------------------------------------------------*
073100       Y000-FINALIZE-RUN.
073200      *----------------------------------------------------------------*
073300           CLOSE LGRREQT, LGRJOUR, LGRLINE, LGRIDEM.
073400           PERFORM Y100-REWRITE-ACCOUNT-FILE
073500               THRU Y199-REWRITE-ACCOUNT-FILE-EX.
073600           PERFORM Y200-REWRITE-LIMIT-FILE
073700               THRU Y299-REWRITE-LIMIT-FILE-EX.
073800           PERFORM Y300-PRINT-BATCH-SUMMARY
073900               THRU Y399-PRINT-BATCH-SUMMARY-EX.
074000       Y099-FINALIZE-RUN-EX.
074100       EXIT.
074200
074300      *----------------------------------------------------------------*
074400       Y100-REWRITE-ACCOUNT-FILE.
074500      *----------------------------------------------------------------*
074600           OPEN OUTPUT LGRACCT.
074700           PERFORM Y110-WRITE-ONE-ACCOUNT-ROW
074800               THRU Y119-WRITE-ONE-ACCOUNT-ROW-EX
074900               VARYING WK-T-ACCT-IX FROM 1 BY 1
075000               UNTIL WK-T-ACCT-IX > WK-T-ACCT-COUNT.
075100           CLOSE LGRACCT.
075200       Y199-REWRITE-ACCOUNT-FILE-EX.
075300       EXIT.
075400
075500       Y110-WRITE-ONE-ACCOUNT-ROW.
075600           MOVE WK-T-ACCT-ID (WK-T-ACCT-IX)       TO ACCT-ID.
075700           MOVE WK-T-ACCT-NAME (WK-T-ACCT-IX)     TO ACCT-NAME.
075800           MOVE WK-T-ACCT-BALANCE (WK-T-ACCT-IX)  TO ACCT-BALANCE-AMOUNT.
075900           MOVE WK-T-ACCT-CURRENCY (WK-T-ACCT-IX)
076000                                        TO ACCT-BALANCE-CURRENCY.
076100           MOVE WK-T-ACCT-STATUS (WK-T-ACCT-IX)   TO ACCT-STATUS.
076200           MOVE WK-T-ACCT-VERSION (WK-T-ACCT-IX)  TO ACCT-VERSION.
076300           WRITE FD-ACCT-RECORD.
076400       Y119-WRITE-ONE-ACCOUNT-ROW-EX.
076500       EXIT.
076600
076700      *----------------------------------------------------------------*
076800       Y200-REWRITE-LIMIT-FILE.
076900      *----------------------------------------------------------------*
077000           OPEN OUTPUT LGRLIMT.
077100           PERFORM Y210-WRITE-ONE-LIMIT-ROW
077200               THRU Y219-WRITE-ONE-LIMIT-ROW-EX
077300               VARYING WK-T-LIMIT-IX FROM 1 BY 1
077400               UNTIL WK-T-LIMIT-IX > WK-T-LIMIT-COUNT.
077500           CLOSE LGRLIMT.
077600       Y299-REWRITE-LIMIT-FILE-EX.
077700       EXIT.
077800
077900       Y210-WRITE-ONE-LIMIT-ROW.
078000           MOVE WK-T-LIMIT-USER-ID (WK-T-LIMIT-IX)    TO LIM-USER-ID.
078100           MOVE WK-T-LIMIT-DATE (WK-T-LIMIT-IX)       TO LIM-DATE.
078200           MOVE WK-T-LIMIT-CURRENCY (WK-T-LIMIT-IX)   TO LIM-CURRENCY.
078300           MOVE WK-T-LIMIT-TXN-COUNT (WK-T-LIMIT-IX)  TO LIM-TXN-COUNT.
078400           MOVE WK-T-LIMIT-TOTAL-AMOUNT (WK-T-LIMIT-IX)
078500                                                   TO LIM-TOTAL-AMOUNT.
078600           WRITE FD-LIMT-RECORD.
078700       Y219-WRITE-ONE-LIMIT-ROW-EX.
078800       EXIT.
078900
079000      *----------------------------------------------------------------*
079100       Y300-PRINT-BATCH-SUMMARY.
079200*----------------------------------------------------------------*
079300           DISPLAY " ".
079400           DISPLAY "LGRPOST - BATCH POSTING SUMMARY".
079500           DISPLAY "------------------------------------------------------".
079600           MOVE ZERO                   TO WK-N-POST-RATE-PCT.
079700           IF WK-N-TOT-READ > ZERO
079800               COMPUTE WK-N-POST-RATE-PCT ROUNDED =
079900                   (WK-N-TOT-POSTED * 100) / WK-N-TOT-READ
080000           END-IF.
080100           DISPLAY "TOTAL REQUESTS READ.............. " WK-N-TOT-READ.
080200           DISPLAY "TOTAL POSTED...................... " WK-N-TOT-POSTED.
080300           DISPLAY "POSTING RATE....................... "
080400               WK-N-POST-RATE-WHOLE "." WK-N-POST-RATE-TENTH "%".
080500           DISPLAY "TOTAL DUPLICATES.................. " WK-N-TOT-DUPLICATE.
080600           DISPLAY "TOTAL REJECTED-VALIDATION......... "
080700                    WK-N-TOT-REJ-VALIDATION.
080800           DISPLAY "TOTAL REJECTED-CURRENCY-MISMATCH.. "
080900                    WK-N-TOT-REJ-CURRENCY.
081000           DISPLAY "TOTAL REJECTED-INSUFFICIENT-FUNDS. "
081100                    WK-N-TOT-REJ-FUNDS.
081200           DISPLAY "TOTAL REJECTED-ACCOUNT-FROZEN..... "
081300                    WK-N-TOT-REJ-FROZEN.
081400           DISPLAY "TOTAL REJECTED-ACCOUNT-CLOSED..... "
081500                    WK-N-TOT-REJ-CLOSED.
081600           DISPLAY "TOTAL REJECTED-ACCOUNT-NOT-FOUND.. "
081700                    WK-N-TOT-REJ-NOTFOUND.
081800           DISPLAY "TOTAL REJECTED-LIMIT-EXCEEDED..... "
081900                    WK-N-TOT-REJ-LIMIT.
082000           DISPLAY "TOTAL REJECTED-UNBALANCED-ENTRY... "
082100                    WK-N-TOT-REJ-UNBALANCED.
082200           DISPLAY "TOTAL REJECTED-NO-RATE-FOUND....... "
082300                    WK-N-TOT-REJ-NORATE.
082400           DISPLAY "TOTAL LEGS POSTED................. " WK-N-TOT-LEGS-POSTED.
082500           MOVE WK-N-TOT-LEGS-POSTED   TO WK-C-LEGS-POSTED-ECHO.
082600           IF WK-C-LEGS-POSTED-MILLIONS NOT = ZERO
082700               DISPLAY "LGRPOST - WARNING - LEGS POSTED COUNT HAS PASSED "
082800                   "SEVEN DIGITS - CHECK BATCH SUMMARY FIELD WIDTH"
082900           END-IF.
083000       Y399-PRINT-BATCH-SUMMARY-EX.
083100       EXIT.
083200
083300      *----------------------------------------------------------------*
083400       Y900-ABNORMAL-TERMINATION.
083500      *    A FATAL FILE-OPEN ERROR ON ANY OF THE FILES THIS DRIVER
083600      *    MUST HAVE TO RUN AT ALL.  OPERATIONS IS PAGED FROM THE
083700      *    JOB LOG MESSAGE, NOT FROM THIS DISPLAY.
083800      *----------------------------------------------------------------*
083900           DISPLAY "LGRPOST - ABNORMAL TERMINATION - SEE FILE STATUS ABOVE".
084000           SET UPSI-SWITCH-2 TO ON.
084100           GOBACK.
084200
084300      ******************************************************************
084400      *************** END OF PROGRAM SOURCE  LGRPOST *****************
084500      ******************************************************************
