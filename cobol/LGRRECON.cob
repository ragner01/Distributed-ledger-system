000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRRECON.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   25 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  BATCH MAIN FOR THE HOURLY RECONCILIATION RUN.
001100      *               LOADS THE TRANSACTION LINE FILE INTO A WORKING
001200      *               STORAGE TABLE, THEN READS THE ACCOUNT FILE ONE
001300      *               ACCOUNT AT A TIME AND RECALCULATES ITS BALANCE
001400      *               FROM THE POSTED LINES (CREDITS ADD, DEBITS
001500      *               SUBTRACT) AND COMPARES THE RESULT AGAINST THE
001600      *               STORED BALANCE ON THE ACCOUNT RECORD.  THE
001700      *               FIRST ACCOUNT WHOSE CALCULATED BALANCE DOES
001800      *               NOT AGREE WITH THE STORED BALANCE STOPS THE
001900      *               RUN; ACCOUNTS BEHIND THE MISMATCH ARE NOT
002000      *               CHECKED AND ARE NOT LISTED ON THE REPORT.  BEFORE
002100      *               ANY OF THAT, MAIN-MODULE CHECKS THE LGRRSTS
002200      *               STATUS FILE LEFT BY THE LAST RUN - IF THE SYSTEM
002300      *               IS ALREADY HALTED THIS RUN IS SKIPPED ENTIRELY.
002400      *----------------------------------------------------------------*
002500      * HISTORY OF MODIFICATION:
002600      *----------------------------------------------------------------*
002700      * MOD.#   INIT    DATE        DESCRIPTION
002800* ------- ------- ----------  -----------------------------------
002900* LDG0013  TMPDSA  16/06/2012 - E-REQUEST #16300
003000*                            - REMOVED THREE INERT EOF/HALTED FLAG
003100*                              REDEFINES AND THE CALCULATED-BALANCE
003200*                              LOW BYTE VIEW; ADDED A FIVE-HUNDRED
003300*                              ACCOUNT CHECKPOINT MESSAGE AND A
003400*                              BRANCH/DIFFERENCE BREAKDOWN ON THE
003500*                              CRITICAL MISMATCH MESSAGE
003600* LDG0012  TMPRSK  19/11/2008 - E-REQUEST #13402
003700      *                            - A RUN NO LONGER BLINDLY OPENS THE
003800      *                              ACCOUNT AND LINE FILES - MAIN-MODULE
003900      *                              FIRST CHECKS THE NEW LGRRSTS STATUS
004000      *                              FILE, AND IF A PRIOR RUN LEFT THE
004100      *                              SYSTEM HALTED THIS RUN LOGS THAT
004200      *                              AND RETURNS WITHOUT TOUCHING
004300      *                              ANYTHING ELSE; A MISMATCH NOW ALSO
004400      *                              INCREMENTS A RECONCILIATION-FAILURE
004500      *                              COUNTER AND REWRITES THE STATUS
004600      *                              FILE SO THE HALT SURVIVES INTO THE
004700      *                              NEXT HOURLY RUN
004800      * LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
004900      *                            - NO DATE FIELDS OWNED BY THIS
005000      *                              MODULE; RECOMPILED ONLY TO PICK
005100      *                              UP THE Y2K LGRCMWS COPY MEMBER
005200      * LDG0011  TMPRSK  08/03/2006 - E-REQUEST #12955
005300      *                            - RUN NOW STOPS AT THE FIRST
005400      *                              MISMATCH INSTEAD OF LISTING EVERY
005500      *                              ACCOUNT AND SUMMARISING AT THE
005600      *                              END; OPERATIONS WANTED THE JOB
005700      *                              TO FAIL LOUD AND EARLY SO THE
005800      *                              HOURLY WINDOW IS NOT WASTED
005900      *                              CHECKING ACCOUNTS BEHIND A BAD ONE
006000      * LDG0005  TMPJSM  12/10/1996 - E-REQUEST #04488
006100      *                            - ADDED THE CALCULATED-BALANCE
006200      *                              COLUMN TO THE REPORT LINE; BEFORE
006300      *                              THIS CHANGE A MISMATCH SHOWED
006400      *                              ONLY "N" WITH NO FIGURES TO
006500      *                              INVESTIGATE WITH
006600      * LDG0001  TMPSYW  25/07/1991 - INITIAL VERSION
006700      *----------------------------------------------------------------*
006800              EJECT
006900      **********************
007000       ENVIRONMENT DIVISION.
007100      **********************
007200       CONFIGURATION SECTION.
007300       SOURCE-COMPUTER.  IBM-AS400.
007400       OBJECT-COMPUTER.  IBM-AS400.
007500       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA
007600               UPSI-0 IS UPSI-SWITCH-0
007700               ON STATUS IS U0-ON
007800               OFF STATUS IS U0-OFF
007900               UPSI-1 IS UPSI-SWITCH-1
008000               ON STATUS IS U1-ON
008100               OFF STATUS IS U1-OFF.
008200       INPUT-OUTPUT SECTION.
008300       FILE-CONTROL.
008400           SELECT LGRACCT   ASSIGN TO DATABASE-LGRACCT
008500               ORGANIZATION IS SEQUENTIAL
008600               FILE STATUS  IS WK-C-FILE-STATUS.
008700           SELECT LGRLINE   ASSIGN TO DATABASE-LGRLINE
008800               ORGANIZATION IS SEQUENTIAL
008900               FILE STATUS  IS WK-C-FILE-STATUS.
009000           SELECT LGRRSTS   ASSIGN TO DATABASE-LGRRSTS
009100               ORGANIZATION IS SEQUENTIAL
009200               FILE STATUS  IS WK-C-FILE-STATUS.
009300      ***************
009400       DATA DIVISION.
009500      ***************
009600       FILE SECTION.
009700      *************************
009800       FD  LGRACCT
009900           LABEL RECORDS ARE OMITTED
010000           DATA RECORD IS FD-ACCT-RECORD.
010100       01  FD-ACCT-RECORD.
010200           COPY LGRACCT.
010300
010400       FD  LGRLINE
010500           LABEL RECORDS ARE OMITTED
010600           DATA RECORD IS FD-LINE-RECORD.
010700       01  FD-LINE-RECORD.
010800           COPY LGRLINE.
010900
011000       FD  LGRRSTS
011100           LABEL RECORDS ARE OMITTED
011200           DATA RECORD IS FD-RSTS-RECORD.
011300       01  FD-RSTS-RECORD.
011400           COPY LGRRSTS.
011500
011600      *************************
011700       WORKING-STORAGE SECTION.
011800      *************************
011900       01  FILLER                          PIC X(24)        VALUE
012000           "** PROGRAM LGRRECON  **".
012100      * ------------------ PROGRAM WORKING STORAGE -------------------*
012200       01    WK-C-COMMON.
012300       COPY LGRCMWS.
012400
012500       COPY LGRLNTB.
012600
012700       01  WK-C-ACCOUNT-EOF            PIC X(01) VALUE "N".
012800           88  WK-C-ACCOUNT-IS-EOF         VALUE "Y".
012900
013000       01  WK-C-LOAD-EOF               PIC X(01) VALUE "N".
013100           88  WK-C-LOAD-IS-EOF            VALUE "Y".
013200
013300       01  WK-C-RUN-HALTED              PIC X(01) VALUE "N".
013400           88  WK-C-RUN-IS-HALTED           VALUE "Y".
013500
013600       01  WK-C-MISMATCH-ACCT-ID        PIC 9(09) VALUE ZERO.
013700
013800*LDG0013 - ACCOUNT ID BROKEN INTO ITS BRANCH AND SEQUENCE
013900*          PORTIONS SO THE CRITICAL MISMATCH MESSAGE CAN NAME
014000*          THE BRANCH WITHOUT A SEPARATE LOOKUP.
014100       01  WK-C-MISMATCH-ACCT-ID-PARTS REDEFINES WK-C-MISMATCH-ACCT-ID.
014200           05  WK-C-MISMATCH-BRANCH    PIC 9(05).
014300           05  WK-C-MISMATCH-SEQUENCE  PIC 9(04).
014400
014500       01  WK-N-ACCTS-READ              PIC S9(07) COMP-3 VALUE ZERO.
014600       01  WK-N-ACCTS-CHECKED           PIC S9(07) COMP-3 VALUE ZERO.
014700       01  WK-N-RECON-FAILURES          PIC S9(07) COMP-3 VALUE ZERO.
014800
014900*LDG0013 - CHECKPOINT ECHO OF THE ACCOUNT-READ COUNT SO A LONG
015000*          RUN SHOWS OPERATIONS A PROGRESS LINE EVERY FIVE
015100*          HUNDRED ACCOUNTS.
015200       01  WK-C-ACCTS-READ-ECHO         PIC 9(07) VALUE ZERO.
015300       01  WK-C-ACCTS-READ-PARTS REDEFINES WK-C-ACCTS-READ-ECHO.
015400           05  WK-C-ACCTS-READ-FIVE-HUNDREDS PIC 9(04).
015500           05  WK-C-ACCTS-READ-REMAINDER     PIC 9(03).
015600
015700       01  WK-N-CALCULATED-BALANCE      PIC S9(11)V9(18) COMP-3
015800                                       VALUE ZERO.
015900
016000*LDG0013 - SIGNED DOLLAR DIFFERENCE BETWEEN THE STORED AND
016100*          CALCULATED BALANCE, CARRIED AS DISPLAY SO THE WHOLE
016200*          AND CENTS PORTIONS CAN BE SHOWN SEPARATELY ON THE
016300*          CRITICAL MISMATCH MESSAGE.
016400       01  WK-N-BALANCE-DIFF            PIC S9(11)V9(02) VALUE ZERO.
016500       01  WK-N-BALANCE-DIFF-PARTS REDEFINES WK-N-BALANCE-DIFF.
016600           05  WK-N-BALANCE-DIFF-WHOLE  PIC S9(11).
016700           05  WK-N-BALANCE-DIFF-CENTS  PIC 9(02).
016800
016900       01  WK-C-REPORT-LINE.
017000           05  FILLER                  PIC X(01) VALUE SPACE.
017100           05  RPT-ACCT-ID             PIC Z(8)9.
017200           05  FILLER                  PIC X(02) VALUE SPACE.
017300           05  RPT-STORED-BALANCE      PIC -ZZZZZZZZZ9.99.
017400           05  FILLER                  PIC X(02) VALUE SPACE.
017500           05  RPT-CALCULATED-BALANCE  PIC -ZZZZZZZZZ9.99.
017600           05  FILLER                  PIC X(02) VALUE SPACE.
017700           05  RPT-MATCH                PIC X(01).
017800
017900      *****************
018000       LINKAGE SECTION.
018100      *****************
018200      *    NONE - THIS IS A STAND-ALONE BATCH MAIN.
018300
018400              EJECT
018500      ***************************
018600       PROCEDURE DIVISION.
018700      ***************************
018800       MAIN-MODULE.
018900           PERFORM A050-CHECK-SYSTEM-HALTED
019000               THRU A059-CHECK-SYSTEM-HALTED-EX.
019100           IF WK-C-SYSTEM-IS-HALTED
019200               DISPLAY "LGRRECON - SYSTEM HALTED BY A PRIOR RUN - "
019300                       "SKIPPING THIS RECONCILIATION"
019400               GO TO MAIN-MODULE-EX
019500           END-IF.
019600           PERFORM A000-OPEN-AND-LOAD-LINES
019700               THRU A099-OPEN-AND-LOAD-LINES-EX.
019800           PERFORM B000-PRINT-REPORT-HEADER
019900               THRU B099-PRINT-REPORT-HEADER-EX.
020000           PERFORM C100-READ-NEXT-ACCOUNT
020100               THRU C199-READ-NEXT-ACCOUNT-EX.
020200           PERFORM D100-RECONCILE-ONE-ACCOUNT
020300               THRU D199-RECONCILE-ONE-ACCOUNT-EX
020400               UNTIL WK-C-ACCOUNT-IS-EOF OR WK-C-RUN-IS-HALTED.
020500           PERFORM Y000-FINALIZE-RUN
020600               THRU Y099-FINALIZE-RUN-EX.
020700       MAIN-MODULE-EX.
020800           GOBACK.
020900
021000      *----------------------------------------------------------------*
021100       A050-CHECK-SYSTEM-HALTED.
021200      *    LDG0012 - READS THE ONE-RECORD LGRRSTS STATUS FILE LEFT BY
021300      *    THE LAST HOURLY RUN.  IF THAT RUN HALTED THE SYSTEM THIS
021400      *    RUN DOES NOT OPEN LGRACCT OR LGRLINE AT ALL.
021500      *----------------------------------------------------------------*
021600           MOVE "N"                 TO WK-C-SYSTEM-HALTED.
021700           OPEN INPUT LGRRSTS.
021800           IF WK-C-SUCCESSFUL
021900               READ LGRRSTS
022000                   AT END
022100                       CONTINUE
022200                   NOT AT END
022300                       MOVE RSTS-HALTED           TO WK-C-SYSTEM-HALTED
022400                       MOVE RSTS-MISMATCH-ACCT-ID
022500                                      TO WK-C-MISMATCH-ACCT-ID
022600                       MOVE RSTS-FAILURE-COUNT    TO WK-N-RECON-FAILURES
022700               END-READ
022800               CLOSE LGRRSTS
022900           END-IF.
023000       A059-CHECK-SYSTEM-HALTED-EX.
023100       EXIT.
023200
023300      *----------------------------------------------------------------*
023400       A000-OPEN-AND-LOAD-LINES.
023500      *----------------------------------------------------------------*
023600           OPEN INPUT LGRLINE.
023700           IF NOT WK-C-SUCCESSFUL
023800               DISPLAY "LGRRECON - OPEN ERROR - LGRLINE  "
023900                        WK-C-FILE-STATUS
024000               GO TO Y900-ABNORMAL-TERMINATION
024100           END-IF.
024200           PERFORM A100-LOAD-LINE-TABLE
024300               THRU A199-LOAD-LINE-TABLE-EX.
024400           CLOSE LGRLINE.
024500
024600           OPEN INPUT LGRACCT.
024700           IF NOT WK-C-SUCCESSFUL
024800               DISPLAY "LGRRECON - OPEN ERROR - LGRACCT  "
024900                        WK-C-FILE-STATUS
025000               GO TO Y900-ABNORMAL-TERMINATION
025100           END-IF.
025200       A099-OPEN-AND-LOAD-LINES-EX.
025300       EXIT.
025400
025500      *----------------------------------------------------------------*
025600       A100-LOAD-LINE-TABLE.
025700      *----------------------------------------------------------------*
025800           MOVE ZERO               TO WK-T-LINE-COUNT.
025900           MOVE "N"                TO WK-C-LOAD-EOF.
026000           PERFORM A110-READ-LINE-ROW
026100               THRU A119-READ-LINE-ROW-EX
026200               UNTIL WK-C-LOAD-IS-EOF.
026300       A199-LOAD-LINE-TABLE-EX.
026400       EXIT.
026500
026600       A110-READ-LINE-ROW.
026700           READ LGRLINE
026800               AT END
026900                   MOVE "Y"        TO WK-C-LOAD-EOF
027000                   GO TO A119-READ-LINE-ROW-EX
027100           END-READ.
027200           ADD  1                  TO WK-T-LINE-COUNT.
027300           SET  WK-T-LINE-IX       TO WK-T-LINE-COUNT.
027400           MOVE TL-ACCT-ID         TO WK-T-LINE-ACCT-ID (WK-T-LINE-IX).
027500           MOVE TL-TYPE            TO WK-T-LINE-TYPE (WK-T-LINE-IX).
027600           MOVE TL-AMOUNT          TO WK-T-LINE-AMOUNT (WK-T-LINE-IX).
027700       A119-READ-LINE-ROW-EX.
027800       EXIT.
027900
028000      *----------------------------------------------------------------*
028100       B000-PRINT-REPORT-HEADER.
028200      *----------------------------------------------------------------*
028300           DISPLAY "LGRRECON - HOURLY RECONCILIATION RUN".
028400           DISPLAY "------------------------------------------------------".
028500           DISPLAY " ACCT-ID   STORED-BALANCE     CALCULATED-BALANCE  MATCH".
028600       B099-PRINT-REPORT-HEADER-EX.
028700       EXIT.
028800
028900      *----------------------------------------------------------------*
029000       C100-READ-NEXT-ACCOUNT.
029100*----------------------------------------------------------------*
029200           READ LGRACCT
029300               AT END
029400                   MOVE "Y"        TO WK-C-ACCOUNT-EOF
029500               NOT AT END
029600                   ADD 1           TO WK-N-ACCTS-READ
029700                   PERFORM C105-PRINT-CHECKPOINT
029800                       THRU C109-PRINT-CHECKPOINT-EX
029900           END-READ.
030000       C199-READ-NEXT-ACCOUNT-EX.
030100       EXIT.
030200
030300*----------------------------------------------------------------*
030400       C105-PRINT-CHECKPOINT.
030500*LDG0013 - A PROGRESS LINE EVERY FIVE HUNDRED ACCOUNTS SO
030600*          OPERATIONS CAN SEE THE HOURLY RUN IS STILL MOVING.
030700*----------------------------------------------------------------*
030800           MOVE WK-N-ACCTS-READ     TO WK-C-ACCTS-READ-ECHO.
030900           IF WK-C-ACCTS-READ-REMAINDER = ZERO
031000              AND WK-N-ACCTS-READ > ZERO
031100               DISPLAY "LGRRECON - CHECKPOINT - "
031200                   WK-C-ACCTS-READ-FIVE-HUNDREDS " (X500) ACCOUNTS READ"
031300           END-IF.
031400       C109-PRINT-CHECKPOINT-EX.
031500       EXIT.
031600
031700      *----------------------------------------------------------------*
031800       D100-RECONCILE-ONE-ACCOUNT.
031900      *----------------------------------------------------------------*
032000           MOVE ZERO                TO WK-N-CALCULATED-BALANCE.
032100           PERFORM D110-ADD-ONE-LINE
032200               THRU D118-ADD-ONE-LINE-EX
032300               VARYING WK-T-LINE-IX FROM 1 BY 1
032400               UNTIL WK-T-LINE-IX > WK-T-LINE-COUNT.
032500
032600           MOVE SPACES               TO WK-C-REPORT-LINE.
032700           MOVE ACCT-ID               TO RPT-ACCT-ID.
032800           MOVE ACCT-BALANCE-AMOUNT   TO RPT-STORED-BALANCE.
032900           MOVE WK-N-CALCULATED-BALANCE TO RPT-CALCULATED-BALANCE.
033000
033100           IF ACCT-BALANCE-AMOUNT = WK-N-CALCULATED-BALANCE
033200               MOVE "Y"               TO RPT-MATCH
033300               ADD  1                 TO WK-N-ACCTS-CHECKED
033400               DISPLAY WK-C-REPORT-LINE
033500           ELSE
033600               MOVE "N"               TO RPT-MATCH
033700               DISPLAY WK-C-REPORT-LINE
033800               MOVE ACCT-ID           TO WK-C-MISMATCH-ACCT-ID
033900               COMPUTE WK-N-BALANCE-DIFF =
034000                   ACCT-BALANCE-AMOUNT - WK-N-CALCULATED-BALANCE
034100               MOVE "Y"               TO WK-C-RUN-HALTED
034200               MOVE "Y"               TO WK-C-SYSTEM-HALTED
034300               ADD  1                 TO WK-N-RECON-FAILURES
034400           END-IF.
034500       D199-RECONCILE-ONE-ACCOUNT-EX.
034600           IF NOT WK-C-RUN-IS-HALTED
034700               PERFORM C100-READ-NEXT-ACCOUNT
034800                   THRU C199-READ-NEXT-ACCOUNT-EX
034900           END-IF.
035000       EXIT.
035100
035200       D110-ADD-ONE-LINE.
035300           IF WK-T-LINE-ACCT-ID (WK-T-LINE-IX) = ACCT-ID
035400               IF WK-T-LINE-IS-CREDIT (WK-T-LINE-IX)
035500                   ADD  WK-T-LINE-AMOUNT (WK-T-LINE-IX)
035600                       TO WK-N-CALCULATED-BALANCE
035700               ELSE
035800                   SUBTRACT WK-T-LINE-AMOUNT (WK-T-LINE-IX)
035900                       FROM WK-N-CALCULATED-BALANCE
036000               END-IF
036100           END-IF.
036200       D118-ADD-ONE-LINE-EX.
036300       EXIT.
036400
036500      *----------------------------------------------------------------*
036600       Y000-FINALIZE-RUN.
036700      *----------------------------------------------------------------*
036800           PERFORM Y100-PRINT-FINAL-LINE
036900               THRU Y199-PRINT-FINAL-LINE-EX.
037000           PERFORM Y150-WRITE-STATUS-FILE
037100               THRU Y159-WRITE-STATUS-FILE-EX.
037200           CLOSE LGRACCT.
037300       Y099-FINALIZE-RUN-EX.
037400       EXIT.
037500
037600      *----------------------------------------------------------------*
037700       Y100-PRINT-FINAL-LINE.
037800      *----------------------------------------------------------------*
037900           DISPLAY " ".
038000           IF WK-C-RUN-IS-HALTED
038100               DISPLAY "LGRRECON - CRITICAL - STORED BALANCE DOES NOT "
038200                       "AGREE WITH CALCULATED BALANCE FOR ACCOUNT "
038300                       WK-C-MISMATCH-ACCT-ID
038400               DISPLAY "LGRRECON - ACCOUNT IS IN BRANCH "
038500                       WK-C-MISMATCH-BRANCH " - DIFFERENCE OF "
038600                       WK-N-BALANCE-DIFF-WHOLE "." WK-N-BALANCE-DIFF-CENTS
038700               DISPLAY "LGRRECON - RECONCILIATION HALTED - "
038800                             WK-N-ACCTS-CHECKED " ACCOUNTS CHECKED BEFORE THE "
038900                             "MISMATCH"
039000               DISPLAY "LGRRECON - RECONCILIATION FAILURE COUNT - "
039100                       WK-N-RECON-FAILURES
039200               SET UPSI-SWITCH-1 TO ON
039300           ELSE
039400               DISPLAY "RECONCILIATION OK - "
039500                       WK-N-ACCTS-CHECKED " ACCOUNTS CHECKED"
039600           END-IF.
039700       Y199-PRINT-FINAL-LINE-EX.
039800       EXIT.
039900
040000      *----------------------------------------------------------------*
040100       Y150-WRITE-STATUS-FILE.
040200      *    LDG0012 - REWRITES THE LGRRSTS STATUS FILE SO THE NEXT
040300      *    HOURLY RUN CAN SEE WHETHER THIS RUN LEFT THE SYSTEM HALTED.
040400      *    A RUN SKIPPED AT A050 NEVER REACHES HERE, SO A HALTED
040500      *    STATUS IS NEVER ACCIDENTALLY REWRITTEN BACK TO "N".
040600      *----------------------------------------------------------------*
040700           MOVE WK-C-SYSTEM-HALTED      TO RSTS-HALTED.
040800           MOVE WK-C-MISMATCH-ACCT-ID   TO RSTS-MISMATCH-ACCT-ID.
040900           MOVE WK-N-RECON-FAILURES     TO RSTS-FAILURE-COUNT.
041000           OPEN OUTPUT LGRRSTS.
041100           WRITE FD-RSTS-RECORD.
041200           CLOSE LGRRSTS.
041300       Y159-WRITE-STATUS-FILE-EX.
041400       EXIT.
041500
041600      *----------------------------------------------------------------*
041700       Y900-ABNORMAL-TERMINATION.
041800      *    A FATAL FILE-OPEN ERROR ON ONE OF THE TWO FILES THIS
041900      *    DRIVER MUST HAVE TO RUN AT ALL.
042000      *----------------------------------------------------------------*
042100           DISPLAY "LGRRECON - ABNORMAL TERMINATION - SEE FILE STATUS ABOVE".
042200           SET UPSI-SWITCH-1 TO ON.
042300           GOBACK.
042400
042500      ******************************************************************
042600      *************** END OF PROGRAM SOURCE  LGRRECON ****************
042700      ******************************************************************
042800
042900
