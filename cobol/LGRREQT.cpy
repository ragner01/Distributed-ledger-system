000100************************************************************
000200* LGRREQT - POSTING BATCH TRANSACTION REQUEST RECORD LAYOUT
000300*           ONE ROW PER TRANSACTION TO POST; LEGS ARE
000400*           FLATTENED TO FIXED OCCURS SLOTS (100 MAX) SINCE
000500*           THE REQUEST FILE CARRIES NO VARIABLE-LENGTH
000600*           SECTION ON THIS PLATFORM.
000700************************************************************
000800* AMENDMENT HISTORY:
000900************************************************************
001000* LDG0002 TMPDSA 14/03/2011 - E-REQUEST #15230
001100*                            - ADDED REQ-TYPE SO A CROSS-BORDER
001200*                              TRANSFER REQUEST CAN BE FLAGGED AND
001300*                              CARRY ITS SOURCE/TARGET PARAMETERS IN
001400*                              THE FIRST TWO LEG SLOTS; ONE BYTE OF
001500*                              FILLER GIVEN UP, RECORD LENGTH UNCHANGED
001600* LDG0001 TMPSYW 11/07/1991 - INITIAL VERSION
001700************************************************************
001800    05  LGRREQT-RECORD              PIC X(3920).
001900    05  LGRREQT-REC REDEFINES LGRREQT-RECORD.
002000        10  REQ-IDEM-KEY            PIC X(64).
002100        10  REQ-USER-ID             PIC X(40).
002200*                                     SPACES = NO LIMIT CHECK
002300        10  REQ-DESCRIPTION         PIC X(500).
002400        10  REQ-TYPE                PIC X(01) VALUE "N".
002500            88  REQ-TYPE-NORMAL          VALUE "N".
002600            88  REQ-TYPE-XBORDER         VALUE "X".
002700*                                     "X" = CROSS-BORDER TRANSFER;
002800*                                     LEGS (1) AND (2) BELOW THEN
002900*                                     CARRY SOURCE/TARGET PARAMETERS,
003000*                                     NOT THE USUAL DEBIT/CREDIT PAIR -
003100*                                     SEE LGRXFXRT FOR THE LAYOUT
003200        10  REQ-LEG-COUNT           PIC 9(03).
003300*                                     NUMBER OF LEGS THAT
003400*                                     FOLLOW (2 THRU 100); FOR
003500*                                     REQ-TYPE-XBORDER THIS IS
003600*                                     ALWAYS 2 (SOURCE, TARGET)
003700        10  REQ-LEGS OCCURS 100 TIMES
003800                      INDEXED BY REQ-LEG-IX.
003900            15  LEG-ACCT-ID         PIC 9(09).
004000            15  LEG-TYPE            PIC X(06).
004100                88  LEG-DEBIT            VALUE "DEBIT ".
004200                88  LEG-CREDIT           VALUE "CREDIT".
004300            15  LEG-AMOUNT          PIC S9(11)V9(18) COMP-3.
004400            15  LEG-CURRENCY        PIC X(03).
004500        10  FILLER                  PIC X(12).
