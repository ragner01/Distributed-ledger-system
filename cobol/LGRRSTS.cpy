000100************************************************************
000200* LGRRSTS - RECONCILIATION RUN STATUS RECORD
000300*           ONE ROW, READ BY LGRRECON AT THE START OF EVERY
000400*           HOURLY RUN TO SEE WHETHER A PRIOR RUN LEFT THE
000500*           SYSTEM HALTED, AND REWRITTEN AT THE END OF ANY
000600*           RUN THAT WAS NOT ITSELF SKIPPED FOR THAT REASON.
000700************************************************************
000800* AMENDMENT HISTORY:
000900************************************************************
001000* LDG0012 TMPRSK 19/11/2008 - E-REQUEST #13402
001100*                           - INITIAL VERSION - CARRIES THE
001200*                             SYSTEM-HALTED FLAG, THE MISMATCHED
001300*                             ACCOUNT, AND THE RECONCILIATION-
001400*                             FAILURE COUNT FORWARD FROM ONE
001500*                             HOURLY RUN TO THE NEXT
001600************************************************************
001700    05  LGRRSTS-RECORD              PIC X(30).
001800    05  LGRRSTS-REC REDEFINES LGRRSTS-RECORD.
001900        10  RSTS-HALTED             PIC X(01).
002000            88  RSTS-IS-HALTED          VALUE "Y".
002100        10  RSTS-MISMATCH-ACCT-ID   PIC 9(09).
002200*                                     ACCOUNT THAT TRIPPED THE
002300*                                     HALT, IF ANY
002400        10  RSTS-FAILURE-COUNT      PIC 9(07).
002500        10  FILLER                  PIC X(13).
