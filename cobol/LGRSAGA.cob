000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRSAGA.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   11 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  CALLED ROUTINE TO RUN THE RESERVE-VERIFY-
001100      *               COMMIT TRANSFER SAGA BETWEEN TWO ACCOUNTS
001200      *               IN THE IN-MEMORY ACCOUNT TABLE.  RESERVES
001300      *               FUNDS ON THE FROM-ACCOUNT, RUNS THE
001400      *               TRANSACTION THROUGH THE FRAUD PIPELINE,
001500      *               THEN COMMITS THE CREDIT LEG TO THE
001600      *               TO-ACCOUNT.  A FAILURE AT THE VERIFY OR
001700      *               COMMIT STEP RELEASES (COMPENSATES) THE
001800      *               RESERVATION MADE IN STEP ONE; A FAILURE AT
001900      *               THE RESERVE STEP ITSELF NEEDS NO
002000      *               COMPENSATION BECAUSE NOTHING WAS RESERVED.
002100      *----------------------------------------------------------------*
002200      * HISTORY OF MODIFICATION:
002300      *----------------------------------------------------------------*
002400      * MOD.#   INIT    DATE        DESCRIPTION
002500* ------- ------- ----------  -----------------------------------
002600* LDG0012  TMPDSA  22/06/2012 - E-REQUEST #16340
002700*                            - REMOVED THREE INERT FLAG/LOW-BYTE
002800*                              REDEFINES; ADDED A PER-THOUSAND
002900*                              COMMIT MILESTONE MESSAGE, A LARGE-
003000*                              TRANSFER AUDIT LINE, AND A ZERO-
003100*                              BALANCE-AFTER-RESERVE WARNING
003200* LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
003300      *                            - NO DATE FIELDS OWNED BY THIS
003400      *                              MODULE; RECOMPILED ONLY TO PICK
003500      *                              UP THE Y2K LGRCMWS COPY MEMBER
003600      * LDG0011  TMPRSK  07/03/2006 - E-REQUEST #12690
003700      *                            - ALWAYS RELEASE THE RESERVATION
003800      *                              BEFORE REPORTING A VERIFY-STEP
003900      *                              FAILURE, EVEN WHEN THE FRAUD
004000      *                              CALL ITSELF RETURNS A BLANK
004100      *                              RESULT - TREAT THAT AS A
004200      *                              VERIFY FAILURE, NOT A PASS
004300      * LDG0002  TMPJSM  25/02/1993 - E-REQUEST #02290
004400      *                            - NEW JOURNAL ENTRY ID IS NOW A
004500      *                              RUN-LIFE COUNTER INSTEAD OF
004600      *                              BORROWING THE FROM-ACCOUNT ID
004700      * LDG0001  TMPSYW  11/07/1991 - INITIAL VERSION
004800      *----------------------------------------------------------------*
004900              EJECT
005000      **********************
005100       ENVIRONMENT DIVISION.
005200      **********************
005300       CONFIGURATION SECTION.
005400       SOURCE-COMPUTER.  IBM-AS400.
005500       OBJECT-COMPUTER.  IBM-AS400.
005600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005700       INPUT-OUTPUT SECTION.
005800       FILE-CONTROL.
005900      *    NO FILES - TABLE IS OWNED AND LOADED BY THE CALLER.
006000      ***************
006100       DATA DIVISION.
006200      ***************
006300       FILE SECTION.
006400      *************************
006500       WORKING-STORAGE SECTION.
006600      *************************
006700       01  FILLER                          PIC X(24)        VALUE
006800           "** PROGRAM LGRSAGA   **".
006900      * ------------------ PROGRAM WORKING STORAGE -------------------*
007000       01    WK-C-COMMON.
007100       COPY LGRCMWS.
007200
007300       01  WK-N-NEXT-JE-ID              PIC 9(09) COMP-3 VALUE ZERO.
007400
007500*LDG0012 - DISPLAY ECHO OF THE ASSIGNED JE-ID SO A MILESTONE
007600*          MESSAGE CAN BE LOGGED EVERY THOUSAND SAGAS COMMITTED
007700*          IN A SINGLE RUN WITHOUT THE CALLER HAVING TO TRACK IT.
007800       01  WK-C-NEXT-JE-ID-ECHO         PIC 9(09) VALUE ZERO.
007900       01  WK-C-NEXT-JE-ID-PARTS REDEFINES WK-C-NEXT-JE-ID-ECHO.
008000           05  FILLER                       PIC 9(05).
008100           05  WK-C-NEXT-JE-ID-THOUSANDS    PIC 9(03).
008200           05  WK-C-NEXT-JE-ID-REMAINDER    PIC 9(01).
008300
008400       01  WK-N-FROM-TABLE-IX           PIC S9(04) COMP VALUE ZERO.
008500       01  WK-N-TO-TABLE-IX             PIC S9(04) COMP VALUE ZERO.
008600
008700       01  WK-C-RESERVE-DONE            PIC X(01) VALUE "N".
008800           88  WK-C-RESERVE-WAS-DONE        VALUE "Y".
008900
009000*LDG0012 - MIRROR OF THE AMOUNT BEING RESERVED, DECOMPOSED SO A
009100*          LARGE-TRANSFER AUDIT LINE CAN BE LOGGED WITHOUT AN
009200*          INTRINSIC FUNCTION TO TEST THE WHOLE-DOLLAR PORTION.
009300       01  WK-C-LKSG-AMOUNT-ECHO        PIC 9(11)V9(02) VALUE ZERO.
009400       01  WK-C-LKSG-AMOUNT-PARTS REDEFINES WK-C-LKSG-AMOUNT-ECHO.
009500           05  WK-C-LKSG-AMOUNT-WHOLE   PIC 9(11).
009600           05  WK-C-LKSG-AMOUNT-CENTS   PIC 9(02).
009700
009800*LDG0012 - MIRROR OF THE FROM-ACCOUNT BALANCE IMMEDIATELY AFTER
009900*          THE RESERVE DEBIT, SO A ZERO-WHOLE-DOLLAR BALANCE CAN
010000*          BE FLAGGED FOR OPERATIONS WITHOUT A SEPARATE LOOKUP.
010100       01  WK-C-POST-RESERVE-BALANCE    PIC S9(11)V9(02) VALUE ZERO.
010200       01  WK-C-POST-RESERVE-BAL-PARTS REDEFINES WK-C-POST-RESERVE-BALANCE.
010300           05  WK-C-POST-RESERVE-BAL-WHOLE PIC S9(11).
010400           05  WK-C-POST-RESERVE-BAL-CENTS PIC 9(02).
010500
010600      *****************
010700       LINKAGE SECTION.
010800      *****************
010900           COPY LGRLKSG.
011000           COPY LGRACTB.
011100           COPY LGRLKAC.
011200           COPY LGRLKFR.
011300
011400              EJECT
011500      ********************************************
011600       PROCEDURE DIVISION USING WK-C-LKSG-RECORD
011700                               WK-T-ACCT-TABLE
011800                               WK-C-LKAC-RECORD
011900                               WK-C-LKFR-RECORD.
012000      ********************************************
012100       MAIN-MODULE.
012200           MOVE "N"               TO WK-C-RESERVE-DONE.
012300           MOVE SPACES            TO WK-C-LKSG-RESULT
012400                                     WK-C-LKSG-FAIL-STEP.
012500           MOVE ZERO              TO WK-C-LKSG-NEW-JE-ID.
012600
012700           PERFORM A100-RESERVE-FROM-ACCOUNT
012800              THRU A199-RESERVE-FROM-ACCOUNT-EX.
012900           IF WK-C-LKSG-FAIL-RESERVE
013000              GO TO A900-SAGA-EX
013100           END-IF.
013200
013300           PERFORM B100-VERIFY-FRAUD-CHECK
013400              THRU B199-VERIFY-FRAUD-CHECK-EX.
013500           IF WK-C-LKSG-FAIL-VERIFY
013600              PERFORM D100-RELEASE-RESERVATION
013700                 THRU D199-RELEASE-RESERVATION-EX
013800              GO TO A900-SAGA-EX
013900           END-IF.
014000
014100           PERFORM C100-COMMIT-TO-LEDGER
014200              THRU C199-COMMIT-TO-LEDGER-EX.
014300           IF WK-C-LKSG-FAIL-COMMIT
014400              PERFORM D100-RELEASE-RESERVATION
014500                 THRU D199-RELEASE-RESERVATION-EX
014600              GO TO A900-SAGA-EX
014700           END-IF.
014800
014900           MOVE "SUCCESS"          TO WK-C-LKSG-RESULT.
015000           ADD  1                  TO WK-N-NEXT-JE-ID.
015100           MOVE WK-N-NEXT-JE-ID    TO WK-C-LKSG-NEW-JE-ID.
015200           MOVE WK-N-NEXT-JE-ID    TO WK-C-NEXT-JE-ID-ECHO.
015300           IF WK-C-NEXT-JE-ID-REMAINDER = ZERO
015400              AND WK-N-NEXT-JE-ID > ZERO
015500               DISPLAY "LGRSAGA - MILESTONE - "
015600                   WK-C-NEXT-JE-ID-THOUSANDS " (X1000) SAGAS COMMITTED"
015700           END-IF.
015800
015900       A900-SAGA-EX.
016000           GOBACK.
016100
016200      *----------------------------------------------------------------*
016300       A100-RESERVE-FROM-ACCOUNT.
016400      *    THE FROM-ACCOUNT MUST EXIST, BE ACTIVE, AND HAVE ENOUGH
016500      *    BALANCE TO ABSORB THE DEBIT BEFORE ANY RESERVATION IS
016600      *    RECORDED.  THE DEBIT IS APPLIED TO THE TABLE ROW HERE,
016700      *    SO THE FUNDS ARE UNAVAILABLE TO ANY OTHER SAGA CALL FOR
016800      *               THE REST OF THIS RUN UNTIL RELEASED OR COMMITTED.
016900      *----------------------------------------------------------------*
017000           MOVE "FAILED"           TO WK-C-LKSG-RESULT.
017100           MOVE "RESERVE"          TO WK-C-LKSG-FAIL-STEP.
017200
017300           MOVE WK-C-LKSG-FROM-ACCT-ID TO WK-C-LKAC-ACCT-ID.
017400           CALL "LGRVACCT" USING WK-C-LKAC-RECORD, WK-T-ACCT-TABLE.
017500
017600           IF NOT WK-C-LKAC-IS-FOUND
017700              GO TO A199-RESERVE-FROM-ACCOUNT-EX
017800           END-IF.
017900
018000           IF NOT (WK-C-LKAC-STATUS = "ACTIVE")
018100              GO TO A199-RESERVE-FROM-ACCOUNT-EX
018200           END-IF.
018300
018400           IF WK-C-LKAC-BALANCE < WK-C-LKSG-AMOUNT
018500              GO TO A199-RESERVE-FROM-ACCOUNT-EX
018600           END-IF.
018700
018800           SET  WK-N-FROM-TABLE-IX  TO WK-C-LKAC-TABLE-IX.
018900           SUBTRACT WK-C-LKSG-AMOUNT FROM
019000              WK-T-ACCT-BALANCE (WK-N-FROM-TABLE-IX).
019100           MOVE "Y"                TO WK-C-RESERVE-DONE.
019200
019300           MOVE WK-C-LKSG-AMOUNT    TO WK-C-LKSG-AMOUNT-ECHO.
019400           IF WK-C-LKSG-AMOUNT-WHOLE NOT < 1000000
019500               DISPLAY "LGRSAGA - LARGE TRANSFER RESERVED - "
019600                   WK-C-LKSG-FROM-ACCT-ID " " WK-C-LKSG-AMOUNT
019700           END-IF.
019800           MOVE WK-T-ACCT-BALANCE (WK-N-FROM-TABLE-IX)
019900                              TO WK-C-POST-RESERVE-BALANCE.
020000           IF WK-C-POST-RESERVE-BAL-WHOLE = ZERO
020100               DISPLAY "LGRSAGA - FROM-ACCOUNT DRAINED TO ZERO WHOLE "
020200                   "DOLLARS AFTER RESERVE - " WK-C-LKSG-FROM-ACCT-ID
020300           END-IF.
020400
020500           MOVE SPACES             TO WK-C-LKSG-RESULT
020600                                WK-C-LKSG-FAIL-STEP.
020700       A199-RESERVE-FROM-ACCOUNT-EX.
020800       EXIT.
020900
021000      *----------------------------------------------------------------*
021100       B100-VERIFY-FRAUD-CHECK.
021200      *    LDG0011 - A BLANK OR UNRECOGNISED RESULT FROM THE FRAUD
021300      *    CALL IS TREATED AS A VERIFY FAILURE, NOT AS A PASS.
021400      *----------------------------------------------------------------*
021500           MOVE "FAILED"           TO WK-C-LKSG-RESULT.
021600           MOVE "VERIFY"           TO WK-C-LKSG-FAIL-STEP.
021700
021800           MOVE WK-C-LKSG-USER-ID   TO WK-C-LKFR-USER-ID.
021900           MOVE WK-C-LKSG-TO-ACCT-ID
022000                                    TO WK-C-LKFR-ACCT-ID.
022100           MOVE WK-C-LKSG-AMOUNT    TO WK-C-LKFR-AMOUNT.
022200           CALL "LGRVFRPL" USING WK-C-LKFR-RECORD.
022300
022400           IF NOT WK-C-LKFR-PASSED
022500              GO TO B199-VERIFY-FRAUD-CHECK-EX
022600           END-IF.
022700
022800           MOVE SPACES             TO WK-C-LKSG-RESULT
022900                                      WK-C-LKSG-FAIL-STEP.
023000       B199-VERIFY-FRAUD-CHECK-EX.
023100       EXIT.
023200
023300      *----------------------------------------------------------------*
023400       C100-COMMIT-TO-LEDGER.
023500      *    THE TO-ACCOUNT MUST EXIST AND MUST NOT BE FROZEN OR
023600      *    CLOSED BEFORE THE CREDIT LEG IS APPLIED.
023700      *----------------------------------------------------------------*
023800           MOVE "FAILED"           TO WK-C-LKSG-RESULT.
023900           MOVE "COMMIT"           TO WK-C-LKSG-FAIL-STEP.
024000
024100           MOVE WK-C-LKSG-TO-ACCT-ID TO WK-C-LKAC-ACCT-ID.
024200           CALL "LGRVACCT" USING WK-C-LKAC-RECORD, WK-T-ACCT-TABLE.
024300
024400           IF NOT WK-C-LKAC-IS-FOUND
024500              GO TO C199-COMMIT-TO-LEDGER-EX
024600           END-IF.
024700
024800           IF WK-C-LKAC-STATUS = "FROZEN" OR
024900              WK-C-LKAC-STATUS = "CLOSED"
025000              GO TO C199-COMMIT-TO-LEDGER-EX
025100           END-IF.
025200
025300           SET  WK-N-TO-TABLE-IX    TO WK-C-LKAC-TABLE-IX.
025400           ADD  WK-C-LKSG-AMOUNT    TO
025500                    WK-T-ACCT-BALANCE (WK-N-TO-TABLE-IX).
025600           MOVE SPACES             TO WK-C-LKSG-RESULT
025700                                      WK-C-LKSG-FAIL-STEP.
025800       C199-COMMIT-TO-LEDGER-EX.
025900       EXIT.
026000
026100      *----------------------------------------------------------------*
026200       D100-RELEASE-RESERVATION.
026300      *    COMPENSATION - PUTS THE FROM-ACCOUNT BALANCE BACK TO
026400      *    WHAT IT WAS BEFORE A100 DEBITED IT, BUT ONLY IF A100
026500      *    ACTUALLY GOT AS FAR AS DEBITING IT.
026600      *----------------------------------------------------------------*
026700           IF WK-C-RESERVE-WAS-DONE
026800              ADD  WK-C-LKSG-AMOUNT  TO
026900                       WK-T-ACCT-BALANCE (WK-N-FROM-TABLE-IX)
027000              MOVE "N"               TO WK-C-RESERVE-DONE
027100           END-IF.
027200       D199-RELEASE-RESERVATION-EX.
027300       EXIT.
027400
027500      ******************************************************************
027600      *************** END OF PROGRAM SOURCE  LGRSAGA *****************
027700      ******************************************************************
