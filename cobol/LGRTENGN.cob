000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRTENGN.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   25 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  THE POSTING ENGINE.  TAKES ONE TRANSACTION
001100      *               REQUEST (DESCRIPTION, LEG COUNT, LEGS)
001200      *               ALREADY SHAPE-CHECKED BY LGRVLEGS AND
001300      *               CLEARED BY THE LIMIT AND IDEMPOTENCY CHECKS
001400      *               IN THE CALLING BATCH MAIN, AND RUNS IT
001500      *               THROUGH A PRE-FLIGHT SIMULATION PASS
001600      *               (A1nn), A REAL COMMIT PASS AGAINST THE
001700      *               ACCOUNT TABLE (B1nn), AND A FINAL DOUBLE-
001800      *               ENTRY BALANCE CHECK (C1nn) BEFORE HANDING
001900      *               BACK A NEW JOURNAL ENTRY ID.  DOES NOT
002000      *               WRITE THE JOURNAL-ENTRY-HEADER OR
002100      *               TRANSACTION-LINE-RECORDS ITSELF - THE
002200      *               CALLING BATCH MAIN DOES THAT ONCE IT SEES
002300      *               STATUS "POSTED" COME BACK, USING THE SAME
002400      *               LEG ARRAY IT PASSED IN.
002500      *----------------------------------------------------------------*
002600      * HISTORY OF MODIFICATION:
002700      *----------------------------------------------------------------*
002800      * MOD.#   INIT    DATE        DESCRIPTION
002900      * ------- ------- ----------  -----------------------------------
003000* LDG0015  TMPDSA  29/06/2012 - E-REQUEST #16355
003100*                            - REMOVED THE DEAD LOW-ORDER-BYTE
003200*                              REDEFINES LEFT OVER FROM THE
003300*                              ENGINE-OK FLAG AND THE JE-ID/
003400*                              DEBIT/CREDIT TOTAL FIELDS; ADDED
003500*                              A JE-ID MILESTONE MESSAGE AND A
003600*                              LARGE-ENTRY AUDIT LINE ON THE
003700*                              DEBIT/CREDIT TOTALS AT THE
003800*                              REQUEST OF LEDGER OPS AUDIT
003900* LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
004000      *                            - NO DATE FIELDS OWNED BY THIS
004100      *                              MODULE; RECOMPILED ONLY TO PICK
004200      *                              UP THE Y2K LGRCMWS COPY MEMBER
004300      * LDG0014  TMPRSK  12/09/2006 - E-REQUEST #13050
004400      *                            - C100 BALANCE CHECK NOW RUNS
004500      *                              AFTER THE COMMIT PASS, MATCHING
004600      *                              THE ORDER IN THE REVISED
004700      *                              PROCEDURE NOTE FROM LEDGER OPS;
004800      *                              AN UNBALANCED ENTRY CANNOT
004900      *                              HAPPEN WITH LEG TYPES RESTRICTED
005000      *                              TO DEBIT/CREDIT BUT THE CHECK
005100      *                              STAYS IN AS A SAFETY NET
005200      * LDG0009  TMPJSM  19/08/1997 - E-REQUEST #06455
005300      *                            - PRE-FLIGHT NOW SIMULATES A
005400      *                              SEPARATE RUNNING BALANCE PER
005500      *                              DISTINCT ACCOUNT ID IN THE
005600      *                              REQUEST, NOT PER LEG, SO TWO
005700      *                              LEGS AGAINST THE SAME ACCOUNT
005800      *                              ARE CHECKED TOGETHER
005900      * LDG0002  TMPSYW  02/09/1992 - E-REQUEST #02160
006000      *                            - ADDED CURRENCY-MISMATCH CHECK
006100      *                              TO THE PRE-FLIGHT PASS
006200      * LDG0001  TMPSYW  25/07/1991 - INITIAL VERSION
006300      *----------------------------------------------------------------*
006400              EJECT
006500      **********************
006600       ENVIRONMENT DIVISION.
006700      **********************
006800       CONFIGURATION SECTION.
006900       SOURCE-COMPUTER.  IBM-AS400.
007000       OBJECT-COMPUTER.  IBM-AS400.
007100       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
007200       INPUT-OUTPUT SECTION.
007300       FILE-CONTROL.
007400      *    NO FILES - TABLE IS OWNED AND LOADED BY THE CALLER.
007500      ***************
007600       DATA DIVISION.
007700      ***************
007800       FILE SECTION.
007900      *************************
008000       WORKING-STORAGE SECTION.
008100      *************************
008200       01  FILLER                          PIC X(24)        VALUE
008300           "** PROGRAM LGRTENGN **".
008400      * ------------------ PROGRAM WORKING STORAGE -------------------*
008500       01    WK-C-COMMON.
008600       COPY LGRCMWS.
008700
008800       01  WK-C-ENGINE-OK               PIC X(01) VALUE "Y".
008900           88  WK-C-ENGINE-IS-OK            VALUE "Y".
009000
009100       01  WK-N-NEXT-JE-ID              PIC 9(09) COMP-3 VALUE ZERO.
009200
009300*LDG0013 - DISPLAY ECHO OF THE ASSIGNED JE-ID SO A MILESTONE
009400*          MESSAGE CAN BE LOGGED EVERY THOUSAND ENTRIES POSTED
009500*          IN A SINGLE RUN.
009600       01  WK-C-NEXT-JE-ID-ECHO         PIC 9(09) VALUE ZERO.
009700       01  WK-C-NEXT-JE-ID-PARTS REDEFINES WK-C-NEXT-JE-ID-ECHO.
009800           05  FILLER                       PIC 9(05).
009900           05  WK-C-NEXT-JE-ID-THOUSANDS    PIC 9(03).
010000           05  WK-C-NEXT-JE-ID-REMAINDER    PIC 9(01).
010100
010200       01  WK-N-CUR-TABLE-IX            PIC S9(04) COMP VALUE ZERO.
010300       01  WK-N-CUR-SIM-IX              PIC S9(04) COMP VALUE ZERO.
010400
010500       01  WK-N-DEBIT-TOTAL             PIC S9(11)V9(18) COMP-3
010600                                      VALUE ZERO.
010700
010800*LDG0013 - DISPLAY ECHO OF THE COMMIT-PASS DEBIT TOTAL SO A
010900*          LARGE-ENTRY AUDIT LINE CAN BE LOGGED BEFORE THE
011000*          BALANCE CHECK RUNS.
011100       01  WK-C-DEBIT-TOTAL-ECHO        PIC 9(11)V9(02) VALUE ZERO.
011200       01  WK-C-DEBIT-TOTAL-PARTS REDEFINES WK-C-DEBIT-TOTAL-ECHO.
011300           05  WK-C-DEBIT-TOTAL-WHOLE   PIC 9(11).
011400           05  WK-C-DEBIT-TOTAL-CENTS   PIC 9(02).
011500
011600       01  WK-N-CREDIT-TOTAL            PIC S9(11)V9(18) COMP-3
011700                                      VALUE ZERO.
011800
011900*LDG0013 - SAME TREATMENT ON THE CREDIT SIDE, KEPT SYMMETRIC
012000*          WITH THE DEBIT ECHO ABOVE.
012100       01  WK-C-CREDIT-TOTAL-ECHO       PIC 9(11)V9(02) VALUE ZERO.
012200       01  WK-C-CREDIT-TOTAL-PARTS REDEFINES WK-C-CREDIT-TOTAL-ECHO.
012300           05  WK-C-CREDIT-TOTAL-WHOLE  PIC 9(11).
012400           05  WK-C-CREDIT-TOTAL-CENTS  PIC 9(02).
012500
012600       01  WK-T-SIM-BAL.
012700           05  WK-T-SIM-COUNT          PIC S9(03) COMP-3 VALUE ZERO.
012800           05  WK-T-SIM-ENTRY OCCURS 100 TIMES
012900                         INDEXED BY WK-T-SIM-IX.
013000               10  WK-T-SIM-ACCT-ID        PIC 9(09).
013100               10  WK-T-SIM-BALANCE        PIC S9(11)V9(18) COMP-3.
013200
013300      *****************
013400       LINKAGE SECTION.
013500      *****************
013600           COPY LGRLKTE.
013700           COPY LGRACTB.
013800           COPY LGRLKAC.
013900           COPY LGRLKBV.
014000
014100              EJECT
014200      ********************************************
014300       PROCEDURE DIVISION USING WK-C-LKTE-RECORD
014400                               WK-T-ACCT-TABLE
014500                               WK-C-LKAC-RECORD
014600                               WK-C-LKBV-RECORD.
014700      ********************************************
014800       MAIN-MODULE.
014900           MOVE "REJECTED"        TO WK-C-LKTE-STATUS.
015000           MOVE SPACES            TO WK-C-LKTE-REASON.
015100           MOVE ZERO              TO WK-C-LKTE-NEW-JE-ID
015200                                     WK-C-LKTE-BAD-ACCT-ID
015300                                     WK-C-LKTE-BAD-BALANCE.
015400           MOVE "Y"               TO WK-C-ENGINE-OK.
015500
015600           PERFORM A100-PREFLIGHT-SIMULATION
015700              THRU A199-PREFLIGHT-SIMULATION-EX.
015800
015900           IF WK-C-ENGINE-IS-OK
016000              PERFORM B100-COMMIT-PASS
016100                 THRU B199-COMMIT-PASS-EX
016200           END-IF.
016300
016400           IF WK-C-ENGINE-IS-OK
016500              PERFORM C100-VALIDATE-BALANCE
016600                 THRU C199-VALIDATE-BALANCE-EX
016700           END-IF.
016800
016900           IF WK-C-ENGINE-IS-OK
017000              ADD  1              TO WK-N-NEXT-JE-ID
017100              MOVE WK-N-NEXT-JE-ID TO WK-C-LKTE-NEW-JE-ID
017200              MOVE "POSTED"       TO WK-C-LKTE-STATUS
017300              MOVE SPACES         TO WK-C-LKTE-REASON
017400              MOVE WK-N-NEXT-JE-ID TO WK-C-NEXT-JE-ID-ECHO
017500              IF WK-C-NEXT-JE-ID-REMAINDER = ZERO
017600                 AND WK-N-NEXT-JE-ID > ZERO
017700                  DISPLAY "LGRTENGN - MILESTONE - "
017800                      WK-C-NEXT-JE-ID-THOUSANDS " (X1000) ENTRIES POSTED"
017900              END-IF
018000           END-IF.
018100           GOBACK.
018200
018300      *----------------------------------------------------------------*
018400       A100-PREFLIGHT-SIMULATION.
018500      *    NO TABLE OR RECORD IS WRITTEN DURING THIS PASS - IT ONLY
018600      *    BUILDS WK-T-SIM-BAL, A SCRATCH TABLE OF ONE RUNNING
018700      *    BALANCE PER DISTINCT ACCOUNT ID TOUCHED BY THIS REQUEST.
018800      *----------------------------------------------------------------*
018900           MOVE ZERO              TO WK-T-SIM-COUNT.
019000           SET  WK-C-LKTE-IX      TO 1.
019100           PERFORM A110-SIMULATE-ONE-LEG
019200              THRU A119-SIMULATE-ONE-LEG-EX
019300              UNTIL WK-C-LKTE-IX > WK-C-LKTE-LEG-COUNT
019400                 OR NOT WK-C-ENGINE-IS-OK.
019500       A199-PREFLIGHT-SIMULATION-EX.
019600       EXIT.
019700
019800      *----------------------------------------------------------------*
019900       A110-SIMULATE-ONE-LEG.
020000      *----------------------------------------------------------------*
020100           MOVE WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX)
020200                                  TO WK-C-LKAC-ACCT-ID.
020300           CALL "LGRVACCT" USING WK-C-LKAC-RECORD, WK-T-ACCT-TABLE.
020400
020500           IF NOT WK-C-LKAC-IS-FOUND
020600              MOVE "N"                 TO WK-C-ENGINE-OK
020700              MOVE "ACCOUNT-NOT-FOUND" TO WK-C-LKTE-REASON
020800              MOVE WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX)
020900                                       TO WK-C-LKTE-BAD-ACCT-ID
021000              GO TO A119-SIMULATE-ONE-LEG-EX
021100           END-IF.
021200
021300           IF WK-C-LKTE-LEG-CCY (WK-C-LKTE-IX) NOT = WK-C-LKAC-CURRENCY
021400              MOVE "N"                 TO WK-C-ENGINE-OK
021500              MOVE "CURRENCY-MISMATCH" TO WK-C-LKTE-REASON
021600              MOVE WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX)
021700                                       TO WK-C-LKTE-BAD-ACCT-ID
021800              GO TO A119-SIMULATE-ONE-LEG-EX
021900           END-IF.
022000
022100           PERFORM A120-FIND-OR-CREATE-SIM-ROW
022200              THRU A129-FIND-OR-CREATE-SIM-ROW-EX.
022300
022400           IF WK-C-LKTE-LEG-TYPE (WK-C-LKTE-IX) = "CREDIT"
022500              ADD  WK-C-LKTE-LEG-AMOUNT (WK-C-LKTE-IX)
022600                                  TO WK-T-SIM-BALANCE (WK-N-CUR-SIM-IX)
022700           ELSE
022800              SUBTRACT WK-C-LKTE-LEG-AMOUNT (WK-C-LKTE-IX)
022900                                  FROM WK-T-SIM-BALANCE (WK-N-CUR-SIM-IX)
023000           END-IF.
023100
023200           IF WK-T-SIM-BALANCE (WK-N-CUR-SIM-IX) < ZERO
023300              MOVE "N"                  TO WK-C-ENGINE-OK
023400              MOVE "INSUFFICIENT-FUNDS" TO WK-C-LKTE-REASON
023500              MOVE WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX)
023600                                        TO WK-C-LKTE-BAD-ACCT-ID
023700              MOVE WK-T-SIM-BALANCE (WK-N-CUR-SIM-IX)
023800                                        TO WK-C-LKTE-BAD-BALANCE
023900              GO TO A119-SIMULATE-ONE-LEG-EX
024000           END-IF.
024100
024200           SET  WK-C-LKTE-IX        UP BY 1.
024300       A119-SIMULATE-ONE-LEG-EX.
024400       EXIT.
024500
024600      *----------------------------------------------------------------*
024700       A120-FIND-OR-CREATE-SIM-ROW.
024800      *    WK-C-LKAC-BALANCE STILL HOLDS THE ACCOUNT'S CURRENT
024900      *    STORED BALANCE FROM THE LOOKUP A110 JUST DID, SO A NEWLY
025000      *    CREATED ROW STARTS FROM THE REAL BALANCE, NOT ZERO.
025100      *----------------------------------------------------------------*
025200           SET  WK-T-SIM-IX       TO 1.
025300           SET  WK-N-CUR-SIM-IX   TO ZERO.
025400           SEARCH WK-T-SIM-ENTRY
025500               AT END
025600                   CONTINUE
025700               WHEN WK-T-SIM-ACCT-ID (WK-T-SIM-IX) = WK-C-LKAC-ACCT-ID
025800                   SET  WK-N-CUR-SIM-IX TO WK-T-SIM-IX
025900           END-SEARCH.
026000
026100           IF WK-N-CUR-SIM-IX > ZERO
026200              GO TO A129-FIND-OR-CREATE-SIM-ROW-EX
026300           END-IF.
026400
026500           ADD  1                 TO WK-T-SIM-COUNT.
026600           SET  WK-T-SIM-IX       TO WK-T-SIM-COUNT.
026700           MOVE WK-C-LKAC-ACCT-ID TO WK-T-SIM-ACCT-ID (WK-T-SIM-IX).
026800           MOVE WK-C-LKAC-BALANCE TO WK-T-SIM-BALANCE (WK-T-SIM-IX).
026900           SET  WK-N-CUR-SIM-IX   TO WK-T-SIM-IX.
027000       A129-FIND-OR-CREATE-SIM-ROW-EX.
027100       EXIT.
027200
027300      *----------------------------------------------------------------*
027400       B100-COMMIT-PASS.
027500      *    RE-LOADS EACH ACCOUNT RATHER THAN TRUSTING THE INDEX
027600      *    FOUND DURING PRE-FLIGHT, SINCE AN EARLIER LEG IN THIS
027700      *    SAME PASS MAY HAVE JUST ADDED A FRESH ROW TO THE TABLE.
027800      *----------------------------------------------------------------*
027900           MOVE ZERO              TO WK-N-DEBIT-TOTAL
028000                                     WK-N-CREDIT-TOTAL.
028100           SET  WK-C-LKTE-IX      TO 1.
028200           PERFORM B110-COMMIT-ONE-LEG
028300              THRU B119-COMMIT-ONE-LEG-EX
028400              UNTIL WK-C-LKTE-IX > WK-C-LKTE-LEG-COUNT
028500                 OR NOT WK-C-ENGINE-IS-OK.
028600       B199-COMMIT-PASS-EX.
028700       EXIT.
028800
028900      *----------------------------------------------------------------*
029000       B110-COMMIT-ONE-LEG.
029100      *----------------------------------------------------------------*
029200           MOVE WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX)
029300                                  TO WK-C-LKAC-ACCT-ID.
029400           CALL "LGRVACCT" USING WK-C-LKAC-RECORD, WK-T-ACCT-TABLE.
029500
029600           IF WK-C-LKAC-STATUS = "FROZEN"
029700              MOVE "N"              TO WK-C-ENGINE-OK
029800              MOVE "ACCOUNT-FROZEN" TO WK-C-LKTE-REASON
029900              MOVE WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX)
030000                                    TO WK-C-LKTE-BAD-ACCT-ID
030100              GO TO B119-COMMIT-ONE-LEG-EX
030200           END-IF.
030300
030400           IF WK-C-LKAC-STATUS = "CLOSED"
030500              MOVE "N"              TO WK-C-ENGINE-OK
030600              MOVE "ACCOUNT-CLOSED" TO WK-C-LKTE-REASON
030700              MOVE WK-C-LKTE-LEG-ACCT-ID (WK-C-LKTE-IX)
030800                                    TO WK-C-LKTE-BAD-ACCT-ID
030900              GO TO B119-COMMIT-ONE-LEG-EX
031000           END-IF.
031100
031200           SET  WK-N-CUR-TABLE-IX  TO WK-C-LKAC-TABLE-IX.
031300
031400           IF WK-C-LKTE-LEG-TYPE (WK-C-LKTE-IX) = "CREDIT"
031500              ADD  WK-C-LKTE-LEG-AMOUNT (WK-C-LKTE-IX)
031600                     TO WK-T-ACCT-BALANCE (WK-N-CUR-TABLE-IX)
031700              ADD  WK-C-LKTE-LEG-AMOUNT (WK-C-LKTE-IX)
031800                     TO WK-N-CREDIT-TOTAL
031900           ELSE
032000              SUBTRACT WK-C-LKTE-LEG-AMOUNT (WK-C-LKTE-IX)
032100                     FROM WK-T-ACCT-BALANCE (WK-N-CUR-TABLE-IX)
032200              ADD  WK-C-LKTE-LEG-AMOUNT (WK-C-LKTE-IX)
032300                     TO WK-N-DEBIT-TOTAL
032400           END-IF.
032500
032600           SET  WK-C-LKTE-IX       UP BY 1.
032700       B119-COMMIT-ONE-LEG-EX.
032800       EXIT.
032900
033000      *----------------------------------------------------------------*
033100       C100-VALIDATE-BALANCE.
033200*----------------------------------------------------------------*
033300           MOVE WK-C-LKTE-LEG-COUNT  TO WK-C-LKBV-LINE-COUNT.
033400           MOVE WK-N-DEBIT-TOTAL     TO WK-C-LKBV-DEBIT-TOTAL.
033500           MOVE WK-N-CREDIT-TOTAL    TO WK-C-LKBV-CREDIT-TOTAL.
033600
033700           MOVE WK-N-DEBIT-TOTAL     TO WK-C-DEBIT-TOTAL-ECHO.
033800           MOVE WK-N-CREDIT-TOTAL    TO WK-C-CREDIT-TOTAL-ECHO.
033900           IF WK-C-DEBIT-TOTAL-WHOLE NOT < 1000000
034000              OR WK-C-CREDIT-TOTAL-WHOLE NOT < 1000000
034100               DISPLAY "LGRTENGN - LARGE ENTRY - DEBITS "
034200                   WK-N-DEBIT-TOTAL " CREDITS " WK-N-CREDIT-TOTAL
034300           END-IF.
034400
034500           CALL "LGRVBALV" USING WK-C-LKBV-RECORD.
034600
034700           IF NOT WK-C-LKBV-IS-BALANCED
034800              MOVE "N"               TO WK-C-ENGINE-OK
034900              MOVE "UNBALANCED-ENTRY" TO WK-C-LKTE-REASON
035000           END-IF.
035100       C199-VALIDATE-BALANCE-EX.
035200       EXIT.
035300
035400      ******************************************************************
035500      *************** END OF PROGRAM SOURCE  LGRTENGN ****************
035600      ******************************************************************
