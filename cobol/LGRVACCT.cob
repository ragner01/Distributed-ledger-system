000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRVACCT.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   11 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  CALLED ROUTINE TO LOOK UP ONE ACCOUNT ROW
001100      *               IN THE IN-MEMORY ACCOUNT TABLE AND REPORT
001200      *               ITS CURRENT STATUS, CURRENCY AND BALANCE
001300      *               BACK TO THE CALLER.  DOES NOT OPEN THE
001400      *               ACCOUNT FILE ITSELF - THE TABLE IS LOADED
001500      *               ONCE BY THE CALLING BATCH MAIN AND PASSED
001600      *               IN BY REFERENCE SO BALANCE UPDATES MADE BY
001700      *               THE ENGINE ARE VISIBLE TO EVERY CALLER.
001800      *----------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:
002000      *----------------------------------------------------------------*
002100      * MOD.#   INIT    DATE        DESCRIPTION
002200      * ------- ------- ----------  -----------------------------------
002300* LDG0008  TMPDSA  11/07/2012 - E-REQUEST #16422
002400*                            - REMOVED THE DEAD BALANCE/CALL-COUNT
002500*                              LOW-BYTE VIEWS; CALL COUNT NOW LOGS
002600*                              A MILESTONE EVERY 1000 LOOKUPS, A
002700*                              MISS LOGS THE BRANCH/SEQUENCE OF THE
002800*                              ACCOUNT NOT FOUND, AND A MATCH WITH
002900*                              A NEGATIVE BALANCE NOW LOGS A
003000*                              WARNING LINE FOR LEDGER OPS AUDIT
003100* LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
003200      *                            - NO DATE FIELDS OWNED BY THIS
003300      *                              MODULE; RECOMPILED ONLY TO PICK
003400      *                              UP THE Y2K LGRCMWS COPY MEMBER
003500      * LDG0007  TMPRSK  22/09/2003 - E-REQUEST #10233
003600      *                            - RETURN WK-C-LKAC-TABLE-IX SO THE
003700      *                              ENGINE CAN REWRITE THE MATCHED
003800      *                              ROW WITHOUT A SECOND SEARCH
003900      * LDG0004  TMPJSM  17/03/1996 - E-REQUEST #04410
004000      *                            - WIDENED ACCOUNT TABLE SEARCH TO
004100      *                              BREAK OUT AS SOON AS A MATCH IS
004200      *                              FOUND, NOT AFTER A FULL SCAN
004300      * LDG0001  TMPSYW  11/07/1991 - INITIAL VERSION
004400      *----------------------------------------------------------------*
004500              EJECT
004600      **********************
004700       ENVIRONMENT DIVISION.
004800      **********************
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER.  IBM-AS400.
005100       OBJECT-COMPUTER.  IBM-AS400.
005200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500      *    NO FILES - TABLE IS OWNED AND LOADED BY THE CALLER.
005600      ***************
005700       DATA DIVISION.
005800      ***************
005900       FILE SECTION.
006000      *************************
006100       WORKING-STORAGE SECTION.
006200      *************************
006300       01  FILLER                          PIC X(24)        VALUE
006400           "** PROGRAM LGRVACCT **".
006500      * ------------------ PROGRAM WORKING STORAGE -------------------*
006600       01    WK-C-COMMON.
006700       COPY LGRCMWS.
006800
006900       01  WK-C-WORK-AREA.
007000           05  WK-C-FOUND              PIC X(01) VALUE "Y".
007100           05  WK-C-NOT-FOUND          PIC X(01) VALUE "N".
007200
007300       01  WK-N-CALL-COUNT             PIC S9(07) COMP-3 VALUE ZERO.
007400       01  WK-N-CALL-COUNT-ECHO        PIC 9(07) VALUE ZERO.
007500       01  WK-N-CALL-COUNT-PARTS REDEFINES WK-N-CALL-COUNT-ECHO.
007600           05  WK-N-CALL-COUNT-THOUSANDS   PIC 9(04).
007700           05  WK-N-CALL-COUNT-REMAINDER   PIC 9(03).
007800
007900       01  WK-C-ACCT-ID-BREAK          PIC 9(09) VALUE ZEROES.
008000       01  WK-C-ACCT-ID-PARTS REDEFINES WK-C-ACCT-ID-BREAK.
008100           05  WK-C-ACCT-ID-HI6        PIC 9(06).
008200           05  WK-C-ACCT-ID-LO3        PIC 9(03).
008300
008400       01  WK-C-BALANCE-ECHO           PIC S9(11)V9(02) VALUE ZERO.
008500       01  WK-C-BALANCE-PARTS REDEFINES WK-C-BALANCE-ECHO.
008600           05  WK-C-BALANCE-WHOLE      PIC S9(11).
008700           05  WK-C-BALANCE-CENTS      PIC 9(02).
008800
008900      *****************
009000       LINKAGE SECTION.
009100      *****************
009200           COPY LGRLKAC.
009300           COPY LGRACTB.
009400
009500              EJECT
009600      ********************************************
009700       PROCEDURE DIVISION USING WK-C-LKAC-RECORD
009800                               WK-T-ACCT-TABLE.
009900      ********************************************
010000       MAIN-MODULE.
010100           PERFORM A000-LOOKUP-ACCOUNT
010200              THRU A099-LOOKUP-ACCOUNT-EX.
010300           GOBACK.
010400
010500      *----------------------------------------------------------------*
010600       A000-LOOKUP-ACCOUNT.
010700*----------------------------------------------------------------*
010800           ADD     1                   TO    WK-N-CALL-COUNT.
010900           MOVE    WK-N-CALL-COUNT     TO    WK-N-CALL-COUNT-ECHO.
011000           IF WK-N-CALL-COUNT-REMAINDER = ZERO
011100              AND WK-N-CALL-COUNT > ZERO
011200               DISPLAY "LGRVACCT - " WK-N-CALL-COUNT-THOUSANDS
011300                   " (X1000) LOOKUP CALLS SERVICED"
011400           END-IF.
011500
011600           MOVE    WK-C-NOT-FOUND      TO    WK-C-LKAC-FOUND.
011700           MOVE    SPACES              TO    WK-C-LKAC-NAME
011800                                        WK-C-LKAC-CURRENCY
011900                                        WK-C-LKAC-STATUS.
012000           MOVE    ZEROES              TO    WK-C-LKAC-BALANCE
012100                                        WK-C-LKAC-TABLE-IX.
012200
012300           SET     WK-T-ACCT-IX        TO    1.
012400           SEARCH  WK-T-ACCT-ENTRY
012500               AT END
012600                   MOVE WK-C-LKAC-ACCT-ID   TO WK-C-ACCT-ID-BREAK
012700                   DISPLAY "LGRVACCT - ACCOUNT NOT FOUND - BRANCH "
012800                       WK-C-ACCT-ID-HI6 " SEQUENCE " WK-C-ACCT-ID-LO3
012900                   GO TO A099-LOOKUP-ACCOUNT-EX
013000               WHEN WK-T-ACCT-ID (WK-T-ACCT-IX) =
013100                    WK-C-LKAC-ACCT-ID
013200                   MOVE WK-C-FOUND          TO WK-C-LKAC-FOUND
013300                   MOVE WK-T-ACCT-NAME (WK-T-ACCT-IX)
013400                                            TO WK-C-LKAC-NAME
013500                   MOVE WK-T-ACCT-BALANCE (WK-T-ACCT-IX)
013600                                            TO WK-C-LKAC-BALANCE
013700                   MOVE WK-T-ACCT-CURRENCY (WK-T-ACCT-IX)
013800                                            TO WK-C-LKAC-CURRENCY
013900                   MOVE WK-T-ACCT-STATUS (WK-T-ACCT-IX)
014000                                            TO WK-C-LKAC-STATUS
014100                   SET  WK-N-SUBSCRIPT-1    TO WK-T-ACCT-IX
014200                   MOVE WK-N-SUBSCRIPT-1    TO WK-C-LKAC-TABLE-IX
014300                   MOVE WK-T-ACCT-BALANCE (WK-T-ACCT-IX)
014400                                            TO WK-C-BALANCE-ECHO
014500                   IF WK-C-BALANCE-WHOLE < ZERO
014600                       DISPLAY "LGRVACCT - WARNING - NEGATIVE BALANCE "
014700                           "RETURNED FOR ACCOUNT " WK-C-LKAC-ACCT-ID
014800                   END-IF
014900           END-SEARCH.
015000
015100*================================================================*
015200       A099-LOOKUP-ACCOUNT-EX.
015300*================================================================*
015400       EXIT.
015500
015600      ******************************************************************
015700      *************** END OF PROGRAM SOURCE  LGRVACCT ****************
015800      ******************************************************************
