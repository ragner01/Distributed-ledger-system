000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRVBALV.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   15 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  CALLED ROUTINE TO CONFIRM A JOURNAL ENTRY
001100      *               IS DOUBLE-ENTRY BALANCED, I.E. THE SUM OF
001200      *               ITS DEBIT LINES EQUALS THE SUM OF ITS
001300      *               CREDIT LINES.  THE CALLER HAS ALREADY
001400      *               ACCUMULATED BOTH TOTALS WHILE BUILDING THE
001500      *               TRANSACTION-LINE-RECORDS; THIS ROUTINE DOES
001600      *               NOT RE-READ THE LINE FILE, IT ONLY COMPARES
001700      *               THE TWO TOTALS IT IS HANDED.
001800      *----------------------------------------------------------------*
001900      * HISTORY OF MODIFICATION:
002000      *----------------------------------------------------------------*
002100      * MOD.#   INIT    DATE        DESCRIPTION
002200      * ------- ------- ----------  -----------------------------------
002300* LDG0007  TMPDSA  12/07/2012 - E-REQUEST #16430
002400*                            - REMOVED THE DEAD DIFFERENCE/FLAGS
002500*                              LOW-BYTE VIEWS; AN UNBALANCED ENTRY
002600*                              NOW LOGS THE LINE COUNT AND THE
002700*                              SIGNED WHOLE/CENTS DIFFERENCE FOR
002800*                              LEDGER OPS AUDIT TO CHASE DOWN
002900* LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
003000      *                            - NO DATE FIELDS OWNED BY THIS
003100      *                              MODULE; RECOMPILED ONLY TO PICK
003200      *                              UP THE Y2K LGRCMWS COPY MEMBER
003300      * LDG0006  TMPJSM  30/06/1998 - E-REQUEST #06820
003400      *                            - REJECT A ZERO-LINE JOURNAL ENTRY
003500      *                              AS UNBALANCED RATHER THAN AS
003600      *                              BALANCED BY DEFAULT
003700      * LDG0001  TMPSYW  15/07/1991 - INITIAL VERSION
003800      *----------------------------------------------------------------*
003900              EJECT
004000      **********************
004100       ENVIRONMENT DIVISION.
004200      **********************
004300       CONFIGURATION SECTION.
004400       SOURCE-COMPUTER.  IBM-AS400.
004500       OBJECT-COMPUTER.  IBM-AS400.
004600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
004700       INPUT-OUTPUT SECTION.
004800       FILE-CONTROL.
004900      *    NO FILES - THE TOTALS ARE ACCUMULATED BY THE CALLER.
005000      ***************
005100       DATA DIVISION.
005200      ***************
005300       FILE SECTION.
005400      *************************
005500       WORKING-STORAGE SECTION.
005600      *************************
005700       01  FILLER                          PIC X(24)        VALUE
005800           "** PROGRAM LGRVBALV **".
005900      * ------------------ PROGRAM WORKING STORAGE -------------------*
006000       01    WK-C-COMMON.
006100       COPY LGRCMWS.
006200
006300       01  WK-N-DIFFERENCE             PIC S9(11)V9(18) COMP-3
006400                                      VALUE ZERO.
006500       01  WK-N-DIFFERENCE-ECHO        PIC S9(11)V9(02) VALUE ZERO.
006600       01  WK-N-DIFFERENCE-PARTS REDEFINES WK-N-DIFFERENCE-ECHO.
006700           05  WK-N-DIFFERENCE-WHOLE   PIC S9(11).
006800           05  WK-N-DIFFERENCE-CENTS   PIC 9(02).
006900
007000       01  WK-C-BALANCED-FLAGS.
007100           05  WK-C-YES-FLAG           PIC X(01) VALUE "Y".
007200           05  WK-C-NO-FLAG            PIC X(01) VALUE "N".
007300
007400       01  WK-N-LINE-COUNT-ECHO        PIC 9(03) VALUE ZERO.
007500       01  WK-N-LINE-COUNT-VIEW REDEFINES WK-N-LINE-COUNT-ECHO.
007600           05  WK-N-LINE-COUNT-HUNDREDS PIC 9(01).
007700           05  WK-N-LINE-COUNT-REST     PIC 9(02).
007800
007900      *****************
008000       LINKAGE SECTION.
008100      *****************
008200           COPY LGRLKBV.
008300
008400              EJECT
008500      ********************************************
008600       PROCEDURE DIVISION USING WK-C-LKBV-RECORD.
008700      ********************************************
008800       MAIN-MODULE.
008900           PERFORM A000-CHECK-BALANCE
009000              THRU A099-CHECK-BALANCE-EX.
009100           GOBACK.
009200
009300      *----------------------------------------------------------------*
009400       A000-CHECK-BALANCE.
009500*----------------------------------------------------------------*
009600           MOVE WK-C-NO-FLAG          TO WK-C-LKBV-BALANCED.
009700           MOVE WK-C-LKBV-LINE-COUNT  TO WK-N-LINE-COUNT-ECHO.
009800
009900           IF WK-C-LKBV-LINE-COUNT = ZERO
010000              DISPLAY "LGRVBALV - REJECTED - ZERO-LINE JOURNAL ENTRY"
010100              GO TO A099-CHECK-BALANCE-EX
010200           END-IF.
010300
010400           COMPUTE WK-N-DIFFERENCE =
010500             WK-C-LKBV-DEBIT-TOTAL - WK-C-LKBV-CREDIT-TOTAL.
010600
010700           IF WK-N-DIFFERENCE = ZERO
010800              MOVE WK-C-YES-FLAG      TO WK-C-LKBV-BALANCED
010900           ELSE
011000              MOVE WK-N-DIFFERENCE    TO WK-N-DIFFERENCE-ECHO
011100              DISPLAY "LGRVBALV - UNBALANCED - "
011200                  WK-N-LINE-COUNT-HUNDREDS WK-N-LINE-COUNT-REST
011300                  " LINES - DIFFERENCE " WK-N-DIFFERENCE-WHOLE
011400                  "." WK-N-DIFFERENCE-CENTS
011500           END-IF.
011600
011700       A099-CHECK-BALANCE-EX.
011800       EXIT.
011900
012000      ******************************************************************
012100      *************** END OF PROGRAM SOURCE  LGRVBALV ****************
012200      ******************************************************************
