000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRVFRPL.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   22 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  CALLED ROUTINE TO RUN A TRANSACTION CONTEXT
001100      *               THROUGH THE ORDERED FRAUD RULE PIPELINE.
001200      *               EVERY RULE IS TRIED IN SEQUENCE; THE FIRST
001300      *               RULE TO RETURN ANYTHING OTHER THAN "PASSED"
001400      *               BECOMES THE PIPELINE'S RESULT AND NO FURTHER
001500      *               RULE IS TRIED.  IF EVERY RULE PASSES THE
001600      *               PIPELINE RESULT IS "PASSED".  RULES ARE
001700      *               IMPLEMENTED AS PARAGRAPHS, NOT SEPARATE
001800      *               CALLED MODULES, SINCE EACH RULE IS ONLY A
001900      *               FEW LINES OF LOGIC TODAY.
002000      *----------------------------------------------------------------*
002100      * HISTORY OF MODIFICATION:
002200      *----------------------------------------------------------------*
002300      * MOD.#   INIT    DATE        DESCRIPTION
002400      * ------- ------- ----------  -----------------------------------
002500* LDG0011  TMPDSA  17/07/2012 - E-REQUEST #16460
002600*                            - REMOVED THE DEAD SANCTIONED-USER/
002700*                              RULE-STOPPED/RULES-RUN LOW-BYTE
002800*                              VIEWS; A SANCTION HIT NOW LOGS THE
002900*                              BRANCH/SEQUENCE OF THE ACCOUNT,
003000*                              THE VELOCITY PLACEHOLDER NOW LOGS
003100*                              LARGE AMOUNTS IT WOULD HAVE
003200*                              FLAGGED, AND THE PIPELINE PRINTS A
003300*                              RULES-RUN COUNT AT COMPLETION
003400* LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
003500      *                            - NO DATE FIELDS OWNED BY THIS
003600      *                              MODULE; RECOMPILED ONLY TO PICK
003700      *                              UP THE Y2K LGRCMWS COPY MEMBER
003800      * LDG0010  TMPRSK  19/01/2005 - E-REQUEST #12204
003900      *                            - ADDED VELOCITY-CHECK-RULE AS A
004000      *                              PLACEHOLDER STAGE; TREASURY
004100      *                              STILL NEGOTIATING THE RULE
004200      *                              PARAMETERS WITH COMPLIANCE
004300      * LDG0001  TMPSYW  22/07/1991 - INITIAL VERSION
004400      *----------------------------------------------------------------*
004500              EJECT
004600      **********************
004700       ENVIRONMENT DIVISION.
004800      **********************
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER.  IBM-AS400.
005100       OBJECT-COMPUTER.  IBM-AS400.
005200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500      *    NO FILES - THIS RUN'S RULES ARE ALL IN-MEMORY CHECKS.
005600      ***************
005700       DATA DIVISION.
005800      ***************
005900       FILE SECTION.
006000      *************************
006100       WORKING-STORAGE SECTION.
006200      *************************
006300       01  FILLER                          PIC X(24)        VALUE
006400           "** PROGRAM LGRVFRPL **".
006500      * ------------------ PROGRAM WORKING STORAGE -------------------*
006600       01    WK-C-COMMON.
006700       COPY LGRCMWS.
006800
006900       01  WK-C-SANCTIONED-USER        PIC X(40) VALUE
007000           "SANCTIONED_USER".
007100
007200       01  WK-C-RULE-STOPPED           PIC X(01) VALUE "N".
007300           88  WK-C-PIPELINE-STOPPED       VALUE "Y".
007400
007500       01  WK-N-RULES-RUN              PIC S9(03) COMP-3 VALUE ZERO.
007600       01  WK-N-RULES-RUN-ECHO         PIC 9(03) VALUE ZERO.
007700       01  WK-N-RULES-RUN-PARTS REDEFINES WK-N-RULES-RUN-ECHO.
007800           05  FILLER                  PIC 9(01).
007900           05  WK-N-RULES-RUN-TENS     PIC 9(01).
008000           05  WK-N-RULES-RUN-UNITS    PIC 9(01).
008100
008200       01  WK-C-ACCT-ID-BREAK          PIC 9(09) VALUE ZEROES.
008300       01  WK-C-ACCT-ID-PARTS REDEFINES WK-C-ACCT-ID-BREAK.
008400           05  WK-C-ACCT-ID-HI6        PIC 9(06).
008500           05  WK-C-ACCT-ID-LO3        PIC 9(03).
008600
008700       01  WK-C-AMOUNT-ECHO            PIC S9(11)V9(02) VALUE ZERO.
008800       01  WK-C-AMOUNT-PARTS REDEFINES WK-C-AMOUNT-ECHO.
008900           05  WK-C-AMOUNT-WHOLE       PIC S9(11).
009000           05  WK-C-AMOUNT-CENTS       PIC 9(02).
009100
009200      *****************
009300       LINKAGE SECTION.
009400      *****************
009500           COPY LGRLKFR.
009600
009700              EJECT
009800      ********************************************
009900       PROCEDURE DIVISION USING WK-C-LKFR-RECORD.
010000      ********************************************
010100       MAIN-MODULE.
010200           MOVE "N"               TO WK-C-RULE-STOPPED.
010300           MOVE "PASSED"          TO WK-C-LKFR-RESULT.
010400           MOVE ZERO              TO WK-N-RULES-RUN.
010500
010600           PERFORM C100-SANCTION-LIST-RULE
010700              THRU C199-SANCTION-LIST-RULE-EX.
010800           IF NOT WK-C-PIPELINE-STOPPED
010900              PERFORM C200-VELOCITY-CHECK-RULE
011000                 THRU C299-VELOCITY-CHECK-RULE-EX
011100           END-IF.
011200
011300           MOVE WK-N-RULES-RUN    TO WK-N-RULES-RUN-ECHO.
011400           DISPLAY "LGRVFRPL - " WK-N-RULES-RUN-TENS
011500               WK-N-RULES-RUN-UNITS " RULES RUN - RESULT "
011600               WK-C-LKFR-RESULT.
011700           GOBACK.
011800
011900      *----------------------------------------------------------------*
012000       C100-SANCTION-LIST-RULE.
012100*    REJECTS A TRANSACTION WHOSE USER ID IS THE SANCTIONED
012200*    TEST USER PLANTED BY COMPLIANCE FOR THIS PIPELINE.
012300*----------------------------------------------------------------*
012400           ADD  1                 TO WK-N-RULES-RUN.
012500           IF WK-C-LKFR-USER-ID = WK-C-SANCTIONED-USER
012600              MOVE "REJECTED-SANCTION" TO WK-C-LKFR-RESULT
012700              MOVE "Y"                 TO WK-C-RULE-STOPPED
012800              MOVE WK-C-LKFR-ACCT-ID     TO WK-C-ACCT-ID-BREAK
012900              DISPLAY "LGRVFRPL - SANCTION HIT - BRANCH "
013000                  WK-C-ACCT-ID-HI6 " SEQUENCE " WK-C-ACCT-ID-LO3
013100           END-IF.
013200       C199-SANCTION-LIST-RULE-EX.
013300       EXIT.
013400
013500*----------------------------------------------------------------*
013600       C200-VELOCITY-CHECK-RULE.
013700*    PLACEHOLDER STAGE - ALWAYS PASSES UNTIL COMPLIANCE
013800*    SUPPLIES THE AGREED VELOCITY THRESHOLDS.  LDG0011 ADDED
013900*    A LOG-ONLY LARGE-AMOUNT FLAG SO AUDIT CAN SEE WHAT WOULD
014000*    HAVE TRIPPED A REAL THRESHOLD ONCE ONE IS AGREED.
014100*----------------------------------------------------------------*
014200           ADD  1                 TO WK-N-RULES-RUN.
014300           MOVE WK-C-LKFR-AMOUNT  TO WK-C-AMOUNT-ECHO.
014400           IF WK-C-AMOUNT-WHOLE NOT < 1000000
014500              DISPLAY "LGRVFRPL - LARGE AMOUNT - "
014600                  WK-C-AMOUNT-WHOLE "." WK-C-AMOUNT-CENTS
014700                  " WOULD BE FLAGGED ONCE VELOCITY RULE IS LIVE"
014800           END-IF.
014900       C299-VELOCITY-CHECK-RULE-EX.
015000       EXIT.
015100
015200      ******************************************************************
015300      *************** END OF PROGRAM SOURCE  LGRVFRPL ****************
015400      ******************************************************************
