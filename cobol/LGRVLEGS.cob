000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRVLEGS.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   12 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  CALLED ROUTINE TO SHAPE-CHECK ONE
001100      *               TRANSACTION REQUEST BEFORE THE POSTING
001200      *               ENGINE IS EVER INVOKED.  CHECKS THE FREE
001300      *               TEXT DESCRIPTION FOR LENGTH AND FOR THE
001400      *               FORBIDDEN MARKUP SUBSTRINGS, CHECKS THE
001500      *               LEG COUNT IS IN THE DOUBLE-ENTRY RANGE OF
001600      *               2 TO 100, AND CHECKS EVERY LEG AMOUNT IS
001700      *               GREATER THAN ZERO AND WITHIN THE FIELD'S
001800      *               MAXIMUM MAGNITUDE.  THIS ROUTINE OWNS NO
001900      *               FILES AND UPDATES NOTHING - A REJECTION
002000      *               HERE STOPS THE REQUEST BEFORE ANY ACCOUNT
002100      *               OR JOURNAL WORK IS ATTEMPTED.
002200      *----------------------------------------------------------------*
002300      * HISTORY OF MODIFICATION:
002400      *----------------------------------------------------------------*
002500      * MOD.#   INIT    DATE        DESCRIPTION
002600      * ------- ------- ----------  -----------------------------------
002700* LDG0013  TMPDSA  09/07/2012 - E-REQUEST #16410
002800*                            - MAX-LEG-AMOUNT WIDENED TO S9(12)V99;
002900*                              THE OLD S9(11)V99 FIELD COULD NOT
003000*                              LEGALLY HOLD ITS OWN CEILING LITERAL
003100*                              OF 999,999,999,999.99.  REMOVED THE
003200*                              DEAD LEG-TOTALS LOW-BYTE VIEW AND
003300*                              ADDED A WHOLE-DOLLAR PRE-CHECK AHEAD
003400*                              OF THE FULL-PRECISION COMPARE
003500* LDG0012  TMPDSA  14/03/2011 - E-REQUEST #15230
003600      *                            - SCAN WINDOW IS NOW FOLDED TO
003700      *                              UPPERCASE BEFORE THE MARKUP
003800      *                              COMPARE; AUDIT FOUND A LOWER-CASE
003900      *                              "<script" SLIPPING PAST THE CHECK
004000      *                              ON A WALLET NOTE DESCRIPTION
004100      * LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
004200      *                            - NO DATE FIELDS OWNED BY THIS
004300      *                              MODULE; RECOMPILED ONLY TO PICK
004400      *                              UP THE Y2K LGRCMWS COPY MEMBER
004500      * LDG0009  TMPRSK  03/11/2004 - E-REQUEST #11870
004600      *                            - ADDED "JAVASCRIPT:" TO THE LIST
004700      *                              OF FORBIDDEN DESCRIPTION MARKUP
004800      *                              SUBSTRINGS ALONGSIDE "<SCRIPT"
004900      * LDG0005  TMPJSM  09/02/1997 - E-REQUEST #05166
005000      *                            - WIDENED LEG AMOUNT CEILING CHECK
005100      *                              TO MATCH THE REVISED TL-AMOUNT
005200      *                              FIELD WIDTH
005300      * LDG0001  TMPSYW  12/07/1991 - INITIAL VERSION
005400      *----------------------------------------------------------------*
005500              EJECT
005600      **********************
005700       ENVIRONMENT DIVISION.
005800      **********************
005900       CONFIGURATION SECTION.
006000       SOURCE-COMPUTER.  IBM-AS400.
006100       OBJECT-COMPUTER.  IBM-AS400.
006200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500      *    NO FILES - PURE SHAPE VALIDATION OF THE PASSED RECORD.
006600      ***************
006700       DATA DIVISION.
006800      ***************
006900       FILE SECTION.
007000      *************************
007100       WORKING-STORAGE SECTION.
007200      *************************
007300       01  FILLER                          PIC X(24)        VALUE
007400           "** PROGRAM LGRVLEGS **".
007500      * ------------------ PROGRAM WORKING STORAGE -------------------*
007600       01    WK-C-COMMON.
007700       COPY LGRCMWS.
007800
007900       01  WK-C-WORK-AREA.
008000           05  WK-N-DESC-LEN           PIC S9(04) COMP.
008100           05  WK-N-SCAN-POS           PIC S9(04) COMP.
008200           05  WK-C-BAD-MARKUP-FOUND   PIC X(01) VALUE "N".
008300               88  WK-C-MARKUP-IS-BAD      VALUE "Y".
008400
008500       01  WK-C-MAX-LEG-AMOUNT         PIC S9(12)V9(02)
008600                                      VALUE 999999999999.99.
008700       01  WK-C-MAX-LEG-AMOUNT-PARTS REDEFINES WK-C-MAX-LEG-AMOUNT.
008800           05  WK-C-MAX-LEG-WHOLE      PIC 9(12).
008900           05  WK-C-MAX-LEG-CENTS      PIC 9(02).
009000
009100       01  WK-C-LEG-WHOLE-CHECK        PIC 9(12) COMP-3 VALUE ZERO.
009200
009300       01  WK-C-SCAN-WINDOW            PIC X(11).
009400       01  WK-C-SCAN-WINDOW-UPPER      PIC X(11).
009500       01  WK-C-SCAN-WINDOW-SCRIPT REDEFINES WK-C-SCAN-WINDOW-UPPER
009600                                       PIC X(11).
009700       01  WK-C-SCAN-WINDOW-JS REDEFINES WK-C-SCAN-WINDOW-UPPER
009800                                       PIC X(11).
009900
010000      *****************
010100       LINKAGE SECTION.
010200      *****************
010300           COPY LGRLKLG.
010400
010500              EJECT
010600      ********************************************
010700       PROCEDURE DIVISION USING WK-C-LKLG-RECORD.
010800      ********************************************
010900       MAIN-MODULE.
011000           MOVE "Y"               TO WK-C-LKLG-VALID.
011100           MOVE SPACES            TO WK-C-LKLG-REASON.
011200           PERFORM B100-CHECK-DESCRIPTION
011300              THRU B199-CHECK-DESCRIPTION-EX.
011400           IF WK-C-LKLG-IS-VALID
011500              PERFORM B200-CHECK-LEG-COUNT
011600                 THRU B299-CHECK-LEG-COUNT-EX
011700           END-IF.
011800           IF WK-C-LKLG-IS-VALID
011900              PERFORM B300-CHECK-LEG-AMOUNTS
012000                 THRU B399-CHECK-LEG-AMOUNTS-EX
012100           END-IF.
012200           GOBACK.
012300
012400      *----------------------------------------------------------------*
012500       B100-CHECK-DESCRIPTION.
012600      *    DESCRIPTION MUST NOT BE BLANK AND MUST NOT CARRY THE
012700      *    MARKUP SUBSTRINGS "<SCRIPT" OR "JAVASCRIPT:" ANYWHERE
012800      *    IN ITS 500-BYTE FIELD.  LDG0009 ADDED THE SECOND SCAN.
012900      *----------------------------------------------------------------*
013000           IF WK-C-LKLG-DESCRIPTION = SPACES
013100              MOVE "N"                TO WK-C-LKLG-VALID
013200              MOVE "BAD-DESCRIPTION"  TO WK-C-LKLG-REASON
013300              GO TO B199-CHECK-DESCRIPTION-EX
013400           END-IF.
013500
013600           MOVE "N"               TO WK-C-BAD-MARKUP-FOUND.
013700           MOVE 1                 TO WK-N-SCAN-POS.
013800           PERFORM B110-SCAN-ONE-POSITION
013900              THRU B119-SCAN-ONE-POSITION-EX
014000              490 TIMES.
014100
014200           IF WK-C-MARKUP-IS-BAD
014300              MOVE "N"                TO WK-C-LKLG-VALID
014400              MOVE "BAD-DESCRIPTION"  TO WK-C-LKLG-REASON
014500           END-IF.
014600       B199-CHECK-DESCRIPTION-EX.
014700       EXIT.
014800
014900      *----------------------------------------------------------------*
015000       B110-SCAN-ONE-POSITION.
015100      *    LDG0012 - WINDOW IS FOLDED TO UPPERCASE BEFORE THE COMPARE
015200      *    SO A LOWER OR MIXED CASE MARKUP TAG CANNOT SLIP THROUGH.
015300      *----------------------------------------------------------------*
015400           MOVE WK-C-LKLG-DESCRIPTION (WK-N-SCAN-POS : 11)
015500                                   TO WK-C-SCAN-WINDOW.
015600           MOVE WK-C-SCAN-WINDOW  TO WK-C-SCAN-WINDOW-UPPER.
015700           INSPECT WK-C-SCAN-WINDOW-UPPER CONVERTING
015800                   "abcdefghijklmnopqrstuvwxyz" TO
015900                   "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
016000           IF WK-C-SCAN-WINDOW-SCRIPT (1 : 7) = "<SCRIPT"
016100              MOVE "Y"            TO WK-C-BAD-MARKUP-FOUND
016200           END-IF.
016300           IF WK-C-SCAN-WINDOW-JS = "JAVASCRIPT:"
016400              MOVE "Y"            TO WK-C-BAD-MARKUP-FOUND
016500           END-IF.
016600           ADD 1                  TO WK-N-SCAN-POS.
016700       B119-SCAN-ONE-POSITION-EX.
016800       EXIT.
016900
017000      *----------------------------------------------------------------*
017100       B200-CHECK-LEG-COUNT.
017200      *    DOUBLE ENTRY NEEDS AT LEAST TWO LEGS; THE OCCURS TABLE
017300      *    CANNOT CARRY MORE THAN A HUNDRED.
017400      *----------------------------------------------------------------*
017500           IF WK-C-LKLG-LEG-COUNT < 2
017600                 OR WK-C-LKLG-LEG-COUNT > 100
017700              MOVE "N"                TO WK-C-LKLG-VALID
017800              MOVE "BAD-LEG-COUNT"    TO WK-C-LKLG-REASON
017900           END-IF.
018000       B299-CHECK-LEG-COUNT-EX.
018100       EXIT.
018200
018300      *----------------------------------------------------------------*
018400       B300-CHECK-LEG-AMOUNTS.
018500      *    EVERY LEG AMOUNT MUST BE STRICTLY POSITIVE AND MUST NOT
018600      *    EXCEED THE FIELD'S MAXIMUM MAGNITUDE OF
018700      *    999,999,999,999.99.
018800      *----------------------------------------------------------------*
018900           SET  WK-C-LKLG-IX        TO 1.
019000           PERFORM B310-CHECK-ONE-LEG-AMOUNT
019100              THRU B319-CHECK-ONE-LEG-AMOUNT-EX
019200              UNTIL WK-C-LKLG-IX > WK-C-LKLG-LEG-COUNT
019300                 OR NOT WK-C-LKLG-IS-VALID.
019400       B399-CHECK-LEG-AMOUNTS-EX.
019500       EXIT.
019600
019700      *----------------------------------------------------------------*
019800       B310-CHECK-ONE-LEG-AMOUNT.
019900*    LDG0013 - WHOLE-DOLLAR PRE-CHECK AGAINST WK-C-MAX-LEG-WHOLE
020000*    SCREENS OUT THE GROSSLY OVERSIZED AMOUNTS CHEAPLY BEFORE THE
020100*    FULL-PRECISION COMPARE RUNS BELOW.
020200*----------------------------------------------------------------*
020300           IF WK-C-LKLG-LEG-AMOUNT (WK-C-LKLG-IX) NOT > 0
020400              MOVE "N"                TO WK-C-LKLG-VALID
020500              MOVE "BAD-AMOUNT"       TO WK-C-LKLG-REASON
020600              GO TO B319-CHECK-ONE-LEG-AMOUNT-EX
020700           END-IF.
020800
020900           MOVE WK-C-LKLG-LEG-AMOUNT (WK-C-LKLG-IX)
021000                             TO WK-C-LEG-WHOLE-CHECK.
021100           IF WK-C-LEG-WHOLE-CHECK > WK-C-MAX-LEG-WHOLE
021200              MOVE "N"                TO WK-C-LKLG-VALID
021300              MOVE "BAD-AMOUNT"       TO WK-C-LKLG-REASON
021400              GO TO B319-CHECK-ONE-LEG-AMOUNT-EX
021500           END-IF.
021600
021700           IF WK-C-LKLG-LEG-AMOUNT (WK-C-LKLG-IX) >
021800              WK-C-MAX-LEG-AMOUNT
021900              MOVE "N"                TO WK-C-LKLG-VALID
022000              MOVE "BAD-AMOUNT"       TO WK-C-LKLG-REASON
022100              GO TO B319-CHECK-ONE-LEG-AMOUNT-EX
022200           END-IF.
022300           SET  WK-C-LKLG-IX         UP BY 1.
022400       B319-CHECK-ONE-LEG-AMOUNT-EX.
022500       EXIT.
022600
022700      ******************************************************************
022800      *************** END OF PROGRAM SOURCE  LGRVLEGS ****************
022900      ******************************************************************
