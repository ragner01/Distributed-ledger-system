000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRVLIMT.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   18 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  CALLED ROUTINE TO CHECK AND UPDATE THE
001100      *               DAILY PER-USER, PER-CURRENCY TRANSACTION
001200      *               COUNT AND AMOUNT LIMIT AGAINST THE
001300      *               IN-MEMORY LIMIT TABLE.  IF NO LIMIT ROW
001400      *               EXISTS YET FOR (USER, TODAY, CURRENCY) ONE
001500      *               IS CREATED WITH ZERO COUNT AND ZERO TOTAL
001600      *               BEFORE THE CHECK IS MADE.  ON A WITHIN-
001700      *               LIMIT RESULT THE ROW IS UPDATED IN PLACE SO
001800      *               THE TABLE IS CORRECT THE NEXT TIME THIS
001900      *               ROUTINE IS CALLED LATER IN THE SAME RUN.
002000      *----------------------------------------------------------------*
002100      * HISTORY OF MODIFICATION:
002200      *----------------------------------------------------------------*
002300      * MOD.#   INIT    DATE        DESCRIPTION
002400      * ------- ------- ----------  -----------------------------------
002500* LDG0004  TMPDSA  20/07/2012 - E-REQUEST #16480
002600*                            - REMOVED THE DEAD PROJECTED-TOTAL/
002700*                              ROW-FLAGS LOW-BYTE VIEWS.  A COUNT
002800*                              OR AMOUNT LIMIT HIT NOW LOGS TODAY'S
002900*                              CCYY-MMDD AND THE USER OR PROJECTED
003000*                              TOTAL, USING THE TODAY-DATE-VIEW
003100*                              SPLIT THAT WAS NEVER WIRED IN BEFORE
003200* LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
003300      *                            - TODAY'S DATE NOW ACCEPTED AS AN
003400      *                              8-DIGIT CCYYMMDD FIELD INSTEAD
003500      *                              OF THE OLD 6-DIGIT YYMMDD FORM
003600      * LDG0003  TMPKYW  14/05/1999 - E-REQUEST #07215
003700      *                            - RAISED DEFAULT DAILY COUNT LIMIT
003800      *                              FROM 25 TO 100
003900      * LDG0002  TMPSYW  03/09/1992 - E-REQUEST #02033
004000      *                            - ADDED CREATE-IF-MISSING LOGIC SO
004100      *                              A FIRST-OF-DAY TRANSFER DOES NOT
004200      *                              REJECT WITH "ROW NOT FOUND"
004300      * LDG0001  TMPSYW  18/07/1991 - INITIAL VERSION
004400      *----------------------------------------------------------------*
004500              EJECT
004600      **********************
004700       ENVIRONMENT DIVISION.
004800      **********************
004900       CONFIGURATION SECTION.
005000       SOURCE-COMPUTER.  IBM-AS400.
005100       OBJECT-COMPUTER.  IBM-AS400.
005200       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500      *    NO FILES - TABLE IS OWNED AND LOADED BY THE CALLER.
005600      ***************
005700       DATA DIVISION.
005800      ***************
005900       FILE SECTION.
006000      *************************
006100       WORKING-STORAGE SECTION.
006200      *************************
006300       01  FILLER                          PIC X(24)        VALUE
006400           "** PROGRAM LGRVLIMT **".
006500      * ------------------ PROGRAM WORKING STORAGE -------------------*
006600       01    WK-C-COMMON.
006700       COPY LGRCMWS.
006800
006900       01  WK-C-DEFAULT-LIMITS.
007000           05  WK-N-DEFAULT-COUNT-LIMIT    PIC 9(05) COMP-3
007100                                                VALUE 100.
007200           05  WK-N-DEFAULT-AMOUNT-LIMIT   PIC S9(11)V9(18)
007300                                                COMP-3
007400                                                VALUE 1000000.00.
007500
007600       01  WK-N-PROJECTED-TOTAL        PIC S9(11)V9(18) COMP-3
007700                                      VALUE ZERO.
007800       01  WK-N-PROJECTED-TOTAL-ECHO   PIC S9(11)V9(02) VALUE ZERO.
007900       01  WK-N-PROJECTED-TOTAL-PARTS REDEFINES WK-N-PROJECTED-TOTAL-ECHO.
008000           05  WK-N-PROJECTED-TOTAL-WHOLE  PIC S9(11).
008100           05  WK-N-PROJECTED-TOTAL-CENTS  PIC 9(02).
008200
008300       01  WK-N-TODAY-CCYYMMDD         PIC 9(08) VALUE ZEROES.
008400       01  WK-N-TODAY-DATE-VIEW REDEFINES WK-N-TODAY-CCYYMMDD.
008500           05  WK-N-TODAY-CCYY-PART    PIC 9(04).
008600           05  WK-N-TODAY-MMDD-PART    PIC 9(04).
008700
008800       01  WK-C-ROW-FLAGS.
008900           05  WK-C-ROW-FOUND          PIC X(01) VALUE "N".
009000         88  WK-C-ROW-WAS-FOUND      VALUE "Y".
009100
009200      *****************
009300       LINKAGE SECTION.
009400      *****************
009500           COPY LGRLKLM.
009600           COPY LGRLMTB.
009700
009800              EJECT
009900      ********************************************
010000       PROCEDURE DIVISION USING WK-C-LKLM-RECORD
010100                               WK-T-LIMIT-TABLE.
010200      ********************************************
010300       MAIN-MODULE.
010400           ACCEPT WK-N-TODAY-CCYYMMDD FROM DATE YYYYMMDD.
010500           MOVE SPACES            TO WK-C-LKLM-STATUS.
010600           PERFORM A000-FIND-OR-CREATE-ROW
010700              THRU A099-FIND-OR-CREATE-ROW-EX.
010800           PERFORM B000-APPLY-LIMIT-CHECK
010900              THRU B099-APPLY-LIMIT-CHECK-EX.
011000           GOBACK.
011100
011200      *----------------------------------------------------------------*
011300       A000-FIND-OR-CREATE-ROW.
011400      *----------------------------------------------------------------*
011500           MOVE "N"               TO WK-C-ROW-FOUND.
011600           SET  WK-T-LIMIT-IX     TO 1.
011700           SEARCH WK-T-LIMIT-ENTRY
011800               AT END
011900                   CONTINUE
012000               WHEN WK-T-LIMIT-USER-ID (WK-T-LIMIT-IX) =
012100                    WK-C-LKLM-USER-ID
012200                    AND WK-T-LIMIT-DATE (WK-T-LIMIT-IX) =
012300                        WK-N-TODAY-CCYYMMDD
012400                    AND WK-T-LIMIT-CURRENCY (WK-T-LIMIT-IX) =
012500                        WK-C-LKLM-CURRENCY
012600                   MOVE "Y"            TO WK-C-ROW-FOUND
012700                   SET  WK-N-SUBSCRIPT-1 TO WK-T-LIMIT-IX
012800           END-SEARCH.
012900
013000           IF WK-C-ROW-WAS-FOUND
013100              GO TO A099-FIND-OR-CREATE-ROW-EX
013200           END-IF.
013300
013400           ADD  1                 TO WK-T-LIMIT-COUNT.
013500           SET  WK-T-LIMIT-IX     TO WK-T-LIMIT-COUNT.
013600           MOVE WK-C-LKLM-USER-ID TO WK-T-LIMIT-USER-ID (WK-T-LIMIT-IX).
013700           MOVE WK-N-TODAY-CCYYMMDD
013800                                  TO WK-T-LIMIT-DATE (WK-T-LIMIT-IX).
013900           MOVE WK-C-LKLM-CURRENCY
014000                                  TO WK-T-LIMIT-CURRENCY (WK-T-LIMIT-IX).
014100           MOVE ZERO              TO WK-T-LIMIT-TXN-COUNT (WK-T-LIMIT-IX)
014200                                     WK-T-LIMIT-TOTAL-AMOUNT (WK-T-LIMIT-IX).
014300           SET  WK-N-SUBSCRIPT-1  TO WK-T-LIMIT-IX.
014400       A099-FIND-OR-CREATE-ROW-EX.
014500       EXIT.
014600
014700      *----------------------------------------------------------------*
014800       B000-APPLY-LIMIT-CHECK.
014900      *    WK-N-SUBSCRIPT-1 POINTS AT THE ROW TO TEST, WHETHER IT
015000      *    WAS JUST FOUND OR JUST CREATED BY A000 ABOVE.
015100      *----------------------------------------------------------------*
015200           SET  WK-T-LIMIT-IX     TO WK-N-SUBSCRIPT-1.
015300
015400           IF WK-T-LIMIT-TXN-COUNT (WK-T-LIMIT-IX) NOT <
015500              WK-N-DEFAULT-COUNT-LIMIT
015600              MOVE "AA"              TO WK-C-LKLM-STATUS
015700              DISPLAY "LGRVLIMT - DAILY COUNT LIMIT HIT - "
015800                  WK-N-TODAY-CCYY-PART "-" WK-N-TODAY-MMDD-PART
015900                  " USER " WK-C-LKLM-USER-ID
016000              GO TO B099-APPLY-LIMIT-CHECK-EX
016100           END-IF.
016200
016300           COMPUTE WK-N-PROJECTED-TOTAL =
016400             WK-T-LIMIT-TOTAL-AMOUNT (WK-T-LIMIT-IX)
016500             + WK-C-LKLM-AMOUNT.
016600
016700           IF WK-N-PROJECTED-TOTAL > WK-N-DEFAULT-AMOUNT-LIMIT
016800              MOVE WK-N-PROJECTED-TOTAL TO WK-N-PROJECTED-TOTAL-ECHO
016900              MOVE "AA"              TO WK-C-LKLM-STATUS
017000              DISPLAY "LGRVLIMT - DAILY AMOUNT LIMIT HIT - "
017100                  WK-N-TODAY-CCYY-PART "-" WK-N-TODAY-MMDD-PART
017200                  " PROJECTED " WK-N-PROJECTED-TOTAL-WHOLE
017300                  "." WK-N-PROJECTED-TOTAL-CENTS
017400              GO TO B099-APPLY-LIMIT-CHECK-EX
017500           END-IF.
017600
017700           ADD  1                 TO WK-T-LIMIT-TXN-COUNT (WK-T-LIMIT-IX).
017800           MOVE WK-N-PROJECTED-TOTAL
017900                                  TO WK-T-LIMIT-TOTAL-AMOUNT (WK-T-LIMIT-IX).
018000           MOVE "A0"              TO WK-C-LKLM-STATUS.
018100       B099-APPLY-LIMIT-CHECK-EX.
018200       EXIT.
018300
018400      ******************************************************************
018500      *************** END OF PROGRAM SOURCE  LGRVLIMT ****************
018600      ******************************************************************
