000100       IDENTIFICATION DIVISION.
000200      *************************
000300       PROGRAM-ID.     LGRXFXRT.
000400       AUTHOR.         S YEOW WEE.
000500       INSTALLATION.   WALLET LEDGER BATCH - DATA SERVICES.
000600       DATE-WRITTEN.   20 JUL 1991.
000700       DATE-COMPILED.
000800       SECURITY.       CONFIDENTIAL - INTERNAL USE ONLY.
000900      *
001000      *DESCRIPTION :  CALLED ROUTINE FOR THE CROSS-BORDER TRANSFER.
001100      *               LOOKS UP THE CURRENCY-PAIR CONVERSION RATE
001200      *               (IDENTICAL SOURCE AND TARGET CURRENCIES ALWAYS
001300      *               CONVERT AT AN EXACT RATE OF 1; ANY OTHER PAIR
001400      *               IS LOOKED UP IN THE SMALL FIXED RATE TABLE
001500      *               BUILT BY A000-INITIALIZE-RATE-TABLE ON THE
001600      *               FIRST CALL OF A RUN; A PAIR NOT ON THE TABLE IS
001700      *               A CONFIGURATION ERROR, NOT A TRANSACTION ERROR.
001800      *               BUILDS THE FOUR BALANCED LEGS OF THE TRANSFER -
001900      *               DEBIT SOURCE, CREDIT THE FX CLEARING ACCOUNT
002000      *               998 IN THE SOURCE CURRENCY, DEBIT THE FX
002100      *               CLEARING ACCOUNT 999 IN THE TARGET CURRENCY,
002200      *               CREDIT TARGET - AND SUBMITS THEM THROUGH THE
002300      *               SAME LEG VALIDATION (LGRVLEGS) AND POSTING
002400      *               ENGINE (LGRTENGN) CALLS THE ORDINARY POSTING
002500      *               DRIVER USES.  THE DAILY LIMIT CHECK AND THE
002600      *               IDEMPOTENCY LOOKUP STAY WITH LGRPOST, WHICH
002700      *               GATES THE WHOLE REQUEST BEFORE THIS ROUTINE
002800      *               IS EVER CALLED.
002900      *----------------------------------------------------------------*
003000      * HISTORY OF MODIFICATION:
003100      *----------------------------------------------------------------*
003200      * MOD.#   INIT    DATE        DESCRIPTION
003300      * ------- ------- ----------  -----------------------------------
003400* LDG0013  TMPDSA  23/07/2012 - E-REQUEST #16500
003500*                            - REMOVED THE DEAD TABLE-LOADED/RATE/
003600*                              TARGET-SCRATCH LOW-BYTE VIEWS.  A
003700*                              SUCCESSFUL CONVERSION NOW LOGS THE
003800*                              RATE APPLIED AND FLAGS A LARGE
003900*                              TRANSFER; A MISSING RATE NOW LOGS
004000*                              THE SOURCE ACCOUNT'S BRANCH/
004100*                              SEQUENCE FOR LEDGER OPS AUDIT
004200* LDG0012  TMPDSA  14/03/2011 - E-REQUEST #15230
004300*                            - THIS ROUTINE NOW BUILDS AND POSTS
004400      *                              THE FOUR-LEG TRANSFER ITSELF
004500      *                              (D100-BUILD-TRANSFER-LEGS) INSTEAD
004600      *                              OF JUST RETURNING A RATE; WIRED
004700      *                              IN FROM LGRPOST D105-POST-XBORDER
004800      *                              FOR REQ-TYPE-XBORDER REQUESTS
004900      * LDG1A1  TMPKYW  04/01/1999 - Y2K REMEDIATION
005000      *                            - NO DATE FIELDS OWNED BY THIS
005100      *                              MODULE; RECOMPILED ONLY TO PICK
005200      *                              UP THE Y2K LGRCMWS COPY MEMBER
005300      * LDG0008  TMPRSK  11/06/2004 - E-REQUEST #11402
005400      *                            - ROUND THE CONVERTED AMOUNT WITH
005500      *                              BANKER'S ROUNDING TO MATCH THE
005600      *                              18-DECIMAL LEDGER STANDARD
005700      * LDG0001  TMPSYW  20/07/1991 - INITIAL VERSION
005800      *----------------------------------------------------------------*
005900              EJECT
006000      **********************
006100       ENVIRONMENT DIVISION.
006200      **********************
006300       CONFIGURATION SECTION.
006400       SOURCE-COMPUTER.  IBM-AS400.
006500       OBJECT-COMPUTER.  IBM-AS400.
006600       SPECIAL-NAMES.    LOCAL-DATA IS LOCAL-DATA-AREA.
006700       INPUT-OUTPUT SECTION.
006800       FILE-CONTROL.
006900      *    NO FILES - RATE TABLE IS BUILT IN WORKING STORAGE; THE
007000      *    ACCOUNT TABLE ITSELF IS PASSED IN FROM LGRPOST.
007100      ***************
007200       DATA DIVISION.
007300      ***************
007400       FILE SECTION.
007500      *************************
007600       WORKING-STORAGE SECTION.
007700      *************************
007800       01  FILLER                          PIC X(24)        VALUE
007900           "** PROGRAM LGRXFXRT **".
008000      * ------------------ PROGRAM WORKING STORAGE -------------------*
008100       01    WK-C-COMMON.
008200       COPY LGRCMWS.
008300
008400       01  WK-T-FXRATE-AREA.
008500       COPY LGRFXTB.
008600
008700       01  WK-C-TABLE-LOADED           PIC X(01) VALUE "N".
008800           88  WK-C-TABLE-IS-LOADED        VALUE "Y".
008900
009000       01  WK-N-RATE-SCRATCH           PIC S9(03)V9(10) COMP-3
009100                                      VALUE ZERO.
009200       01  WK-N-RATE-ECHO              PIC 9(03)V9(04) VALUE ZERO.
009300       01  WK-N-RATE-PARTS REDEFINES WK-N-RATE-ECHO.
009400           05  WK-N-RATE-WHOLE         PIC 9(03).
009500           05  WK-N-RATE-FRACTION      PIC 9(04).
009600
009700       01  WK-N-TARGET-SCRATCH         PIC S9(11)V9(18) COMP-3
009800                                      VALUE ZERO.
009900       01  WK-N-TARGET-ECHO            PIC S9(11)V9(02) VALUE ZERO.
010000       01  WK-N-TARGET-PARTS REDEFINES WK-N-TARGET-ECHO.
010100           05  WK-N-TARGET-WHOLE       PIC S9(11).
010200           05  WK-N-TARGET-CENTS       PIC 9(02).
010300
010400       01  WK-C-SOURCE-ACCT-BREAK      PIC 9(09) VALUE ZEROES.
010500       01  WK-C-SOURCE-ACCT-PARTS REDEFINES WK-C-SOURCE-ACCT-BREAK.
010600           05  WK-C-SOURCE-ACCT-HI6    PIC 9(06).
010700           05  WK-C-SOURCE-ACCT-LO3    PIC 9(03).
010800
010900      *    LDG0012 - WORKING COPIES OF THE LEG-VALIDATION AND
011000      *    POSTING-ENGINE LINKAGE RECORDS; THESE ARE BUILT HERE AND
011100      *    PASSED DOWN, NOT CARRIED IN FROM THE CALLER.
011200       COPY LGRLKLG.
011300       COPY LGRLKTE.
011400       COPY LGRLKAC.
011500       COPY LGRLKBV.
011600
011700       01  WK-C-XBORDER-DESC.
011800           05  WK-C-XBORDER-DESC-TEXT  PIC X(500).
011900
012000      *****************
012100       LINKAGE SECTION.
012200      *****************
012300           COPY LGRLKFX.
012400           COPY LGRACTB.
012500
012600              EJECT
012700      ********************************************
012800       PROCEDURE DIVISION USING WK-C-LKFX, WK-T-ACCT-TABLE.
012900      ********************************************
013000       MAIN-MODULE.
013100           IF NOT WK-C-TABLE-IS-LOADED
013200              PERFORM A000-INITIALIZE-RATE-TABLE
013300                 THRU A099-INITIALIZE-RATE-TABLE-EX
013400           END-IF.
013500           PERFORM D100-BUILD-TRANSFER-LEGS
013600              THRU D199-BUILD-TRANSFER-LEGS-EX.
013700           GOBACK.
013800
013900      *----------------------------------------------------------------*
014000       A000-INITIALIZE-RATE-TABLE.
014100      *    TREASURY HAS NOT YET SUPPLIED A SYSTEM PARAMETER FILE
014200      *    FOR FX RATES, SO THE SMALL FIXED SET BELOW IS POPULATED
014300      *    BY MOVE RATHER THAN BY A TABLE LOAD.
014400      *----------------------------------------------------------------*
014500           MOVE "EUR"             TO FX-SOURCE-CCY (1).
014600           MOVE "USD"             TO FX-TARGET-CCY (1).
014700           MOVE 1.10              TO FX-RATE        (1).
014800
014900           MOVE "USD"             TO FX-SOURCE-CCY (2).
015000           MOVE "EUR"             TO FX-TARGET-CCY (2).
015100           MOVE 0.9090909091      TO FX-RATE        (2).
015200
015300           MOVE "Y"               TO WK-C-TABLE-LOADED.
015400       A099-INITIALIZE-RATE-TABLE-EX.
015500       EXIT.
015600
015700      *----------------------------------------------------------------*
015800       B000-CONVERT-AMOUNT.
015900      *    LOOKS UP THE RATE AND CONVERTS WK-C-LKFX-SOURCE-AMT INTO
016000      *    WK-C-LKFX-TARGET-AMT.  D100-BUILD-TRANSFER-LEGS BELOW
016100      *    CALLS THIS BEFORE IT BUILDS A SINGLE LEG.
016200      *----------------------------------------------------------------*
016300           MOVE "N"               TO WK-C-LKFX-NO-ERROR.
016400           MOVE ZERO              TO WK-C-LKFX-RATE
016500                                     WK-C-LKFX-TARGET-AMT.
016600
016700           IF WK-C-LKFX-SOURCE-CCY = WK-C-LKFX-TARGET-CCY
016800              MOVE 1              TO WK-C-LKFX-RATE
016900              MOVE WK-C-LKFX-SOURCE-AMT TO WK-C-LKFX-TARGET-AMT
017000              MOVE "Y"            TO WK-C-LKFX-NO-ERROR
017100              GO TO B099-CONVERT-AMOUNT-EX
017200           END-IF.
017300
017400           SET  WK-T-FXRATE-IX    TO 1.
017500           SEARCH WK-T-FXRATE-ENTRY
017600               AT END
017700                   GO TO B099-CONVERT-AMOUNT-EX
017800               WHEN FX-SOURCE-CCY (WK-T-FXRATE-IX) =
017900                    WK-C-LKFX-SOURCE-CCY
018000                    AND FX-TARGET-CCY (WK-T-FXRATE-IX) =
018100                        WK-C-LKFX-TARGET-CCY
018200                   MOVE FX-RATE (WK-T-FXRATE-IX) TO WK-N-RATE-SCRATCH
018300                   MOVE WK-N-RATE-SCRATCH         TO WK-C-LKFX-RATE
018400                   MOVE WK-N-RATE-SCRATCH         TO WK-N-RATE-ECHO
018500                   COMPUTE WK-N-TARGET-SCRATCH ROUNDED
018600                           MODE IS NEAREST-EVEN =
018700                           WK-C-LKFX-SOURCE-AMT * WK-N-RATE-SCRATCH
018800                   MOVE WK-N-TARGET-SCRATCH       TO
018900                        WK-C-LKFX-TARGET-AMT
019000                   MOVE WK-N-TARGET-SCRATCH       TO WK-N-TARGET-ECHO
019100                   DISPLAY "LGRXFXRT - RATE " WK-N-RATE-WHOLE "."
019200                       WK-N-RATE-FRACTION " APPLIED - "
019300                       WK-C-LKFX-SOURCE-CCY " TO " WK-C-LKFX-TARGET-CCY
019400                   IF WK-N-TARGET-WHOLE NOT < 1000000
019500                       DISPLAY "LGRXFXRT - LARGE TRANSFER - TARGET "
019600                           WK-N-TARGET-WHOLE "." WK-N-TARGET-CENTS
019700                           " " WK-C-LKFX-TARGET-CCY
019800                   END-IF
019900                   MOVE "Y"                       TO
020000                        WK-C-LKFX-NO-ERROR
020100           END-SEARCH.
020200       B099-CONVERT-AMOUNT-EX.
020300       EXIT.
020400
020500      *----------------------------------------------------------------*
020600       D100-BUILD-TRANSFER-LEGS.
020700      *    LDG0012 - ORCHESTRATES THE WHOLE CROSS-BORDER TRANSFER:
020800      *    RATE LOOKUP, FOUR-LEG BUILD, LEG VALIDATION (LGRVLEGS) AND
020900      *    POSTING (LGRTENGN).  A NO-RATE OR FAILED-VALIDATION
021000      *    REQUEST IS REJECTED HERE AND NEVER REACHES LGRTENGN.
021100      *----------------------------------------------------------------*
021200           MOVE "N"                TO WK-C-LKFX-POSTED.
021300           MOVE SPACES              TO WK-C-LKFX-REASON.
021400           MOVE ZERO                TO WK-C-LKFX-NEW-JE-ID.
021500
021600           PERFORM B000-CONVERT-AMOUNT
021700               THRU B099-CONVERT-AMOUNT-EX.
021800           IF NOT WK-C-LKFX-RATE-OK
021900               MOVE "NO-RATE-FOUND"    TO WK-C-LKFX-REASON
022000               MOVE WK-C-LKFX-SOURCE-ACCT TO WK-C-SOURCE-ACCT-BREAK
022100               DISPLAY "LGRXFXRT - NO RATE - BRANCH "
022200                   WK-C-SOURCE-ACCT-HI6 " SEQUENCE "
022300                   WK-C-SOURCE-ACCT-LO3 " " WK-C-LKFX-SOURCE-CCY
022400                   " TO " WK-C-LKFX-TARGET-CCY
022500               GO TO D199-BUILD-TRANSFER-LEGS-EX
022600           END-IF.
022700
022800           PERFORM D110-BUILD-LEG-RECORDS
022900               THRU D119-BUILD-LEG-RECORDS-EX.
023000
023100           CALL "LGRVLEGS" USING WK-C-LKLG-RECORD.
023200           IF NOT WK-C-LKLG-IS-VALID
023300               MOVE "VALIDATION"    TO WK-C-LKFX-REASON
023400               GO TO D199-BUILD-TRANSFER-LEGS-EX
023500           END-IF.
023600
023700           CALL "LGRTENGN" USING WK-C-LKTE-RECORD, WK-T-ACCT-TABLE,
023800                                  WK-C-LKAC-RECORD, WK-C-LKBV-RECORD.
023900           IF WK-C-LKTE-POSTED
024000               MOVE "Y"                TO WK-C-LKFX-POSTED
024100               MOVE WK-C-LKTE-NEW-JE-ID TO WK-C-LKFX-NEW-JE-ID
024200           ELSE
024300               MOVE WK-C-LKTE-REASON    TO WK-C-LKFX-REASON
024400           END-IF.
024500       D199-BUILD-TRANSFER-LEGS-EX.
024600       EXIT.
024700
024800      *----------------------------------------------------------------*
024900       D110-BUILD-LEG-RECORDS.
025000      *    LEG 1 DEBITS THE SOURCE ACCOUNT AND LEG 2 CREDITS THE FX
025100      *    CLEARING ACCOUNT 998, BOTH IN THE SOURCE CURRENCY; LEG 3
025200      *    DEBITS FX CLEARING ACCOUNT 999 AND LEG 4 CREDITS THE
025300      *    TARGET ACCOUNT, BOTH IN THE TARGET CURRENCY - THE SAME
025400      *    FOUR-LEG SHAPE USED BY ANY OTHER DOUBLE-ENTRY TRANSFER.
025500      *    THE LEGS ARE BUILT ONTO WK-C-LKFX-LEGS FIRST AND MIRRORED
025600      *    FROM THERE INTO THE VALIDATION AND POSTING RECORDS, SO
025700      *    LGRPOST CAN WRITE THE JOURNAL/LINE RECORDS OFF THE SAME
025800      *    LINKAGE RECORD ONCE THIS CALL RETURNS.
025900      *----------------------------------------------------------------*
026000           MOVE SPACES                 TO WK-C-XBORDER-DESC-TEXT.
026100           STRING "FX Transfer " DELIMITED BY SIZE
026200                  WK-C-LKFX-SOURCE-CCY DELIMITED BY SIZE
026300                  " to "         DELIMITED BY SIZE
026400                  WK-C-LKFX-TARGET-CCY DELIMITED BY SIZE
026500                  INTO WK-C-XBORDER-DESC-TEXT.
026600           MOVE WK-C-XBORDER-DESC-TEXT TO WK-C-LKFX-DESCRIPTION
026700                                           WK-C-LKLG-DESCRIPTION
026800                                           WK-C-LKTE-DESCRIPTION.
026900           MOVE 4                      TO WK-C-LKLG-LEG-COUNT
027000                                           WK-C-LKTE-LEG-COUNT.
027100
027200           MOVE WK-C-LKFX-SOURCE-ACCT  TO WK-C-LKFX-LEG-ACCT-ID (1).
027300           MOVE "DEBIT "               TO WK-C-LKFX-LEG-TYPE    (1).
027400           MOVE WK-C-LKFX-SOURCE-AMT   TO WK-C-LKFX-LEG-AMOUNT  (1).
027500           MOVE WK-C-LKFX-SOURCE-CCY   TO WK-C-LKFX-LEG-CCY     (1).
027600
027700           MOVE 998                   TO WK-C-LKFX-LEG-ACCT-ID (2).
027800           MOVE "CREDIT"               TO WK-C-LKFX-LEG-TYPE    (2).
027900           MOVE WK-C-LKFX-SOURCE-AMT   TO WK-C-LKFX-LEG-AMOUNT  (2).
028000           MOVE WK-C-LKFX-SOURCE-CCY   TO WK-C-LKFX-LEG-CCY     (2).
028100
028200           MOVE 999                   TO WK-C-LKFX-LEG-ACCT-ID (3).
028300           MOVE "DEBIT "               TO WK-C-LKFX-LEG-TYPE    (3).
028400           MOVE WK-C-LKFX-TARGET-AMT   TO WK-C-LKFX-LEG-AMOUNT  (3).
028500           MOVE WK-C-LKFX-TARGET-CCY   TO WK-C-LKFX-LEG-CCY     (3).
028600
028700           MOVE WK-C-LKFX-TARGET-ACCT  TO WK-C-LKFX-LEG-ACCT-ID (4).
028800           MOVE "CREDIT"               TO WK-C-LKFX-LEG-TYPE    (4).
028900           MOVE WK-C-LKFX-TARGET-AMT   TO WK-C-LKFX-LEG-AMOUNT  (4).
029000           MOVE WK-C-LKFX-TARGET-CCY   TO WK-C-LKFX-LEG-CCY     (4).
029100
029200           PERFORM D115-COPY-ONE-LEG-TO-ENGINE
029300               THRU D118-COPY-ONE-LEG-TO-ENGINE-EX
029400               VARYING WK-C-LKFX-LEG-IX FROM 1 BY 1
029500               UNTIL WK-C-LKFX-LEG-IX > 4.
029600       D119-BUILD-LEG-RECORDS-EX.
029700       EXIT.
029800
029900       D115-COPY-ONE-LEG-TO-ENGINE.
030000           MOVE WK-C-LKFX-LEG-ACCT-ID (WK-C-LKFX-LEG-IX) TO
030100                WK-C-LKTE-LEG-ACCT-ID (WK-C-LKFX-LEG-IX).
030200           MOVE WK-C-LKFX-LEG-TYPE    (WK-C-LKFX-LEG-IX) TO
030300                WK-C-LKTE-LEG-TYPE    (WK-C-LKFX-LEG-IX).
030400           MOVE WK-C-LKFX-LEG-AMOUNT  (WK-C-LKFX-LEG-IX) TO
030500                WK-C-LKTE-LEG-AMOUNT  (WK-C-LKFX-LEG-IX)
030600                WK-C-LKLG-LEG-AMOUNT  (WK-C-LKFX-LEG-IX).
030700           MOVE WK-C-LKFX-LEG-CCY     (WK-C-LKFX-LEG-IX) TO
030800                WK-C-LKTE-LEG-CCY     (WK-C-LKFX-LEG-IX).
030900       D118-COPY-ONE-LEG-TO-ENGINE-EX.
031000       EXIT.
031100
031200      ******************************************************************
031300      *************** END OF PROGRAM SOURCE  LGRXFXRT ****************
031400      ******************************************************************
